000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCHARPT                                *         
000120* DESCRIPCION.........: CATALOGO DE PATRONES DE ACOSO A CLIENTE *         
000130*                       (4 NIVELES DE SEVERIDAD), USADO POR     *         
000140*                       ATCHARPR PARA CLASIFICAR MENSAJES.      *         
000150* LONGITUD DE REGISTRO: NO APLICA (TABLAS EN WORKING-STORAGE)   *         
000160* PREFIJO.............: HP                                      *         
000170*****************************************************************         
000180* CADA PATRON TIENE UN NUMERO (1-24, EN EL ORDEN DEL CATALOGO   *         
000190* DE CALIDAD), UNA SEVERIDAD (C=CRITICA H=ALTA M=MEDIA L=BAJA)  *         
000200* Y UNO O MAS FRAGMENTOS DE COINCIDENCIA.  LOS PATRONES MARCADOS*         
000210* CON (*) EN EL COMENTARIO DE CADA UNO EXIGEN ADEMAS QUE OTRO   *         
000220* FRAGMENTO APAREZCA EN EL MISMO MENSAJE (COINCIDENCIA          *         
000230* COMBINADA); ESA PARTE SE CODIFICA A MANO EN ATCHARPR, PARRAFOS*         
000240* 6300-.  VER LISTADO DE PATRONES COMBINADOS AL PIE DE ESTE     *         
000250* COPY.                                                          *        
000260*****************************************************************         
000270*----------------------------------------------------------------         
000280*    CATALOGO DE 24 PATRONES: NOMBRE (20) + SEVERIDAD (1).                
000290*----------------------------------------------------------------         
000300 01  HP-CATALOGO-NAMED.                                                   
000310     05  FILLER                  PIC X(21) VALUE                          
000320         'DEATH_THREAT        C'.                                         
000330     05  FILLER                  PIC X(21) VALUE                          
000340         'DEATH_WISH          C'.                                         
000350     05  FILLER                  PIC X(21) VALUE                          
000360         'VIOLENCE_THREAT     C'.                                         
000370     05  FILLER                  PIC X(21) VALUE                          
000380         'LEGAL_THREAT        C'.                                         
000390     05  FILLER                  PIC X(21) VALUE                          
000400         'ESCALATION_THREAT   C'.                                         
000410     05  FILLER                  PIC X(21) VALUE                          
000420         'INSULT_BAKA         H'.                                         
000430     05  FILLER                  PIC X(21) VALUE                          
000440         'INSULT_AHO          H'.                                         
000450     05  FILLER                  PIC X(21) VALUE                          
000460         'INSULT_KASU         H'.                                         
000470     05  FILLER                  PIC X(21) VALUE                          
000480         'INSULT_GOMI         H'.                                         
000490     05  FILLER                  PIC X(21) VALUE                          
000500         'INSULT_KICHIGAI     H'.                                         
000510     05  FILLER                  PIC X(21) VALUE                          
000520         'CONTEMPT            H'.                                         
000530     05  FILLER                  PIC X(21) VALUE                          
000540         'INCOMPETENCE_INSULT H'.                                         
000550     05  FILLER                  PIC X(21) VALUE                          
000560         'INSULT_BOKE         H'.                                         
000570     05  FILLER                  PIC X(21) VALUE                          
000580         'INSULT_KUSO         H'.                                         
000590     05  FILLER                  PIC X(21) VALUE                          
000600         'APPEARANCE_INSULT   H'.                                         
000610     05  FILLER                  PIC X(21) VALUE                          
000620         'URGENCY_PRESSURE    M'.                                         
000630     05  FILLER                  PIC X(21) VALUE                          
000640         'ESCALATION_DEMAND   M'.                                         
000650     05  FILLER                  PIC X(21) VALUE                          
000660         'COMPENSATION_DEMAND M'.                                         
000670     05  FILLER                  PIC X(21) VALUE                          
000680         'SOCIAL_MEDIA_THREAT M'.                                         
000690     05  FILLER                  PIC X(21) VALUE                          
000700         'SERVICE_THREAT      M'.                                         
000710     05  FILLER                  PIC X(21) VALUE                          
000720         'FRUSTRATION_REPEAT  M'.                                         
000730     05  FILLER                  PIC X(21) VALUE                          
000740         'FRUSTRATION         L'.                                         
000750     05  FILLER                  PIC X(21) VALUE                          
000760         'COMPLAINT_SLOW      L'.                                         
000770     05  FILLER                  PIC X(21) VALUE                          
000780         'COMPLAINT_UNCLEAR   L'.                                         
000790 01  HP-CATALOGO-TBL REDEFINES HP-CATALOGO-NAMED.                         
000800     05  HP-CATALOGO             OCCURS 24 TIMES                          
000810                                 INDEXED BY HP-CAT-IDX.                   
000820         10  HP-CAT-NOMBRE           PIC X(20).                           
000830         10  HP-CAT-SEVERIDAD        PIC X(01).                           
000840             88  HP-CAT-SEV-CRITICA      VALUE 'C'.                       
000850             88  HP-CAT-SEV-ALTA         VALUE 'H'.                       
000860             88  HP-CAT-SEV-MEDIA        VALUE 'M'.                       
000870             88  HP-CAT-SEV-BAJA         VALUE 'L'.                       
000880*----------------------------------------------------------------         
000890*    FRAGMENTOS DE COINCIDENCIA DIRECTA (SUBCADENA SIMPLE).               
000900*    CADA RENGLON: PALABRA (24) + NUMERO DE PATRON (2).                   
000910*    LOS PATRONES COMBINADOS (VER PIE) TAMBIEN APORTAN AQUI SUS           
000920*    ALTERNATIVAS DE COINCIDENCIA DIRECTA CUANDO LAS TIENEN.              
000930*----------------------------------------------------------------         
000940 01  HP-FRAGMENTOS-NAMED.                                                 
000950     05  FILLER                  PIC X(26) VALUE                          
000960         '殺す                      01'.                                    
000970     05  FILLER                  PIC X(26) VALUE                          
000980         'ころす                     01'.                                    
000990     05  FILLER                  PIC X(26) VALUE                          
001000         'コロス                     01'.                                    
001010     05  FILLER                  PIC X(26) VALUE                          
001020         '死ね                      02'.                                    
001030     05  FILLER                  PIC X(26) VALUE                          
001040         'しね                      02'.                                    
001050     05  FILLER                  PIC X(26) VALUE                          
001060         'シネ                      02'.                                    
001070     05  FILLER                  PIC X(26) VALUE                          
001080         '爆破                      03'.                                    
001090     05  FILLER                  PIC X(26) VALUE                          
001100         '放火                      03'.                                    
001110     05  FILLER                  PIC X(26) VALUE                          
001120         '刺す                      03'.                                    
001130     05  FILLER                  PIC X(26) VALUE                          
001140         '訴える                     04'.                                    
001150     05  FILLER                  PIC X(26) VALUE                          
001160         '訴えてやる                   04'.                                    
001170     05  FILLER                  PIC X(26) VALUE                          
001180         '裁判                      04'.                                    
001190     05  FILLER                  PIC X(26) VALUE                          
001200         '弁護士呼ぶ                   04'.                                    
001210     05  FILLER                  PIC X(26) VALUE                          
001220         'バカ                      06'.                                    
001230     05  FILLER                  PIC X(26) VALUE                          
001240         'ばか                      06'.                                    
001250     05  FILLER                  PIC X(26) VALUE                          
001260         '馬鹿                      06'.                                    
001270     05  FILLER                  PIC X(26) VALUE                          
001280         'アホ                      07'.                                    
001290     05  FILLER                  PIC X(26) VALUE                          
001300         'あほ                      07'.                                    
001310     05  FILLER                  PIC X(26) VALUE                          
001320         '阿呆                      07'.                                    
001330     05  FILLER                  PIC X(26) VALUE                          
001340         'カス                      08'.                                    
001350     05  FILLER                  PIC X(26) VALUE                          
001360         'かす                      08'.                                    
001370     05  FILLER                  PIC X(26) VALUE                          
001380         'クズ                      08'.                                    
001390     05  FILLER                  PIC X(26) VALUE                          
001400         'くず                      08'.                                    
001410     05  FILLER                  PIC X(26) VALUE                          
001420         '屑                       08'.                                    
001430     05  FILLER                  PIC X(26) VALUE                          
001440         'ゴミ                      09'.                                    
001450     05  FILLER                  PIC X(26) VALUE                          
001460         'ごみ                      09'.                                    
001470     05  FILLER                  PIC X(26) VALUE                          
001480         'ゴミクズ                    09'.                                    
001490     05  FILLER                  PIC X(26) VALUE                          
001500         'キチガイ                    10'.                                    
001510     05  FILLER                  PIC X(26) VALUE                          
001520         'きちがい                    10'.                                    
001530     05  FILLER                  PIC X(26) VALUE                          
001540         '基地外                     10'.                                    
001550     05  FILLER                  PIC X(26) VALUE                          
001560         'ふざけるな                   11'.                                    
001570     05  FILLER                  PIC X(26) VALUE                          
001580         'ふざけんな                   11'.                                    
001590     05  FILLER                  PIC X(26) VALUE                          
001600         'ナメてる                    11'.                                    
001610     05  FILLER                  PIC X(26) VALUE                          
001620         '舐めてる                    11'.                                    
001630     05  FILLER                  PIC X(26) VALUE                          
001640         '能無し                     12'.                                    
001650     05  FILLER                  PIC X(26) VALUE                          
001660         '無能                      12'.                                    
001670     05  FILLER                  PIC X(26) VALUE                          
001680         '役立たず                    12'.                                    
001690     05  FILLER                  PIC X(26) VALUE                          
001700         '使えない                    12'.                                    
001710     05  FILLER                  PIC X(26) VALUE                          
001720         'ボケ                      13'.                                    
001730     05  FILLER                  PIC X(26) VALUE                          
001740         'ぼけ                      13'.                                    
001750     05  FILLER                  PIC X(26) VALUE                          
001760         'ドアホ                     13'.                                    
001770     05  FILLER                  PIC X(26) VALUE                          
001780         'クソ                      14'.                                    
001790     05  FILLER                  PIC X(26) VALUE                          
001800         'くそ                      14'.                                    
001810     05  FILLER                  PIC X(26) VALUE                          
001820         '糞                       14'.                                    
001830     05  FILLER                  PIC X(26) VALUE                          
001840         'ブス                      15'.                                    
001850     05  FILLER                  PIC X(26) VALUE                          
001860         'デブ                      15'.                                    
001870     05  FILLER                  PIC X(26) VALUE                          
001880         'ハゲ                      15'.                                    
001890     05  FILLER                  PIC X(26) VALUE                          
001900         'キモい                     15'.                                    
001910     05  FILLER                  PIC X(26) VALUE                          
001920         'きもい                     15'.                                    
001930     05  FILLER                  PIC X(26) VALUE                          
001940         '今すぐ                     16'.                                    
001950     05  FILLER                  PIC X(26) VALUE                          
001960         'すぐに                     16'.                                    
001970     05  FILLER                  PIC X(26) VALUE                          
001980         '直ちに                     16'.                                    
001990     05  FILLER                  PIC X(26) VALUE                          
002000         '至急                      16'.                                    
002010     05  FILLER                  PIC X(26) VALUE                          
002020         '上の者                     17'.                                    
002030     05  FILLER                  PIC X(26) VALUE                          
002040         '弁償しろ                    18'.                                    
002050     05  FILLER                  PIC X(26) VALUE                          
002060         '賠償                      18'.                                    
002070     05  FILLER                  PIC X(26) VALUE                          
002080         '拡散                      19'.                                    
002090     05  FILLER                  PIC X(26) VALUE                          
002100         'いい加減に                   21'.                                    
002110     05  FILLER                  PIC X(26) VALUE                          
002120         '何度も                     21'.                                    
002130     05  FILLER                  PIC X(26) VALUE                          
002140         '困る                      22'.                                    
002150     05  FILLER                  PIC X(26) VALUE                          
002160         '困って                     22'.                                    
002170     05  FILLER                  PIC X(26) VALUE                          
002180         '不便                      22'.                                    
002190     05  FILLER                  PIC X(26) VALUE                          
002200         '遅い                      23'.                                    
002210     05  FILLER                  PIC X(26) VALUE                          
002220         '遅すぎ                     23'.                                    
002230     05  FILLER                  PIC X(26) VALUE                          
002240         '待たされ                    23'.                                    
002250     05  FILLER                  PIC X(26) VALUE                          
002260         '分かりにくい                  24'.                                    
002270     05  FILLER                  PIC X(26) VALUE                          
002280         '不親切                     24'.                                    
002290 01  HP-FRAGMENTOS-TBL REDEFINES HP-FRAGMENTOS-NAMED.                     
002300     05  HP-FRAGMENTO            OCCURS 67 TIMES                          
002310                                 INDEXED BY HP-FRAG-IDX.                  
002320         10  HP-FRAG-PALABRA         PIC X(24).                           
002330         10  HP-FRAG-PATRON-NUM      PIC 9(02).                           
002340*----------------------------------------------------------------         
002350*    PATRONES DE COINCIDENCIA COMBINADA (DOS O TRES FRAGMENTOS            
002360*    QUE DEBEN APARECER JUNTOS EN EL MISMO MENSAJE, SIN IMPORTAR          
002370*    EL ORDEN).  SE PROBARON A MANO EN ATCHARPR PORQUE SON POCOS          
002380*    Y CADA UNO TIENE SU PROPIA COMBINATORIA DE ALTERNATIVAS:             
002390*                                                                         
002400*    05 ESCALATION_THREAT .. (長+出せ+殺) O (殺+上+出せ)                          
002410*    17 ESCALATION_DEMAND  .. (責任+取れ) O (責任者+出せ)                          
002420*    18 COMPENSATION_DEMAND .. (金+返せ)                                     
002430*    19 SOCIAL_MEDIA_THREAT .. ((SNS O ネット O TWITTER O X)+晒す)             
002440*    20 SERVICE_THREAT     .. (二度と+使わない) O (解約+してやる)                      
002450*    21 FRUSTRATION_REPEAT .. (何回+言え)                                     
002460*    24 COMPLAINT_UNCLEAR  .. (説明+ない)                                     
002470*----------------------------------------------------------------         
002480*----------------------------------------------------------------         
002490*    AREA DE TRABAJO DEL DETECTOR DE ACOSO (ATCHARPR).                    
002500*    HAR-MSG-TEXT LA CARGA EL PROGRAMA LLAMADOR ANTES DE INVOCAR          
002510*    EL PARRAFO 6000; LOS DEMAS CAMPOS SON SALIDA DEL ANALISIS.           
002520*----------------------------------------------------------------         
002530 01  HAR-WORK-AREA.                                                       
002540     05  HAR-MSG-TEXT                PIC X(200).                          
002550     05  HAR-TEXT-UPPER              PIC X(200).                          
002560     05  HAR-MATCH-COUNT             PIC S9(03) COMP.                     
002570*        BANDERA DE COINCIDENCIA POR CADA UNO DE LOS 24 PATRONES,         
002580*        PARA EVITAR CONTAR DOS VECES EL MISMO PATRON.                    
002590     05  HAR-PATRON-HALLADO          PIC X(01)                            
002600                                     OCCURS 24 TIMES                      
002610                                     INDEXED BY HAR-PAT-IDX.              
002620         88  HAR-PATRON-SI               VALUE 'Y'.                       
002630         88  HAR-PATRON-NO               VALUE 'N'.                       
002640*        SALIDA DEL ANALISIS.                                             
002650     05  HAR-IS-HARASSMENT           PIC X(01).                           
002660         88  HAR-IS-HARASSMENT-SI        VALUE 'Y'.                       
002670         88  HAR-IS-HARASSMENT-NO        VALUE 'N'.                       
002680     05  HAR-SEVERITY                PIC X(08).                           
002690         88  HAR-SEV-CRITICAL            VALUE 'CRITICAL'.                
002700         88  HAR-SEV-HIGH                VALUE 'HIGH    '.                
002710         88  HAR-SEV-MEDIUM              VALUE 'MEDIUM  '.                
002720         88  HAR-SEV-LOW                 VALUE 'LOW     '.                
002730         88  HAR-SEV-NONE                VALUE 'NONE    '.                
002740     05  HAR-CONFIDENCE              PIC 9V999.                           
002750     05  HAR-CATEGORIES              PIC X(100).                          
002760     05  HAR-CAT-PTR                 PIC S9(03) COMP.                     
002770     05  HAR-RECOMMENDATION          PIC X(80).                           
002780*----------------------------------------------------------------         
002790*    BANDERAS TEMPORALES DE UN SOLO USO, REUTILIZADAS EN CADA             
002800*    PRUEBA DE PATRON COMBINADO DEL PARRAFO 6200-.                        
002810*----------------------------------------------------------------         
002820     05  HAR-TMP-1                   PIC X(01).                           
002830     05  HAR-TMP-2                   PIC X(01).                           
002840     05  HAR-TMP-3                   PIC X(01).                           
002850     05  HAR-TMP-4                   PIC X(01).                           
002860     05  FILLER                      PIC X(04).                           
