000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCHARPR                                *         
000120* DESCRIPCION.........: PARRAFOS DEL DETECTOR DE ACOSO. COMPUTO *         
000130*                       PURO, SIN E/S; OPERA SOBRE HAR-MSG-TEXT  *        
000140*                       (VER ATCHARPT) Y DEJA EL RESULTADO EN    *        
000150*                       LOS DEMAS CAMPOS DE HAR-WORK-AREA.       *        
000160* PREFIJO.............: HAR                                     *         
000170*****************************************************************         
000180* REQUIERE COPY PREVIO DE ATCSUBWK (DATOS) Y ATCSUBPR            *        
000190* (PARRAFOS 9000/9100) EN EL MISMO PROGRAMA.                     *        
000200*****************************************************************         
000210 6000-ACOSO-DETECTAR.                                                     
000220     MOVE ZERO                   TO HAR-MATCH-COUNT.                      
000230     MOVE SPACES                 TO HAR-CATEGORIES.                       
000240     PERFORM 6050-PATRONES-LIMPIAR THRU 6050-EXIT.                        
000250     IF HAR-MSG-TEXT = SPACES                                             
000260         GO TO 6000-CASO-VACIO.                                           
000270     MOVE HAR-MSG-TEXT           TO SUB-CNV-ORIGEN.                       
000280     PERFORM 9000-MAYUSCULAS-CONVERTIR THRU 9000-EXIT.                    
000290     MOVE SUB-CNV-RESULTADO      TO HAR-TEXT-UPPER.                       
000300     PERFORM 6100-PROBAR-FRAGMENTOS THRU 6100-EXIT.                       
000310     PERFORM 6200-PROBAR-COMBINADOS THRU 6200-EXIT.                       
000320     PERFORM 6300-DETERMINAR-SEVERIDAD THRU 6300-EXIT.                    
000330     PERFORM 6400-CONTAR-Y-CATEGORIZAR THRU 6400-EXIT.                    
000340     PERFORM 6500-FIJAR-RECOMENDACION THRU 6500-EXIT.                     
000350     GO TO 6000-EXIT.                                                     
000360 6000-CASO-VACIO.                                                         
000370*        REGLA DE NEGOCIO 1: TEXTO VACIO NUNCA ES ACOSO.                  
000380     MOVE 'N'                    TO HAR-IS-HARASSMENT.                    
000390     MOVE 'NONE    '             TO HAR-SEVERITY.                         
000400     MOVE 1.000                  TO HAR-CONFIDENCE.                       
000410     MOVE 'no input'             TO HAR-RECOMMENDATION.                   
000420 6000-EXIT.                                                               
000430     EXIT.                                                                
000440*----------------------------------------------------------------         
000450*    6050: APAGA TODOS LOS INDICADORES DE PATRON HALLADO ANTES DE         
000460*    EMPEZAR UN ANALISIS NUEVO.                                           
000470*----------------------------------------------------------------         
000480 6050-PATRONES-LIMPIAR.                                                   
000490     SET HAR-PAT-IDX               TO 1.                                  
000500 6050-BUCLE.                                                              
000510     IF HAR-PAT-IDX > 24                                                  
000520         GO TO 6050-EXIT.                                                 
000530     MOVE 'N'                     TO                                      
000540          HAR-PATRON-HALLADO (HAR-PAT-IDX).                               
000550     SET HAR-PAT-IDX               UP BY 1.                               
000560     GO TO 6050-BUCLE.                                                    
000570 6050-EXIT.                                                               
000580     EXIT.                                                                
000590*----------------------------------------------------------------         
000600*    6100: RECORRE LA TABLA DE FRAGMENTOS DE COINCIDENCIA DIRECTA         
000610*    Y MARCA CADA PATRON QUE TENGA AL MENOS UN FRAGMENTO PRESENTE.        
000620*----------------------------------------------------------------         
000630 6100-PROBAR-FRAGMENTOS.                                                  
000640     MOVE HAR-TEXT-UPPER          TO SUB-BUS-TEXTO.                       
000650     SET HP-FRAG-IDX               TO 1.                                  
000660 6100-BUCLE.                                                              
000670     IF HP-FRAG-IDX > 67                                                  
000680         GO TO 6100-EXIT.                                                 
000690     MOVE HP-FRAG-PALABRA (HP-FRAG-IDX) TO SUB-BUS-PALABRA.               
000700     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
000710     IF SUB-BUS-HALLADA-SI                                                
000720         MOVE 'Y'                 TO                                      
000730              HAR-PATRON-HALLADO                                          
000740              (HP-FRAG-PATRON-NUM (HP-FRAG-IDX))                          
000750     END-IF.                                                              
000760     SET HP-FRAG-IDX               UP BY 1.                               
000770     GO TO 6100-BUCLE.                                                    
000780 6100-EXIT.                                                               
000790     EXIT.                                                                
000800*----------------------------------------------------------------         
000810*    6200: PATRONES DE COINCIDENCIA COMBINADA (VER PIE DE                 
000820*    ATCHARPT PARA LA LISTA DE FRAGMENTOS DE CADA UNO).  CADA             
000830*    FRAGMENTO SE PRUEBA POR SEPARADO CON 9100- Y SE COMBINA A            
000840*    MANO CON IF/OR PORQUE SON POCOS PATRONES Y CADA UNO TIENE SU         
000850*    PROPIA COMBINATORIA.                                                 
000860*----------------------------------------------------------------         
000870 6200-PROBAR-COMBINADOS.                                                  
000880*        PATRON 05 - ESCALATION_THREAT (CRITICA).                         
000890     MOVE '長                       ' TO SUB-BUS-PALABRA                   
000900     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
000910     MOVE SUB-BUS-HALLADA          TO HAR-TMP-1                           
000920     MOVE '出せ                     ' TO SUB-BUS-PALABRA                    
000930     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
000940     MOVE SUB-BUS-HALLADA          TO HAR-TMP-2                           
000950     MOVE '殺                       ' TO SUB-BUS-PALABRA                   
000960     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
000970     MOVE SUB-BUS-HALLADA          TO HAR-TMP-3                           
000980     MOVE '上                       ' TO SUB-BUS-PALABRA                   
000990     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001000     MOVE SUB-BUS-HALLADA          TO HAR-TMP-4                           
001010     IF (HAR-TMP-1 = 'Y' AND HAR-TMP-2 = 'Y'                              
001020                            AND HAR-TMP-3 = 'Y')                          
001030       OR (HAR-TMP-2 = 'Y' AND HAR-TMP-3 = 'Y'                            
001040                            AND HAR-TMP-4 = 'Y')                          
001050         MOVE 'Y'                  TO HAR-PATRON-HALLADO (5)              
001060     END-IF.                                                              
001070*        PATRON 17 - ESCALATION_DEMAND (MEDIA).                           
001080     MOVE '責任                     ' TO SUB-BUS-PALABRA                    
001090     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001100     MOVE SUB-BUS-HALLADA          TO HAR-TMP-1                           
001110     MOVE '取れ                     ' TO SUB-BUS-PALABRA                    
001120     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001130     MOVE SUB-BUS-HALLADA          TO HAR-TMP-2                           
001140     MOVE '責任者                   ' TO SUB-BUS-PALABRA                     
001150     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001160     MOVE SUB-BUS-HALLADA          TO HAR-TMP-3                           
001170     MOVE '出せ                     ' TO SUB-BUS-PALABRA                    
001180     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001190     MOVE SUB-BUS-HALLADA          TO HAR-TMP-4                           
001200     IF (HAR-TMP-1 = 'Y' AND HAR-TMP-2 = 'Y')                             
001210       OR (HAR-TMP-3 = 'Y' AND HAR-TMP-4 = 'Y')                           
001220         MOVE 'Y'                  TO HAR-PATRON-HALLADO (17)             
001230     END-IF.                                                              
001240*        PATRON 18 - COMPENSATION_DEMAND (MEDIA).                         
001250     MOVE '金                       ' TO SUB-BUS-PALABRA                   
001260     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001270     MOVE SUB-BUS-HALLADA          TO HAR-TMP-1                           
001280     MOVE '返せ                     ' TO SUB-BUS-PALABRA                    
001290     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001300     MOVE SUB-BUS-HALLADA          TO HAR-TMP-2                           
001310     IF HAR-TMP-1 = 'Y' AND HAR-TMP-2 = 'Y'                               
001320         MOVE 'Y'                  TO HAR-PATRON-HALLADO (18)             
001330     END-IF.                                                              
001340*        PATRON 19 - SOCIAL_MEDIA_THREAT (MEDIA).                         
001350     MOVE 'SNS                     ' TO SUB-BUS-PALABRA                   
001360     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001370     MOVE SUB-BUS-HALLADA          TO HAR-TMP-1                           
001380     IF HAR-TMP-1 NOT = 'Y'                                               
001390         MOVE 'ネット                   ' TO SUB-BUS-PALABRA                 
001400         PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                     
001410         MOVE SUB-BUS-HALLADA      TO HAR-TMP-1                           
001420     END-IF.                                                              
001430     IF HAR-TMP-1 NOT = 'Y'                                               
001440         MOVE 'TWITTER                 ' TO SUB-BUS-PALABRA               
001450         PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                     
001460         MOVE SUB-BUS-HALLADA      TO HAR-TMP-1                           
001470     END-IF.                                                              
001480     IF HAR-TMP-1 NOT = 'Y'                                               
001490         MOVE 'X                       ' TO SUB-BUS-PALABRA               
001500         PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                     
001510         MOVE SUB-BUS-HALLADA      TO HAR-TMP-1                           
001520     END-IF.                                                              
001530     MOVE '晒す                     ' TO SUB-BUS-PALABRA                    
001540     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001550     MOVE SUB-BUS-HALLADA          TO HAR-TMP-2                           
001560     IF HAR-TMP-1 = 'Y' AND HAR-TMP-2 = 'Y'                               
001570         MOVE 'Y'                  TO HAR-PATRON-HALLADO (19)             
001580     END-IF.                                                              
001590*        PATRON 20 - SERVICE_THREAT (MEDIA).                              
001600     MOVE '二度と                   ' TO SUB-BUS-PALABRA                     
001610     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001620     MOVE SUB-BUS-HALLADA          TO HAR-TMP-1                           
001630     MOVE '使わない                 ' TO SUB-BUS-PALABRA                      
001640     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001650     MOVE SUB-BUS-HALLADA          TO HAR-TMP-2                           
001660     MOVE '解約                     ' TO SUB-BUS-PALABRA                    
001670     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001680     MOVE SUB-BUS-HALLADA          TO HAR-TMP-3                           
001690     MOVE 'してやる                 ' TO SUB-BUS-PALABRA                      
001700     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001710     MOVE SUB-BUS-HALLADA          TO HAR-TMP-4                           
001720     IF (HAR-TMP-1 = 'Y' AND HAR-TMP-2 = 'Y')                             
001730       OR (HAR-TMP-3 = 'Y' AND HAR-TMP-4 = 'Y')                           
001740         MOVE 'Y'                  TO HAR-PATRON-HALLADO (20)             
001750     END-IF.                                                              
001760*        PATRON 21 - FRUSTRATION_REPEAT (MEDIA).                          
001770     MOVE '何回                     ' TO SUB-BUS-PALABRA                    
001780     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001790     MOVE SUB-BUS-HALLADA          TO HAR-TMP-1                           
001800     MOVE '言え                     ' TO SUB-BUS-PALABRA                    
001810     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001820     MOVE SUB-BUS-HALLADA          TO HAR-TMP-2                           
001830     IF HAR-TMP-1 = 'Y' AND HAR-TMP-2 = 'Y'                               
001840         MOVE 'Y'                  TO HAR-PATRON-HALLADO (21)             
001850     END-IF.                                                              
001860*        PATRON 24 - COMPLAINT_UNCLEAR (BAJA).                            
001870     MOVE '説明                     ' TO SUB-BUS-PALABRA                    
001880     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001890     MOVE SUB-BUS-HALLADA          TO HAR-TMP-1                           
001900     MOVE 'ない                     ' TO SUB-BUS-PALABRA                    
001910     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT                         
001920     MOVE SUB-BUS-HALLADA          TO HAR-TMP-2                           
001930     IF HAR-TMP-1 = 'Y' AND HAR-TMP-2 = 'Y'                               
001940         MOVE 'Y'                  TO HAR-PATRON-HALLADO (24)             
001950     END-IF.                                                              
001960 6200-EXIT.                                                               
001970     EXIT.                                                                
001980*----------------------------------------------------------------         
001990*    6300: LA SEVERIDAD ES LA DEL NIVEL MAS ALTO QUE TENGA ALGUNA         
002000*    COINCIDENCIA (REGLA DE NEGOCIO 2/3).                                 
002010*----------------------------------------------------------------         
002020 6300-DETERMINAR-SEVERIDAD.                                               
002030     MOVE 'NONE    '              TO HAR-SEVERITY.                        
002040     MOVE 'N'                     TO HAR-IS-HARASSMENT.                   
002050     SET HP-CAT-IDX               TO 1.                                   
002060 6300-BUCLE.                                                              
002070     IF HP-CAT-IDX > 24                                                   
002080         GO TO 6300-SEGUIR.                                               
002090     IF HAR-PATRON-HALLADO (HP-CAT-IDX) = 'Y'                             
002100         IF HP-CAT-SEVERIDAD (HP-CAT-IDX) = 'C'                           
002110             MOVE 'CRITICAL'        TO HAR-SEVERITY                       
002120         ELSE                                                             
002130         IF HP-CAT-SEVERIDAD (HP-CAT-IDX) = 'H'                           
002140           AND HAR-SEVERITY NOT = 'CRITICAL'                              
002150             MOVE 'HIGH    '        TO HAR-SEVERITY                       
002160         ELSE                                                             
002170         IF HP-CAT-SEVERIDAD (HP-CAT-IDX) = 'M'                           
002180           AND HAR-SEVERITY = 'NONE    '                                  
002190             MOVE 'MEDIUM  '        TO HAR-SEVERITY                       
002200         ELSE                                                             
002210         IF HP-CAT-SEVERIDAD (HP-CAT-IDX) = 'L'                           
002220           AND HAR-SEVERITY = 'NONE    '                                  
002230             MOVE 'LOW     '        TO HAR-SEVERITY                       
002240         END-IF END-IF END-IF END-IF                                      
002250     END-IF.                                                              
002260     SET HP-CAT-IDX               UP BY 1.                                
002270     GO TO 6300-BUCLE.                                                    
002280 6300-SEGUIR.                                                             
002290*        REGLA DE NEGOCIO 3: ES ACOSO SI LA SEVERIDAD ES CRITICA,         
002300*        ALTA O MEDIA (BAJA NO CUENTA COMO ACOSO).                        
002310     IF HAR-SEV-CRITICAL OR HAR-SEV-HIGH OR HAR-SEV-MEDIUM                
002320         MOVE 'Y'                  TO HAR-IS-HARASSMENT                   
002330     ELSE                                                                 
002340         MOVE 'N'                  TO HAR-IS-HARASSMENT                   
002350     END-IF.                                                              
002360 6300-EXIT.                                                               
002370     EXIT.                                                                
002380*----------------------------------------------------------------         
002390*    6400: CUENTA LOS PATRONES QUE HICIERON MATCH (NO LAS                 
002400*    CATEGORIAS), ARMA LA LISTA DE CATEGORIAS SEPARADAS POR COMA          
002410*    Y CALCULA LA CONFIANZA POR BANDA (REGLA DE NEGOCIO 4).               
002420*----------------------------------------------------------------         
002430 6400-CONTAR-Y-CATEGORIZAR.                                               
002440     MOVE ZERO                    TO HAR-MATCH-COUNT.                     
002450     MOVE SPACES                  TO HAR-CATEGORIES.                      
002460     MOVE 1                       TO HAR-CAT-PTR.                         
002470     SET HP-CAT-IDX               TO 1.                                   
002480 6400-BUCLE.                                                              
002490     IF HP-CAT-IDX > 24                                                   
002500         GO TO 6400-SEGUIR.                                               
002510     IF HAR-PATRON-HALLADO (HP-CAT-IDX) = 'Y'                             
002520         ADD 1                     TO HAR-MATCH-COUNT                     
002530         IF HAR-CAT-PTR > 1                                               
002540             STRING ','            DELIMITED BY SIZE                      
002550                    INTO HAR-CATEGORIES                                   
002560                    WITH POINTER HAR-CAT-PTR                              
002570         END-IF                                                           
002580         STRING HP-CAT-NOMBRE (HP-CAT-IDX) DELIMITED BY SPACE             
002590                INTO HAR-CATEGORIES                                       
002600                WITH POINTER HAR-CAT-PTR                                  
002610     END-IF.                                                              
002620     SET HP-CAT-IDX               UP BY 1.                                
002630     GO TO 6400-BUCLE.                                                    
002640 6400-SEGUIR.                                                             
002650     IF HAR-MATCH-COUNT = 0                                               
002660         MOVE 0.900                TO HAR-CONFIDENCE                      
002670     ELSE                                                                 
002680     IF HAR-MATCH-COUNT = 1                                               
002690         MOVE 0.700                TO HAR-CONFIDENCE                      
002700     ELSE                                                                 
002710     IF HAR-MATCH-COUNT <= 3                                              
002720         MOVE 0.850                TO HAR-CONFIDENCE                      
002730     ELSE                                                                 
002740         MOVE 0.950                TO HAR-CONFIDENCE                      
002750     END-IF END-IF END-IF.                                                
002760 6400-EXIT.                                                               
002770     EXIT.                                                                
002780*----------------------------------------------------------------         
002790*    6500: TEXTO DE RECOMENDACION FIJO POR SEVERIDAD (REGLA DE            
002800*    NEGOCIO 5).                                                          
002810*----------------------------------------------------------------         
002820 6500-FIJAR-RECOMENDACION.                                                
002830     IF HAR-SEV-CRITICAL                                                  
002840         STRING 'escalate immediately to supervisor, preserve '           
002850                'call recording, report to legal.'                        
002860                DELIMITED BY SIZE INTO HAR-RECOMMENDATION                 
002870     ELSE                                                                 
002880     IF HAR-SEV-HIGH                                                      
002890         STRING 'stay calm, prepare supervisor handover, record '         
002900                'history in detail.' DELIMITED BY SIZE                    
002910                INTO HAR-RECOMMENDATION                                   
002920     ELSE                                                                 
002930     IF HAR-SEV-MEDIUM                                                    
002940         STRING 'continue in calm tone, respond fact-based, not '         
002950                'emotionally.' DELIMITED BY SIZE                          
002960                INTO HAR-RECOMMENDATION                                   
002970     ELSE                                                                 
002980     IF HAR-SEV-LOW                                                       
002990         STRING 'continue normal handling, empathize and offer '          
003000                'solutions.' DELIMITED BY SIZE                            
003010                INTO HAR-RECOMMENDATION                                   
003020     ELSE                                                                 
003030         MOVE 'continue normal handling.'                                 
003040              TO HAR-RECOMMENDATION                                       
003050     END-IF END-IF END-IF END-IF.                                         
003060 6500-EXIT.                                                               
003070     EXIT.                                                                
