000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    ATCCHAT.                                                  
000120 AUTHOR.        R. FERNANDEZ.                                             
000130 INSTALLATION.  GERENCIA DE SISTEMAS - ATENCION AL CLIENTE.               
000140 DATE-WRITTEN.  21/06/1991.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000170*****************************************************************         
000180* DESCRIPCION.........: FLUJO DE CHAT. LEE MSGIN AGRUPADO POR   *         
000190*                       CONVERSACION (RUPTURA POR MSG-CONV-ID), *         
000200*                       CORRE DETECCION DE ACOSO, ANALISIS DE   *         
000210*                       SENTIMIENTO Y SELECCION DE RESPUESTA    *         
000220*                       FIJA SOBRE CADA MENSAJE DE CLIENTE,     *         
000230*                       ARMA LA DERIVACION A UN AGENTE HUMANO   *         
000240*                       CUANDO CORRESPONDE Y ESCRIBE CHATOUT,   *         
000250*                       HARASSEV, HANDOFF Y EL RUNRPT.           *        
000260*****************************************************************         
000270*    HISTORIAL DE CAMBIOS                                                 
000280*----------------------------------------------------------------         
000290* 21/06/1991  RFF  SOL-0130  VERSION INICIAL: LECTURA DE MSGIN            
000300*                  AGRUPADA POR CONVERSACION, RESPUESTA FIJA POR          
000310*                  PALABRA CLAVE Y ARMADO DE CHATOUT/HARASSEV.            
000320* 09/10/1991  RFF  SOL-0130  AGREGADO EL REPORTE RUNRPT CON EL            
000330*                  DETALLE POR CONVERSACION Y LOS TOTALES FINALES.        
000340* 14/02/1992  MHL  SOL-0175  CORREGIDA LA REGLA DE PRIORIDAD DE           
000350*                  DERIVACION: EL ACOSO CRITICO/ALTO DEBE GANAR           
000360*                  SIEMPRE A LA CUENTA DE MENSAJES DE ENOJO.              
000370* 03/09/1993  RFF  SOL-0199  SE AGREGA LA CAPTURA DE NUMEROS DE           
000380*                  ORDEN DENTRO DEL RESUMEN DE DERIVACION.                
000390* 22/04/1994  CBV  SOL-0220  SE INCORPORA EL DETECTOR DE ACOSO            
000400*                  (ATCHARPR) ANTES DE LA SELECCION DE RESPUESTA,         
000410*                  SEGUN LO INDICADO POR ATENCION AL CLIENTE.             
000420* 11/11/1995  MHL  SOL-0288  SE AGREGA LA LISTA DE PROBLEMAS              
000430*                  DETECTADOS (ISSUES) AL RESUMEN DE DERIVACION.          
000440* 27/05/1996  RFF  SOL-0288  CORREGIDO EL TRUNCADO DEL PRIMER Y           
000450*                  ULTIMO MENSAJE DE CLIENTE EN EL RESUMEN (100           
000460*                  POSICIONES).                                           
000470* 18/12/1996  CBV  SOL-0355  EL INTERRUPTOR UPSI-0 HABILITA EL            
000480*                  TRAZO DE DIAGNOSTICO POR MENSAJE (VIA PARM             
000490*                  JCL), MISMA CONVENCION QUE ATCANLYZ.                   
000500* 30/07/1997  RFF  SOL-0410  SE AGREGA VALIDACION DEL PRIMER              
000510*                  CARACTER DE MSG-CONV-ID CONTRA LA CLASE DE             
000520*                  CARACTERES VALIDOS AL LEER MSGIN.                      
000530* 19/08/1998  CBV  SOL-0460  REVISION Y2K: SE VERIFICARON LOS             
000540*                  CAMPOS DE FECHA DE LOS ARCHIVOS DE ENTRADA;            
000550*                  NO SE USAN FECHAS DE 4 DIGITOS EN ESTE                 
000560*                  PROGRAMA, SIN IMPACTO.                                 
000570* 11/01/1999  CBV  SOL-0460  CIERRE DEL RELEVAMIENTO Y2K PARA EL          
000580*                  MODULO DE CHAT. SIN CAMBIOS DE CODIGO.                 
000590* 26/06/2001  MHL  SOL-0530  SE AGREGA AL RUNRPT LA LINEA DE              
000600*                  DERIVACIONES ESCRITAS (HANDOFFS).                      
000610*----------------------------------------------------------------         
000620 ENVIRONMENT DIVISION.                                                    
000630 CONFIGURATION SECTION.                                                   
000640 SOURCE-COMPUTER.  IBM-370.                                               
000650 OBJECT-COMPUTER.  IBM-370.                                               
000660 SPECIAL-NAMES.                                                           
000670     C01 IS TOP-OF-FORM                                                   
000680     CLASS CONV-ID-VALIDA IS 'A' THRU 'Z' '0' THRU '9'                    
000690     UPSI-0 ON  STATUS IS SW-MODO-DIAG                                    
000700            OFF STATUS IS SW-MODO-NORMAL.                                 
000710 INPUT-OUTPUT SECTION.                                                    
000720 FILE-CONTROL.                                                            
000730     SELECT MSGIN       ASSIGN TO MSGIN                                   
000740            ORGANIZATION IS LINE SEQUENTIAL                               
000750            FILE STATUS  IS WS-FS-MSGIN.                                  
000760     SELECT CHATOUT     ASSIGN TO CHATOUT                                 
000770            ORGANIZATION IS LINE SEQUENTIAL                               
000780            FILE STATUS  IS WS-FS-CHATOUT.                                
000790     SELECT HARASSEV    ASSIGN TO HARASSEV                                
000800            ORGANIZATION IS LINE SEQUENTIAL                               
000810            FILE STATUS  IS WS-FS-HARASSEV.                               
000820     SELECT HANDOFF     ASSIGN TO HANDOFF                                 
000830            ORGANIZATION IS LINE SEQUENTIAL                               
000840            FILE STATUS  IS WS-FS-HANDOFF.                                
000850     SELECT RUNRPT      ASSIGN TO RUNRPT                                  
000860            ORGANIZATION IS LINE SEQUENTIAL                               
000870            FILE STATUS  IS WS-FS-RUNRPT.                                 
000880 DATA DIVISION.                                                           
000890 FILE SECTION.                                                            
000900 FD  MSGIN                                                                
000910     LABEL RECORDS ARE STANDARD.                                          
000920     COPY ATCMSGIN.                                                       
000930 FD  CHATOUT                                                              
000940     LABEL RECORDS ARE STANDARD.                                          
000950     COPY ATCCHOUT.                                                       
000960 FD  HARASSEV                                                             
000970     LABEL RECORDS ARE STANDARD.                                          
000980     COPY ATCHAREV.                                                       
000990 FD  HANDOFF                                                              
001000     LABEL RECORDS ARE STANDARD.                                          
001010     COPY ATCHANDX.                                                       
001020 FD  RUNRPT                                                               
001030     LABEL RECORDS ARE STANDARD.                                          
001040 01  RPT-RECORD                  PIC X(132).                              
001050 WORKING-STORAGE SECTION.                                                 
001060 01  WS-FS-MSGIN                     PIC X(02).                           
001070     88  WS-FS-MSGIN-OK                  VALUE '00'.                      
001080 01  WS-FS-CHATOUT                   PIC X(02).                           
001090     88  WS-FS-CHATOUT-OK                VALUE '00'.                      
001100 01  WS-FS-HARASSEV                  PIC X(02).                           
001110     88  WS-FS-HARASSEV-OK               VALUE '00'.                      
001120 01  WS-FS-HANDOFF                   PIC X(02).                           
001130     88  WS-FS-HANDOFF-OK                VALUE '00'.                      
001140 01  WS-FS-RUNRPT                    PIC X(02).                           
001150     88  WS-FS-RUNRPT-OK                 VALUE '00'.                      
001160 77  WS-EOF-MSGIN                    PIC X(01).
001170     88  WS-EOF-MSGIN-SI                 VALUE 'Y'.
001180     88  WS-EOF-MSGIN-NO                 VALUE 'N'.
001190 77  WS-PRIMER-GRUPO                 PIC X(01).
001200     88  WS-PRIMER-GRUPO-SI              VALUE 'Y'.
001210     88  WS-PRIMER-GRUPO-NO              VALUE 'N'.
001220 01  WS-CONV-ID-ANTERIOR             PIC X(12).
001230 77  WS-PAGE-NUM                     PIC S9(04) COMP.
001240 01  FILLER                          PIC X(20).
001250     COPY ATCRTOT.                                                        
001260     COPY ATCRPTLN.                                                       
001270     COPY ATCSUBWK.                                                       
001280     COPY ATCSNTWD.                                                       
001290     COPY ATCHARPT.                                                       
001300     COPY ATCRSPWD.                                                       
001310     COPY ATCHNDWD.                                                       
001320 PROCEDURE DIVISION.                                                      
001330*----------------------------------------------------------------         
001340*    1000: PARRAFO PRINCIPAL. LEE MSGIN Y PROCESA MENSAJE A               
001350*    MENSAJE HASTA FIN DE ARCHIVO; AL CERRAR, IMPRIME LA ULTIMA           
001360*    CONVERSACION Y EL BLOQUE DE TOTALES.                                 
001370*----------------------------------------------------------------         
001380 1000-PRINCIPAL.                                                          
001390     PERFORM 1100-INICIAR THRU 1100-EXIT.                                 
001400     PERFORM 2000-PROCESAR-MENSAJE THRU 2000-EXIT                         
001410             UNTIL WS-EOF-MSGIN-SI.                                       
001420     PERFORM 2900-FINALIZAR THRU 2900-EXIT.                               
001430     STOP RUN.                                                            
001440*----------------------------------------------------------------         
001450*    1100: ABRE LOS CINCO ARCHIVOS, PONE EN CERO LOS ACUMULADORES         
001460*    DE CORRIDA Y HACE LA PRIMERA LECTURA (LECTURA ANTICIPADA).           
001470*----------------------------------------------------------------         
001480 1100-INICIAR.                                                            
001490     OPEN INPUT  MSGIN.                                                   
001500     OPEN OUTPUT CHATOUT.                                                 
001510     OPEN OUTPUT HARASSEV.                                                
001520     OPEN OUTPUT HANDOFF.                                                 
001530     OPEN OUTPUT RUNRPT.                                                  
001540     MOVE ZERO                       TO RT-MSGS-READ                      
001550                                         RT-MSGS-REJECTED                 
001560                                         RT-HARASS-EVENTS                 
001570                                         RT-ANGER-ALERTS                  
001580                                         RT-HANDOFFS.                     
001590     MOVE ZERO                       TO RT-RISK-CRITICAL                  
001600                                         RT-RISK-HIGH                     
001610                                         RT-RISK-MEDIUM                   
001620                                         RT-RISK-LOW                      
001630                                         RT-RISK-NONE.                    
001640     MOVE ZERO                       TO WS-PAGE-NUM.                      
001650     MOVE 'N'                        TO WS-EOF-MSGIN.                     
001660     MOVE 'Y'                        TO WS-PRIMER-GRUPO.                  
001670     MOVE SPACES                     TO WS-CONV-ID-ANTERIOR.              
001680     PERFORM 1900-LEER-MSGIN THRU 1900-EXIT.                              
001690 1100-EXIT.                                                               
001700     EXIT.                                                                
001710*----------------------------------------------------------------         
001720*    1900: LECTURA DE UN REGISTRO DE MSGIN. AL LLEGAR AL FIN DE           
001730*    ARCHIVO ENCIENDE WS-EOF-MSGIN.                                       
001740*----------------------------------------------------------------         
001750 1900-LEER-MSGIN.                                                         
001760     READ MSGIN                                                           
001770         AT END MOVE 'Y'            TO WS-EOF-MSGIN                       
001780     END-READ.                                                            
001790     IF WS-EOF-MSGIN-NO                                            SOL0410
001800         AND MSG-CONV-ID (1:1) NOT CONV-ID-VALIDA                  SOL0410
001810             DISPLAY 'ATCCHAT AVISO CONV-ID SOSPECHOSO: '          SOL0410
001820                     MSG-CONV-ID                                   SOL0410
001830     END-IF.                                                              
001840 1900-EXIT.                                                               
001850     EXIT.                                                                
001860*----------------------------------------------------------------         
001870*    2000: PROCESA EL REGISTRO ACTUAL. PRIMERO CONTROLA LA                
001880*    RUPTURA DE CONVERSACION (REGLA DE NEGOCIO: LOS REGISTROS DE          
001890*    UNA MISMA CONVERSACION SON CONTIGUOS); LUEGO ACUMULA EL              
001900*    MENSAJE EN LOS CONTADORES DE DERIVACION Y, SI ES DE CLIENTE,         
001910*    HACE EL ANALISIS COMPLETO. AL FINAL LEE EL SIGUIENTE.                
001920*----------------------------------------------------------------         
001930 2000-PROCESAR-MENSAJE.                                                   
001940     IF WS-PRIMER-GRUPO-NO                                                
001950       AND MSG-CONV-ID NOT = WS-CONV-ID-ANTERIOR                          
001960         PERFORM 2800-RUPTURA-IMPRIMIR THRU 2800-EXIT                     
001970         PERFORM 2850-RUPTURA-REINICIAR THRU 2850-EXIT                    
001980     END-IF.                                                              
001990     MOVE 'N'                        TO WS-PRIMER-GRUPO.                  
002000     MOVE MSG-CONV-ID                TO WS-CONV-ID-ANTERIOR.              
002010     ADD 1                           TO RT-MSGS-READ.                     
002020     MOVE MSG-TEXT                   TO HND-SCAN-TEXTO.                   
002030     MOVE MSG-ROLE                   TO HND-CUR-ROLE.                     
002040     IF MSG-ROLE-CLIENTE                                                  
002050         ADD 1                       TO RT-CONV-CUST-MSGS                 
002060         PERFORM 2100-MENSAJE-CLIENTE-TRATAR THRU 2100-EXIT               
002070     ELSE                                                                 
002080*        REGLA DE NEGOCIO: LOS MENSAJES DE AGENTE NO SE ANALIZAN          
002090*        NI GENERAN SALIDA, PERO SI CUENTAN PARA EL HISTORIAL DE          
002100*        LA CONVERSACION (HND-TOTAL-MSGS / HND-CUST-MSGS).                
002110         PERFORM 8050-ACUMULAR-MENSAJE THRU 8050-EXIT                     
002120     END-IF.                                                              
002130     PERFORM 1900-LEER-MSGIN THRU 1900-EXIT.                              
002140 2000-EXIT.                                                               
002150     EXIT.                                                                
002160*----------------------------------------------------------------         
002170*    2100: ANALISIS COMPLETO DE UN MENSAJE DE CLIENTE - ACOSO,            
002180*    SENTIMIENTO, RESPUESTA FIJA (7500), ACUMULACION DE LA                
002190*    CONVERSACION (8050) Y, SI CORRESPONDE, DERIVACION (8000).            
002200*----------------------------------------------------------------         
002210 2100-MENSAJE-CLIENTE-TRATAR.                                             
002220     MOVE MSG-TEXT                   TO HAR-MSG-TEXT.                     
002230     PERFORM 6000-ACOSO-DETECTAR THRU 6000-EXIT.                          
002240     MOVE MSG-TEXT                   TO SNT-MSG-TEXT.                     
002250     PERFORM 5000-SENTIMENT-ANALIZAR THRU 5000-EXIT.                      
002260     MOVE MSG-TEXT                   TO RSP-MSG-TEXT.                     
002270     MOVE HAR-IS-HARASSMENT          TO RSP-HAR-IS-HARASSMENT.            
002280     MOVE HAR-SEVERITY               TO RSP-HAR-SEVERITY.                 
002290     PERFORM 7500-RESPUESTA-SELECCIONAR THRU 7500-EXIT.                   
002300     PERFORM 8050-ACUMULAR-MENSAJE THRU 8050-EXIT.                        
002310     PERFORM 2150-DERIVACION-EVALUAR THRU 2150-EXIT.                      
002320     PERFORM 2200-CHATOUT-ARMAR THRU 2200-EXIT.                           
002330     WRITE CHAT-OUT.                                                      
002340     IF HAR-IS-HARASSMENT-SI                                              
002350         PERFORM 2250-HARASSEV-ARMAR THRU 2250-EXIT                       
002360         WRITE HARASS-EVENT                                               
002370         ADD 1                       TO RT-HARASS-EVENTS                  
002380         ADD 1                       TO RT-CONV-HARASS-EVENTS             
002390     END-IF.                                                              
002400     IF SNT-ALERT-SI                                                      
002410         ADD 1                       TO RT-ANGER-ALERTS                   
002420     END-IF.                                                              
002430     IF HND-DISPARA-SI                                                    
002440         PERFORM 2300-HANDOFF-ARMAR THRU 2300-EXIT                        
002450         WRITE HANDOFF-REC                                                
002460         ADD 1                       TO RT-HANDOFFS                       
002470     END-IF.                                                              
002480     IF SW-MODO-DIAG                                                      
002490         DISPLAY 'ATCCHAT - DIAG - ' MSG-CONV-ID                          
002500                 ' SEV=' HAR-SEVERITY                                     
002510                 ' SNT=' SNT-DOM-SENTIMENT                                
002520                 ' RSP=' RSP-RESPONSE-CODE                                
002530                 ' HND=' HND-NEEDS-HANDOFF                                
002540     END-IF.                                                              
002550 2100-EXIT.                                                               
002560     EXIT.                                                                
002570*----------------------------------------------------------------         
002580*    2150: REGLA DE NEGOCIO (SECCION 6): SE ARMA Y ESCRIBE LA             
002590*    DERIVACION CUANDO LA RESPUESTA LA PIDE (NEEDS-HANDOFF) O             
002600*    CUANDO EL SENTIMIENTO DISPARA LA ALERTA DE ENOJO.                    
002610*----------------------------------------------------------------         
002620 2150-DERIVACION-EVALUAR.                                                 
002630     MOVE HAR-IS-HARASSMENT          TO HND-HAR-IS-HARASSMENT.            
002640     MOVE HAR-SEVERITY               TO HND-HAR-SEVERITY.                 
002650     MOVE SNT-DOM-SENTIMENT          TO HND-CUR-SENTIMENT.                
002660     IF RSP-HANDOFF-SI OR SNT-ALERT-SI                                    
002670         MOVE 'Y'                    TO HND-NEEDS-HANDOFF                 
002680         PERFORM 8000-DERIVACION-ARMAR THRU 8000-EXIT                     
002690     ELSE                                                                 
002700         MOVE 'N'                    TO HND-NEEDS-HANDOFF                 
002710     END-IF.                                                              
002720 2150-EXIT.                                                               
002730     EXIT.                                                                
002740*----------------------------------------------------------------         
002750*    2200: ARMA EL REGISTRO DE SALIDA CHAT-OUT A PARTIR DE LOS            
002760*    RESULTADOS DE ACOSO, SENTIMIENTO, RESPUESTA Y DERIVACION.            
002770*----------------------------------------------------------------         
002780 2200-CHATOUT-ARMAR.                                                      
002790     MOVE MSG-CONV-ID                TO CO-CONV-ID.                       
002800     MOVE RSP-RESPONSE-CODE          TO CO-RESPONSE-CODE.                 
002810     MOVE SNT-DOM-SENTIMENT          TO CO-SENTIMENT.                     
002820     MOVE HAR-SEVERITY               TO CO-HARASS-SEV.                    
002830     MOVE HND-NEEDS-HANDOFF          TO CO-NEEDS-HANDOFF.                 
002840     IF HND-DISPARA-SI                                                    
002850         MOVE HND-PRIORITY           TO CO-HANDOFF-PRIORITY               
002860     ELSE                                                                 
002870         MOVE SPACES                 TO CO-HANDOFF-PRIORITY               
002880     END-IF.                                                              
002890 2200-EXIT.                                                               
002900     EXIT.                                                                
002910*----------------------------------------------------------------         
002920*    2250: ARMA EL REGISTRO DE SALIDA HARASS-EVENT.                       
002930*----------------------------------------------------------------         
002940 2250-HARASSEV-ARMAR.                                                     
002950     MOVE MSG-CONV-ID                TO HE-CONV-ID.                       
002960     MOVE HAR-SEVERITY               TO HE-SEVERITY.                      
002970     MOVE HAR-MATCH-COUNT            TO HE-MATCH-COUNT.                   
002980     MOVE HAR-CATEGORIES             TO HE-CATEGORIES.                    
002990 2250-EXIT.                                                               
003000     EXIT.                                                                
003010*----------------------------------------------------------------         
003020*    2300: ARMA EL REGISTRO DE SALIDA HANDOFF-REC A PARTIR DE LOS         
003030*    ACUMULADORES DE LA CONVERSACION (VER ATCHNDPR 8000/8100/             
003040*    8300/8320) Y DEL MENSAJE QUE DISPARO LA DERIVACION.                  
003050*----------------------------------------------------------------         
003060 2300-HANDOFF-ARMAR.                                                      
003070     MOVE MSG-CONV-ID                TO HX-CONV-ID.                       
003080     MOVE MSG-CUST-NAME              TO HX-CUST-NAME.                     
003090     MOVE HND-PRIORITY               TO HX-PRIORITY.                      
003100     MOVE HAR-IS-HARASSMENT          TO HX-HARASS-FLAG.                   
003110     MOVE HAR-SEVERITY               TO HX-HARASS-SEV.                    
003120     MOVE HND-ORDEN-TEXTO            TO HX-ORDER-NUMS.                    
003130     PERFORM 8310X-ISSUES-CADENA-COPIAR THRU 8310X-EXIT.                  
003140     MOVE HND-TOTAL-MSGS             TO HX-TOTAL-MSGS.                    
003150     MOVE HND-CUST-MSGS              TO HX-CUST-MSGS.                     
003160     MOVE HND-SUMMARY                TO HX-SUMMARY.                       
003170     MOVE HND-PRIORITY               TO RT-CONV-LAST-PRIORITY.            
003180 2300-EXIT.                                                               
003190     EXIT.                                                                
003200*----------------------------------------------------------------         
003210*    8310X: HX-ISSUES SE ARMA APARTE DEL RESUMEN (QUE YA LOS              
003220*    INCLUYE) PARA QUE EL CAMPO DE PROBLEMAS DE HANDOFF-REC               
003230*    TENGA SOLO LA LISTA, SIN EL RESTO DEL TEXTO DEL RESUMEN.             
003240*----------------------------------------------------------------         
003250 8310X-ISSUES-CADENA-COPIAR.                                              
003260     MOVE SPACES                     TO HX-ISSUES.                        
003270     IF HND-ISSUE-CNT = ZERO                                              
003280         GO TO 8310X-EXIT.                                                
003290     MOVE 1                          TO HND-SUM-PTR.                      
003300     SET HND-ISS-IDX                 TO 1.                                
003310 8310X-BUCLE.                                                             
003320     IF HND-ISS-IDX > HND-ISSUE-CNT                                       
003330         GO TO 8310X-EXIT.                                                
003340     IF HND-ISS-IDX > 1                                                   
003350         STRING ', '              DELIMITED BY SIZE                       
003360                INTO HX-ISSUES WITH POINTER HND-SUM-PTR                   
003370     END-IF.                                                              
003380     STRING HND-ISSUE-NOMBRE (HND-ISS-IDX) DELIMITED BY SPACE             
003390            INTO HX-ISSUES WITH POINTER HND-SUM-PTR.                      
003400     SET HND-ISS-IDX                 UP BY 1.                             
003410     GO TO 8310X-BUCLE.                                                   
003420 8310X-EXIT.                                                              
003430     EXIT.                                                                
003440*----------------------------------------------------------------         
003450*    2800: AL DETECTAR RUPTURA DE CONVERSACION, IMPRIME LA LINEA          
003460*    DE DETALLE DE LA CONVERSACION QUE ACABA DE CERRAR.                   
003470*----------------------------------------------------------------         
003480 2800-RUPTURA-IMPRIMIR.                                                   
003490     IF WS-PAGE-NUM = ZERO                                                
003500         PERFORM 9510-ENCABEZADO-IMPRIMIR THRU 9510-EXIT                  
003510     END-IF.                                                              
003520     MOVE WS-CONV-ID-ANTERIOR        TO RL-DC-CONV-ID.                    
003530     MOVE RT-CONV-CUST-MSGS          TO RL-DC-CUST-MSGS.                  
003540     MOVE RT-CONV-HARASS-EVENTS      TO RL-DC-HARASS-EV.                  
003550     MOVE RT-CONV-LAST-PRIORITY      TO RL-DC-PRIORITY.                   
003560     WRITE RPT-RECORD FROM RL-DET-CONV AFTER ADVANCING 1.                 
003570 2800-EXIT.                                                               
003580     EXIT.                                                                
003590*----------------------------------------------------------------         
003600*    2850: REINICIA LOS ACUMULADORES DE CONVERSACION Y EL AREA            
003610*    DE TRABAJO DEL ARMADOR DE DERIVACION AL CAMBIAR DE GRUPO.            
003620*----------------------------------------------------------------         
003630 2850-RUPTURA-REINICIAR.                                                  
003640     MOVE ZERO                       TO RT-CONV-CUST-MSGS                 
003650                                         RT-CONV-HARASS-EVENTS.           
003660     MOVE SPACES                     TO RT-CONV-LAST-PRIORITY.            
003670     MOVE ZERO                       TO HND-TOTAL-MSGS                    
003680                                         HND-CUST-MSGS                    
003690                                         HND-ORDEN-CNT                    
003700                                         HND-ISSUE-CNT.                   
003710     MOVE SPACES                     TO HND-FIRST-CUST-MSG                
003720                                         HND-LAST-CUST-MSG                
003730                                         HND-ORDEN-LISTA                  
003740                                         HND-ISSUE-LISTA.                 
003750     MOVE 'N'                        TO HND-ISSUE-FLAG (1)                
003760                                         HND-ISSUE-FLAG (2)               
003770                                         HND-ISSUE-FLAG (3)               
003780                                         HND-ISSUE-FLAG (4)               
003790                                         HND-ISSUE-FLAG (5)               
003800                                         HND-ISSUE-FLAG (6).              
003810 2850-EXIT.                                                               
003820     EXIT.                                                                
003830*----------------------------------------------------------------         
003840*    2900: CIERRA LOS ARCHIVOS DE ENTRADA/SALIDA DE DETALLE,              
003850*    IMPRIME LA ULTIMA CONVERSACION Y EL BLOQUE DE TOTALES, Y             
003860*    CIERRA EL REPORTE.                                                   
003870*----------------------------------------------------------------         
003880 2900-FINALIZAR.                                                          
003890     IF WS-PRIMER-GRUPO-NO                                                
003900         PERFORM 2800-RUPTURA-IMPRIMIR THRU 2800-EXIT                     
003910     END-IF.                                                              
003920     CLOSE MSGIN.                                                         
003930     CLOSE CHATOUT.                                                       
003940     CLOSE HARASSEV.                                                      
003950     CLOSE HANDOFF.                                                       
003960     PERFORM 9520-TOTALES-IMPRIMIR THRU 9520-EXIT.                        
003970     CLOSE RUNRPT.                                                        
003980 2900-EXIT.                                                               
003990     EXIT.                                                                
004000*----------------------------------------------------------------         
004010*    9510: ENCABEZADO DE PAGINA DEL RUNRPT (SE IMPRIME UNA SOLA           
004020*    VEZ, AL PRIMER RENGLON DE DETALLE).                                  
004030*----------------------------------------------------------------         
004040 9510-ENCABEZADO-IMPRIMIR.                                                
004050     ADD 1                           TO WS-PAGE-NUM.                      
004060     MOVE 'ATCCHAT '                 TO RL-E1-PROGRAMA.                   
004070     MOVE WS-PAGE-NUM                TO RL-E1-PAGINA.                     
004080     WRITE RPT-RECORD FROM RL-ENCAB-1 AFTER ADVANCING C01.                
004090     WRITE RPT-RECORD FROM RL-ENCAB-2 AFTER ADVANCING 1.                  
004100 9510-EXIT.                                                               
004110     EXIT.                                                                
004120*----------------------------------------------------------------         
004130*    9520: BLOQUE DE TOTALES FINALES. MISMA LINEA GENERICA                
004140*    RL-TOT-LINE QUE USA ATCANLYZ (REUTILIZADA CON UNA ETIQUETA Y         
004150*    UN CONTADOR DISTINTOS ANTES DE CADA WRITE). LOS RENGLONES DE         
004160*    RECHAZADOS Y DE RIESGO COMBINADO QUEDAN EN CERO EN ESTE              
004170*    FLUJO (NO APLICAN AL CHAT) PERO SE IMPRIMEN IGUAL PARA QUE           
004180*    EL FORMATO DEL RUNRPT SEA EL MISMO EN AMBOS PROGRAMAS.               
004190*    SOL-0530 AGREGO LA LINEA DE DERIVACIONES.                     SOL0530
004200*----------------------------------------------------------------         
004210 9520-TOTALES-IMPRIMIR.                                                   
004220     WRITE RPT-RECORD FROM RL-TOT-TITLE AFTER ADVANCING 1.                
004230     WRITE RPT-RECORD FROM RL-BLANK-LINE AFTER ADVANCING 1.               
004240     MOVE 'MENSAJES LEIDOS'          TO RL-TL-LABEL.                      
004250     MOVE RT-MSGS-READ                TO RL-TL-COUNT.                     
004260     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
004270     MOVE 'MENSAJES RECHAZADOS (TEXTO VACIO)'                             
004280                                      TO RL-TL-LABEL.                     
004290     MOVE RT-MSGS-REJECTED            TO RL-TL-COUNT.                     
004300     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
004310     MOVE 'EVENTOS DE ACOSO'         TO RL-TL-LABEL.                      
004320     MOVE RT-HARASS-EVENTS            TO RL-TL-COUNT.                     
004330     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
004340     MOVE 'ALERTAS DE ENOJO'         TO RL-TL-LABEL.                      
004350     MOVE RT-ANGER-ALERTS             TO RL-TL-COUNT.                     
004360     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
004370     MOVE 'DERIVACIONES (HANDOFF)'                                 SOL0530
004380                                      TO RL-TL-LABEL.              SOL0530
004390     MOVE RT-HANDOFFS                 TO RL-TL-COUNT.              SOL0530
004400     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.          SOL0530
004410     MOVE 'RIESGO COMBINADO - CRITICAL'                                   
004420                                      TO RL-TL-LABEL.                     
004430     MOVE RT-RISK-CRITICAL            TO RL-TL-COUNT.                     
004440     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
004450     MOVE 'RIESGO COMBINADO - HIGH'                                       
004460                                      TO RL-TL-LABEL.                     
004470     MOVE RT-RISK-HIGH                TO RL-TL-COUNT.                     
004480     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
004490     MOVE 'RIESGO COMBINADO - MEDIUM'                                     
004500                                      TO RL-TL-LABEL.                     
004510     MOVE RT-RISK-MEDIUM              TO RL-TL-COUNT.                     
004520     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
004530     MOVE 'RIESGO COMBINADO - LOW'                                        
004540                                      TO RL-TL-LABEL.                     
004550     MOVE RT-RISK-LOW                 TO RL-TL-COUNT.                     
004560     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
004570     MOVE 'RIESGO COMBINADO - NONE'                                       
004580                                      TO RL-TL-LABEL.                     
004590     MOVE RT-RISK-NONE                TO RL-TL-COUNT.                     
004600     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
004610 9520-EXIT.                                                               
004620     EXIT.                                                                
004630     COPY ATCSUBPR.                                                       
004640     COPY ATCSNTPR.                                                       
004650     COPY ATCHARPR.                                                       
004660     COPY ATCRSPPR.                                                       
004670     COPY ATCHNDPR.                                                       
