000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    ATCANLYZ.                                                 
000120 AUTHOR.        R. FERNANDEZ.                                             
000130 INSTALLATION.  GERENCIA DE SISTEMAS - ATENCION AL CLIENTE.               
000140 DATE-WRITTEN.  14/06/1991.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000170*****************************************************************         
000180* DESCRIPCION.........: FLUJO DE ANALISIS. LEE MSGIN EN ORDEN   *         
000190*                       DE LLEGADA, CORRE DETECCION DE ACOSO,   *         
000200*                       ANALISIS DE SENTIMIENTO Y CALCULO DE    *         
000210*                       RIESGO COMBINADO SOBRE CADA MENSAJE CON *         
000220*                       TEXTO, ESCRIBE UN ANALYSIS-LOG POR       *        
000230*                       MENSAJE Y UN RUNRPT CON LOS TOTALES DE   *        
000240*                       LA CORRIDA.                              *        
000250*****************************************************************         
000260*    HISTORIAL DE CAMBIOS                                                 
000270*----------------------------------------------------------------         
000280* 14/06/1991  RFF  VERSION INICIAL.                                       
000290* 02/09/1991  RFF  SOL-0114  AJUSTE DEL REDONDEO DE LOS                   
000300*                  PUNTAJES NORMALIZADOS EN AL-SCORE-xxx.                 
000310* 21/01/1992  MHL  SOL-0158  SE AGREGA EL BLOQUE DE TOTALES               
000320*                  POR NIVEL DE RIESGO COMBINADO AL RUNRPT.               
000330* 08/07/1993  RFF  SOL-0233  CORRECCION: LA ALERTA DE ACOSO               
000340*                  DEBE PISAR LA DE ENOJO CUANDO LAS DOS                  
000350*                  APLICAN AL MISMO MENSAJE (REGLA DE NEGOCIO).           
000360* 30/03/1994  CBV  SOL-0271  SE AGREGA EL SWITCH UPSI-0 DE                
000370*                  CORRIDA EN MODO DIAGNOSTICO PARA SOPORTE.              
000380* 17/11/1995  MHL  SOL-0340  SE RECHAZAN LOS MENSAJES DE TEXTO            
000390*                  VACIO SIN GENERAR ANALYSIS-LOG (ANTES SE               
000400*                  ESCRIBIA UN REGISTRO EN BLANCO POR ERROR).             
000410* 05/02/1997  RFF  SOL-0402  VALIDACION DEL PRIMER CARACTER DE            
000420*                  MSG-CONV-ID CONTRA LA CLASE DE CARACTERES              
000430*                  VALIDOS; SOLO AVISA, NO RECHAZA EL MENSAJE.            
000440* 19/08/1998  CBV  SOL-0455  REVISION Y2K: AL-CONV-ID Y LOS               
000450*                  DEMAS CAMPOS DE FECHA DE LOS ARCHIVOS DE               
000460*                  ENTRADA SE VERIFICARON; NO SE USAN FECHAS DE           
000470*                  4 DIGITOS EN ESTE PROGRAMA, SIN IMPACTO.               
000480* 11/01/1999  CBV  SOL-0455  CIERRE DEL RELEVAMIENTO Y2K PARA             
000490*                  EL MODULO DE ANALISIS. SIN CAMBIOS DE CODIGO.          
000500* 26/06/2001  MHL  SOL-0521  SE AGREGA EL CONTADOR DE MENSAJES            
000510*                  RECHAZADOS AL BLOQUE DE TOTALES DEL RUNRPT.            
000520*----------------------------------------------------------------         
000530 ENVIRONMENT DIVISION.                                                    
000540 CONFIGURATION SECTION.                                                   
000550 SOURCE-COMPUTER.  IBM-370.                                               
000560 OBJECT-COMPUTER.  IBM-370.                                               
000570 SPECIAL-NAMES.                                                           
000580     C01 IS TOP-OF-FORM                                                   
000590     CLASS CONV-ID-VALIDA IS 'A' THRU 'Z' '0' THRU '9'                    
000600     UPSI-0 ON  STATUS IS SW-MODO-DIAG                                    
000610            OFF STATUS IS SW-MODO-NORMAL.                                 
000620 INPUT-OUTPUT SECTION.                                                    
000630 FILE-CONTROL.                                                            
000640     SELECT MSGIN       ASSIGN TO MSGIN                                   
000650            ORGANIZATION IS LINE SEQUENTIAL                               
000660            FILE STATUS  IS WS-FS-MSGIN.                                  
000670     SELECT ANALYLOG    ASSIGN TO ANALYLOG                                
000680            ORGANIZATION IS LINE SEQUENTIAL                               
000690            FILE STATUS  IS WS-FS-ANALYLOG.                               
000700     SELECT RUNRPT      ASSIGN TO RUNRPT                                  
000710            ORGANIZATION IS LINE SEQUENTIAL                               
000720            FILE STATUS  IS WS-FS-RUNRPT.                                 
000730 DATA DIVISION.                                                           
000740 FILE SECTION.                                                            
000750 FD  MSGIN                                                                
000760     LABEL RECORDS ARE STANDARD.                                          
000770     COPY ATCMSGIN.                                                       
000780 FD  ANALYLOG                                                             
000790     LABEL RECORDS ARE STANDARD.                                          
000800     COPY ATCANLOG.                                                       
000810 FD  RUNRPT                                                               
000820     LABEL RECORDS ARE STANDARD.                                          
000830 01  RPT-RECORD                  PIC X(132).                              
000840 WORKING-STORAGE SECTION.                                                 
000850*----------------------------------------------------------------         
000860*    ESTADOS DE ARCHIVO Y BANDERA DE FIN DE ARCHIVO DE MSGIN.             
000870*----------------------------------------------------------------         
000880 01  WS-FS-MSGIN                 PIC X(02).                               
000890     88  WS-FS-MSGIN-OK              VALUE '00'.                          
000900 01  WS-FS-ANALYLOG               PIC X(02).                              
000910     88  WS-FS-ANALYLOG-OK           VALUE '00'.                          
000920 01  WS-FS-RUNRPT                 PIC X(02).                              
000930     88  WS-FS-RUNRPT-OK             VALUE '00'.                          
000940 77  WS-EOF-MSGIN                 PIC X(01).
000950     88  WS-EOF-MSGIN-SI              VALUE 'Y'.
000960     88  WS-EOF-MSGIN-NO              VALUE 'N'.
000970 77  WS-PAGE-NUM                  PIC S9(04) COMP.
000980 01  FILLER                       PIC X(20).
000990     COPY ATCRTOT.                                                        
001000     COPY ATCRPTLN.                                                       
001010     COPY ATCSUBWK.                                                       
001020     COPY ATCSNTWD.                                                       
001030     COPY ATCHARPT.                                                       
001040     COPY ATCRSKWD.                                                       
001050 PROCEDURE DIVISION.                                                      
001060*----------------------------------------------------------------         
001070*    1000: PARRAFO PRINCIPAL DEL FLUJO DE ANALISIS.                       
001080*----------------------------------------------------------------         
001090 1000-PRINCIPAL.                                                          
001100     PERFORM 1100-INICIAR THRU 1100-EXIT.                                 
001110     PERFORM 2000-PROCESAR-MENSAJE THRU 2000-EXIT                         
001120             UNTIL WS-EOF-MSGIN-SI.                                       
001130     PERFORM 2900-FINALIZAR THRU 2900-EXIT.                               
001140     STOP RUN.                                                            
001150 1100-INICIAR.                                                            
001160     OPEN INPUT  MSGIN.                                                   
001170     OPEN OUTPUT ANALYLOG.                                                
001180     OPEN OUTPUT RUNRPT.                                                  
001190     MOVE ZERO   TO RT-MSGS-READ RT-MSGS-REJECTED.                        
001200     MOVE ZERO   TO RT-HARASS-EVENTS RT-ANGER-ALERTS.                     
001210     MOVE ZERO   TO RT-HANDOFFS.                                          
001220     MOVE ZERO   TO RT-RISK-CRITICAL RT-RISK-HIGH.                        
001230     MOVE ZERO   TO RT-RISK-MEDIUM RT-RISK-LOW RT-RISK-NONE.              
001240     MOVE ZERO   TO WS-PAGE-NUM.                                          
001250     MOVE 'N'    TO WS-EOF-MSGIN.                                         
001260     PERFORM 1900-LEER-MSGIN THRU 1900-EXIT.                              
001270 1100-EXIT.                                                               
001280     EXIT.                                                                
001290*----------------------------------------------------------------         
001300*    1900: LECTURA SECUENCIAL DE MSGIN (SIN CLAVE, ORDEN DE               
001310*    LLEGADA). SOL-0402: AVISA SI EL PRIMER CARACTER DE                   
001320*    MSG-CONV-ID NO ES ALFANUMERICO, PERO IGUAL PROCESA EL                
001330*    MENSAJE (SOLO DIAGNOSTICO, NO RECHAZA).                      SOL0402 
001340*----------------------------------------------------------------         
001350 1900-LEER-MSGIN.                                                         
001360     READ MSGIN                                                           
001370         AT END MOVE 'Y'         TO WS-EOF-MSGIN                          
001380     END-READ.                                                            
001390     IF WS-EOF-MSGIN-NO                                                   
001400         AND MSG-CONV-ID (1:1) NOT CONV-ID-VALIDA                 SOL0402 
001410             DISPLAY 'ATCANLYZ AVISO CONV-ID SOSPECHOSO: '        SOL0402 
001420                     MSG-CONV-ID                                  SOL0402 
001430     END-IF.                                                              
001440 1900-EXIT.                                                               
001450     EXIT.                                                                
001460*----------------------------------------------------------------         
001470*    2000: CUERPO DEL BUCLE PRINCIPAL. REGLA DE NEGOCIO: LOS              
001480*    MENSAJES DE TEXTO VACIO SE RECHAZAN (SOLO SE CUENTAN, NO             
001490*    GENERAN ANALYSIS-LOG). SOL-0340.                             SOL0340 
001500*----------------------------------------------------------------         
001510 2000-PROCESAR-MENSAJE.                                                   
001520     IF MSG-TEXT = SPACES                                                 
001530         ADD 1                   TO RT-MSGS-REJECTED              SOL0340 
001540     ELSE                                                                 
001550         PERFORM 2100-ANALIZAR-MENSAJE THRU 2100-EXIT                     
001560     END-IF.                                                              
001570     PERFORM 1900-LEER-MSGIN THRU 1900-EXIT.                              
001580 2000-EXIT.                                                               
001590     EXIT.                                                                
001600*----------------------------------------------------------------         
001610*    2100: CORRE LOS TRES ANALIZADORES SOBRE EL MENSAJE ACTUAL,           
001620*    EN EL ORDEN QUE ESPERA EL CALCULO DE RIESGO COMBINADO                
001630*    (ACOSO Y SENTIMIENTO ANTES QUE 7000-RIESGO-COMBINAR).                
001640*----------------------------------------------------------------         
001650 2100-ANALIZAR-MENSAJE.                                                   
001660     MOVE MSG-TEXT               TO HAR-MSG-TEXT.                         
001670     PERFORM 6000-ACOSO-DETECTAR THRU 6000-EXIT.                          
001680     MOVE MSG-TEXT               TO SNT-MSG-TEXT.                         
001690     PERFORM 5000-SENTIMENT-ANALIZAR THRU 5000-EXIT.                      
001700     MOVE HAR-SEVERITY           TO RSK-HAR-SEVERITY.                     
001710     MOVE SNT-DOM-SENTIMENT      TO RSK-SENTIMENT.                        
001720     PERFORM 7000-RIESGO-COMBINAR THRU 7000-EXIT.                         
001730     PERFORM 2200-REGISTRO-ARMAR THRU 2200-EXIT.                          
001740     PERFORM 2300-ALERTA-FIJAR THRU 2300-EXIT.                            
001750     WRITE ANALYSIS-LOG.                                                  
001760     PERFORM 2400-TOTALES-ACUMULAR THRU 2400-EXIT.                        
001770     IF SW-MODO-DIAG                                                      
001780         DISPLAY 'ATCANLYZ DIAG ' MSG-CONV-ID                             
001790                 ' ACOSO=' HAR-SEVERITY                                   
001800                 ' SENT=' SNT-DOM-SENTIMENT                               
001810                 ' RIESGO=' RSK-COMBINED-RISK                             
001820     END-IF.                                                              
001830 2100-EXIT.                                                               
001840     EXIT.                                                                
001850*----------------------------------------------------------------         
001860*    2200: TRASLADA EL RESULTADO DE LOS TRES ANALIZADORES AL              
001870*    REGISTRO DE SALIDA ANALYSIS-LOG.                                     
001880*----------------------------------------------------------------         
001890 2200-REGISTRO-ARMAR.                                                     
001900     MOVE MSG-CONV-ID            TO AL-CONV-ID.                           
001910     MOVE MSG-TEXT               TO AL-TEXT.                              
001920     MOVE HAR-SEVERITY           TO AL-HARASS-SEV.                        
001930     MOVE SNT-DOM-SENTIMENT      TO AL-SENTIMENT.                         
001940     MOVE RSK-COMBINED-RISK      TO AL-COMBINED-RISK.                     
001950     MOVE SNT-CONFIDENCE         TO AL-CONFIDENCE.                        
001960     MOVE HAR-CONFIDENCE         TO AL-HAR-CONFIDENCE.                    
001970     MOVE SNT-SCORE-POS          TO AL-SCORE-POS.                         
001980     MOVE SNT-SCORE-NEU          TO AL-SCORE-NEU.                         
001990     MOVE SNT-SCORE-NEG          TO AL-SCORE-NEG.                         
002000     MOVE SNT-SCORE-ANG          TO AL-SCORE-ANG.                         
002010 2200-EXIT.                                                               
002020     EXIT.                                                                
002030*----------------------------------------------------------------         
002040*    2300: REGLA DE NEGOCIO SOL-0233: LA ALERTA DE ENOJO SE FIJA          
002050*    PRIMERO; LA DE ACOSO CRITICO/ALTO CORRE DESPUES Y LA PISA            
002060*    SI LAS DOS APLICAN AL MISMO MENSAJE.                         SOL0233 
002070*----------------------------------------------------------------         
002080 2300-ALERTA-FIJAR.                                                       
002090     MOVE 'N'                    TO AL-ALERT-FLAG.                        
002100     MOVE SPACES                 TO AL-ALERT-TYPE.                        
002110     IF SNT-ALERT-SI                                                      
002120         MOVE 'Y'                TO AL-ALERT-FLAG                         
002130         MOVE 'ANGER-DETECTED'   TO AL-ALERT-TYPE                         
002140         ADD 1                   TO RT-ANGER-ALERTS                       
002150     END-IF.                                                              
002160     IF HAR-IS-HARASSMENT-SI                                              
002170        AND (HAR-SEV-CRITICAL OR HAR-SEV-HIGH)                            
002180         MOVE 'Y'                TO AL-ALERT-FLAG                 SOL0233 
002190         MOVE 'HARASSMENT-DETECTED'                               SOL0233 
002200                                  TO AL-ALERT-TYPE                SOL0233 
002210     END-IF.                                                              
002220 2300-EXIT.                                                               
002230     EXIT.                                                                
002240*----------------------------------------------------------------         
002250*    2400: ACUMULA LOS TOTALES DE CONTROL DE LA CORRIDA.                  
002260*----------------------------------------------------------------         
002270 2400-TOTALES-ACUMULAR.                                                   
002280     ADD 1                       TO RT-MSGS-READ.                         
002290     IF HAR-IS-HARASSMENT-SI                                              
002300         ADD 1                   TO RT-HARASS-EVENTS                      
002310     END-IF.                                                              
002320     PERFORM 2450-RIESGO-CONTAR THRU 2450-EXIT.                           
002330 2400-EXIT.                                                               
002340     EXIT.                                                                
002350*----------------------------------------------------------------         
002360*    2450: DISTRIBUCION DE MENSAJES POR NIVEL DE RIESGO                   
002370*    COMBINADO PARA EL BLOQUE FINAL DEL RUNRPT. SOL-0158.         SOL0158 
002380*----------------------------------------------------------------         
002390 2450-RIESGO-CONTAR.                                                      
002400     IF AL-COMBINED-RISK = 'CRITICAL'                                     
002410         ADD 1                   TO RT-RISK-CRITICAL                      
002420         GO TO 2450-EXIT                                                  
002430     END-IF.                                                              
002440     IF AL-COMBINED-RISK = 'HIGH    '                                     
002450         ADD 1                   TO RT-RISK-HIGH                          
002460         GO TO 2450-EXIT                                                  
002470     END-IF.                                                              
002480     IF AL-COMBINED-RISK = 'MEDIUM  '                                     
002490         ADD 1                   TO RT-RISK-MEDIUM                        
002500         GO TO 2450-EXIT                                                  
002510     END-IF.                                                              
002520     IF AL-COMBINED-RISK = 'LOW     '                                     
002530         ADD 1                   TO RT-RISK-LOW                           
002540         GO TO 2450-EXIT                                                  
002550     END-IF.                                                              
002560     IF AL-COMBINED-RISK = 'NONE    '                                     
002570         ADD 1                   TO RT-RISK-NONE                          
002580     END-IF.                                                              
002590 2450-EXIT.                                                               
002600     EXIT.                                                                
002610*----------------------------------------------------------------         
002620*    2900: CIERRE DE ARCHIVOS E IMPRESION DEL RUNRPT.                     
002630*----------------------------------------------------------------         
002640 2900-FINALIZAR.                                                          
002650     CLOSE MSGIN.                                                         
002660     CLOSE ANALYLOG.                                                      
002670     PERFORM 9500-REPORTE-IMPRIMIR THRU 9500-EXIT.                        
002680     CLOSE RUNRPT.                                                        
002690 2900-EXIT.                                                               
002700     EXIT.                                                                
002710*----------------------------------------------------------------         
002720*    9500: ARMADO E IMPRESION DEL RUNRPT. RANGO 9500 EN ADELANTE          
002730*    PARA NO CHOCAR CON LOS PARRAFOS 9000/9100 DE ATCSUBPR.               
002740*----------------------------------------------------------------         
002750 9500-REPORTE-IMPRIMIR.                                                   
002760     PERFORM 9510-ENCABEZADO-IMPRIMIR THRU 9510-EXIT.                     
002770     PERFORM 9520-TOTALES-IMPRIMIR THRU 9520-EXIT.                        
002780 9500-EXIT.                                                               
002790     EXIT.                                                                
002800 9510-ENCABEZADO-IMPRIMIR.                                                
002810     ADD 1                       TO WS-PAGE-NUM.                          
002820     MOVE 'ATCANLYZ'             TO RL-E1-PROGRAMA.                       
002830     MOVE WS-PAGE-NUM            TO RL-E1-PAGINA.                         
002840     WRITE RPT-RECORD FROM RL-ENCAB-1 AFTER ADVANCING C01.                
002850     WRITE RPT-RECORD FROM RL-BLANK-LINE AFTER ADVANCING 1.               
002860 9510-EXIT.                                                               
002870     EXIT.                                                                
002880*----------------------------------------------------------------         
002890*    9520: BLOQUE DE TOTALES FINALES. LA LINEA GENERICA                   
002900*    RL-TOT-LINE SE REUTILIZA CON UNA ETIQUETA Y UN CONTADOR              
002910*    DISTINTOS ANTES DE CADA WRITE. SOL-0521 AGREGO EL RENGLON            
002920*    DE RECHAZADOS.                                               SOL0521 
002930*----------------------------------------------------------------         
002940 9520-TOTALES-IMPRIMIR.                                                   
002950     WRITE RPT-RECORD FROM RL-TOT-TITLE AFTER ADVANCING 1.                
002960     WRITE RPT-RECORD FROM RL-BLANK-LINE AFTER ADVANCING 1.               
002970     MOVE 'MENSAJES LEIDOS'      TO RL-TL-LABEL.                          
002980     MOVE RT-MSGS-READ           TO RL-TL-COUNT.                          
002990     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
003000     MOVE 'MENSAJES RECHAZADOS (TEXTO VACIO)'                     SOL0521 
003010                                  TO RL-TL-LABEL.                 SOL0521 
003020     MOVE RT-MSGS-REJECTED       TO RL-TL-COUNT.                  SOL0521 
003030     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.         SOL0521 
003040     MOVE 'EVENTOS DE ACOSO'     TO RL-TL-LABEL.                          
003050     MOVE RT-HARASS-EVENTS       TO RL-TL-COUNT.                          
003060     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
003070     MOVE 'ALERTAS DE ENOJO'     TO RL-TL-LABEL.                          
003080     MOVE RT-ANGER-ALERTS        TO RL-TL-COUNT.                          
003090     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
003100     MOVE 'DERIVACIONES (HANDOFF)'                                        
003110                                  TO RL-TL-LABEL.                         
003120     MOVE RT-HANDOFFS            TO RL-TL-COUNT.                          
003130     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
003140     MOVE 'RIESGO COMBINADO - CRITICAL'                                   
003150                                  TO RL-TL-LABEL.                         
003160     MOVE RT-RISK-CRITICAL       TO RL-TL-COUNT.                          
003170     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
003180     MOVE 'RIESGO COMBINADO - HIGH'                                       
003190                                  TO RL-TL-LABEL.                         
003200     MOVE RT-RISK-HIGH           TO RL-TL-COUNT.                          
003210     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
003220     MOVE 'RIESGO COMBINADO - MEDIUM'                                     
003230                                  TO RL-TL-LABEL.                         
003240     MOVE RT-RISK-MEDIUM         TO RL-TL-COUNT.                          
003250     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
003260     MOVE 'RIESGO COMBINADO - LOW'                                        
003270                                  TO RL-TL-LABEL.                         
003280     MOVE RT-RISK-LOW            TO RL-TL-COUNT.                          
003290     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
003300     MOVE 'RIESGO COMBINADO - NONE'                                       
003310                                  TO RL-TL-LABEL.                         
003320     MOVE RT-RISK-NONE           TO RL-TL-COUNT.                          
003330     WRITE RPT-RECORD FROM RL-TOT-LINE AFTER ADVANCING 1.                 
003340 9520-EXIT.                                                               
003350     EXIT.                                                                
003360     COPY ATCSUBPR.                                                       
003370     COPY ATCSNTPR.                                                       
003380     COPY ATCHARPR.                                                       
003390     COPY ATCRSKPR.                                                       
