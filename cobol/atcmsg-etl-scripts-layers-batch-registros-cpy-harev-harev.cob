000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCHAREV                                *         
000120* DESCRIPCION.........: EVENTO DE ACOSO A CLIENTE - SALIDA      *         
000130* ORGANIZACION........: SECUENCIAL (LINE SEQUENTIAL)            *         
000140* LONGITUD DE REGISTRO: 128 CARACTERES                          *         
000150* PREFIJO.............: HE                                      *         
000160*****************************************************************         
000170* SE GENERA UN REGISTRO POR MENSAJE UNICAMENTE CUANDO EL         *        
000180* DETECTOR DE ACOSO (ATCHARPR) MARCA EL MENSAJE COMO ACOSO.      *        
000190*****************************************************************         
000200 01  HARASS-EVENT.                                                        
000210     05  HE-CONV-ID                  PIC X(12).                           
000220     05  HE-SEVERITY                 PIC X(08).                           
000230     05  HE-MATCH-COUNT              PIC 9(03).                           
000240     05  HE-CATEGORIES               PIC X(100).                          
000250     05  FILLER                      PIC X(05).                           
