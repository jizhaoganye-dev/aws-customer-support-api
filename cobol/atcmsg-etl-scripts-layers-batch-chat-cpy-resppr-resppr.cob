000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCRSPPR                                *         
000120* DESCRIPCION.........: PARRAFOS DEL MOTOR DE RESPUESTA (CHAT). *         
000130*                       COMPUTO PURO, SIN E/S; OPERA SOBRE       *        
000140*                       RSP-MSG-TEXT Y LOS DATOS DE ACOSO YA     *        
000150*                       CALCULADOS POR ATCHARPR, Y DEJA EL       *        
000160*                       RESULTADO EN LOS DEMAS CAMPOS DE         *        
000170*                       RSP-WORK-AREA (VER ATCRSPWD).            *        
000180* PREFIJO.............: RSP                                     *         
000190*****************************************************************         
000200* REQUIERE COPY PREVIO DE ATCSUBWK (DATOS) Y ATCSUBPR            *        
000210* (PARRAFOS 9000/9100) EN EL MISMO PROGRAMA. SE INVOCA DESPUES   *        
000220* DE ATCHARPR PARA CONTAR CON HAR-IS-HARASSMENT / HAR-SEVERITY.  *        
000230*****************************************************************         
000240 7500-RESPUESTA-SELECCIONAR.                                              
000250     MOVE ZERO                   TO RSP-MATCH-REGLA-NUM.                  
000260     MOVE 'N'                    TO RSP-HALLADO-FLAG.                     
000270*        REGLA DE NEGOCIO 2: EL ACOSO CRITICO O ALTO SIEMPRE              
000280*        DERIVA A UN AGENTE, SIN IMPORTAR EL CONTENIDO DEL TEXTO.         
000290     IF RSP-HAR-IS-HARASSMENT = 'Y'                                       
000300       AND (RSP-HAR-SEVERITY = 'CRITICAL' OR                              
000310            RSP-HAR-SEVERITY = 'HIGH    ')                                
000320         MOVE 'ESCALATE  '        TO RSP-RESPONSE-CODE                    
000330         PERFORM 7560-TEXTO-ESCALAR THRU 7560-EXIT                        
000340         MOVE 'Y'                 TO RSP-NEEDS-HANDOFF                    
000350         GO TO 7500-EXIT.                                                 
000360     MOVE 'N'                    TO RSP-NEEDS-HANDOFF.                    
000370     MOVE RSP-MSG-TEXT           TO SUB-CNV-ORIGEN.                       
000380     PERFORM 9000-MAYUSCULAS-CONVERTIR THRU 9000-EXIT.                    
000390     MOVE SUB-CNV-RESULTADO      TO RSP-TEXT-UPPER.                       
000400     PERFORM 7510-BUSCAR-REGLA THRU 7510-EXIT.                            
000410     IF RSP-HALLADO-SI                                                    
000420         SET RSP-CODE-IDX         TO RSP-MATCH-REGLA-NUM                  
000430         MOVE RSP-REPLY-CODE (RSP-CODE-IDX) TO RSP-RESPONSE-CODE          
000440         PERFORM 7550-TEXTO-ARMAR THRU 7550-EXIT                          
000450     ELSE                                                                 
000460         MOVE 'DEFAULT   '        TO RSP-RESPONSE-CODE                    
000470         PERFORM 7570-TEXTO-DEFECTO THRU 7570-EXIT                        
000480     END-IF.                                                              
000490 7500-EXIT.                                                               
000500     EXIT.                                                                
000510*----------------------------------------------------------------         
000520*    7510: RECORRE LA TABLA DE FRAGMENTOS EN ORDEN Y SE DETIENE           
000530*    EN LA PRIMERA COINCIDENCIA (REGLA DE NEGOCIO 1: GANA LA              
000540*    PRIMERA REGLA DE LA LISTA QUE TENGA ALGUNA PALABRA CLAVE).           
000550*----------------------------------------------------------------         
000560 7510-BUSCAR-REGLA.                                                       
000570     MOVE RSP-TEXT-UPPER          TO SUB-BUS-TEXTO.                       
000580     SET RSP-FRAG-IDX             TO 1.                                   
000590 7510-BUCLE.                                                              
000600     IF RSP-FRAG-IDX > 43                                                 
000610         GO TO 7510-EXIT.                                                 
000620     IF RSP-HALLADO-SI                                                    
000630         GO TO 7510-EXIT.                                                 
000640     MOVE RSP-FRAG-PALABRA (RSP-FRAG-IDX) TO SUB-BUS-PALABRA.             
000650     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
000660     IF SUB-BUS-HALLADA-SI                                                
000670         MOVE 'Y'                 TO RSP-HALLADO-FLAG                     
000680         MOVE RSP-FRAG-REGLA-NUM (RSP-FRAG-IDX)                           
000690                                  TO RSP-MATCH-REGLA-NUM                  
000700     END-IF.                                                              
000710     SET RSP-FRAG-IDX             UP BY 1.                                
000720     GO TO 7510-BUCLE.                                                    
000730 7510-EXIT.                                                               
000740     EXIT.                                                                
000750*----------------------------------------------------------------         
000760*    7550: ARMA EL TEXTO DE RESPUESTA FIJO DE LA REGLA GANADORA.          
000770*    LOS TEXTOS SON LARGOS Y SE ARMAN CON STRING (NO CABEN EN UN          
000780*    SOLO VALUE DE WORKING-STORAGE, VER ATCRSPWD).                        
000790*----------------------------------------------------------------         
000800 7550-TEXTO-ARMAR.                                                        
000810     MOVE SPACES                 TO RSP-RESPONSE-TEXT.                    
000820     IF RSP-MATCH-REGLA-NUM = 1                                           
000830         STRING 'we will check your shipping status; please '             
000840                'provide the order number. delivery typically '           
000850                'takes 2-5 business days after shipment.'                 
000860                DELIMITED BY SIZE INTO RSP-RESPONSE-TEXT                  
000870     ELSE                                                                 
000880     IF RSP-MATCH-REGLA-NUM = 2                                           
000890         STRING 'we accept your return or refund request; '               
000900                'unused items within 30 days of the ship date '           
000910                'qualify for a full refund. please provide the '          
000920                'order number and reason.'                                
000930                DELIMITED BY SIZE INTO RSP-RESPONSE-TEXT                  
000940     ELSE                                                                 
000950     IF RSP-MATCH-REGLA-NUM = 3                                           
000960         STRING 'we apologize for the product defect. please '            
000970                'send a photo showing the issue and we will '             
000980                'arrange a replacement or refund.'                        
000990                DELIMITED BY SIZE INTO RSP-RESPONSE-TEXT                  
001000     ELSE                                                                 
001010     IF RSP-MATCH-REGLA-NUM = 4                                           
001020         STRING 'for account issues, use the password reset '             
001030                'link on the login screen. if that does not '             
001040                'resolve it, please share your registered email.'         
001050                DELIMITED BY SIZE INTO RSP-RESPONSE-TEXT                  
001060     ELSE                                                                 
001070     IF RSP-MATCH-REGLA-NUM = 5                                           
001080         STRING 'we will review your billing inquiry; please '            
001090                'provide the order number or the billing date '           
001100                'in question.'                                            
001110                DELIMITED BY SIZE INTO RSP-RESPONSE-TEXT                  
001120     ELSE                                                                 
001130     IF RSP-MATCH-REGLA-NUM = 6                                           
001140         STRING 'hello! welcome to customer support. please '             
001150                'tell us how we can help you today.'                      
001160                DELIMITED BY SIZE INTO RSP-RESPONSE-TEXT                  
001170     ELSE                                                                 
001180     IF RSP-MATCH-REGLA-NUM = 7                                           
001190         STRING 'we are glad we could help! please reach out '            
001200                'anytime if you need anything else.'                      
001210                DELIMITED BY SIZE INTO RSP-RESPONSE-TEXT                  
001220     END-IF END-IF END-IF END-IF END-IF END-IF END-IF.                    
001230 7550-EXIT.                                                               
001240     EXIT.                                                                
001250*----------------------------------------------------------------         
001260*    7560: TEXTO FIJO DE LA RESPUESTA DE ESCALAMIENTO.                    
001270*----------------------------------------------------------------         
001280 7560-TEXTO-ESCALAR.                                                      
001290     MOVE SPACES                 TO RSP-RESPONSE-TEXT.                    
001300     STRING 'we understand; transferring you to a staff member'           
001310            DELIMITED BY SIZE INTO RSP-RESPONSE-TEXT.                     
001320 7560-EXIT.                                                               
001330     EXIT.                                                                
001340*----------------------------------------------------------------         
001350*    7570: TEXTO FIJO DE LA RESPUESTA POR DEFECTO (NINGUNA REGLA          
001360*    DE LA TABLA TUVO COINCIDENCIA).                                      
001370*----------------------------------------------------------------         
001380 7570-TEXTO-DEFECTO.                                                      
001390     MOVE SPACES                 TO RSP-RESPONSE-TEXT.                    
001400     STRING 'thank you for contacting us. could you share more '          
001410            'details, such as your order number or the service '          
001420            'in question?'                                                
001430            DELIMITED BY SIZE INTO RSP-RESPONSE-TEXT.                     
001440 7570-EXIT.                                                               
001450     EXIT.                                                                
