000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCCHOUT                                *         
000120* DESCRIPCION.........: RESULTADO DE CHAT POR MENSAJE - SALIDA  *         
000130* ORGANIZACION........: SECUENCIAL (LINE SEQUENTIAL)            *         
000140* LONGITUD DE REGISTRO: 52 CARACTERES                           *         
000150* PREFIJO.............: CO                                      *         
000160*****************************************************************         
000170* UN REGISTRO POR MENSAJE DE CLIENTE (MSG-ROLE = 'U') EN EL     *         
000180* FLUJO DE CHAT.  LOS MENSAJES DE AGENTE NO GENERAN REGISTRO.   *         
000190*****************************************************************         
000200 01  CHAT-OUT.                                                            
000210     05  CO-CONV-ID                  PIC X(12).                           
000220     05  CO-RESPONSE-CODE            PIC X(10).                           
000230     05  CO-SENTIMENT                PIC X(08).                           
000240     05  CO-HARASS-SEV               PIC X(08).                           
000250     05  CO-NEEDS-HANDOFF            PIC X(01).                           
000260         88  CO-NEEDS-HANDOFF-SI         VALUE 'Y'.                       
000270         88  CO-NEEDS-HANDOFF-NO         VALUE 'N'.                       
000280     05  CO-HANDOFF-PRIORITY         PIC X(08).                           
000290     05  FILLER                      PIC X(05).                           
