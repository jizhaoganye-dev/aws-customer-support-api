000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCSUBWK                                *         
000120* DESCRIPCION.........: AREA DE TRABAJO DE LAS UTILERIAS DE     *         
000130*                       CADENAS DE ATCSUBPR (CONVERSION A       *         
000140*                       MAYUSCULA Y BUSQUEDA DE SUBCADENA).     *         
000150* PREFIJO.............: SUB                                     *         
000160*****************************************************************         
000170 01  SUB-CONVERTIR-AREA.                                                  
000180     05  SUB-CNV-ORIGEN              PIC X(200).                          
000190     05  SUB-CNV-RESULTADO           PIC X(200).                          
000200     05  FILLER                      PIC X(04).                           
000210*----------------------------------------------------------------         
000220*    AREA DE LA BUSQUEDA DE SUBCADENA.  EL LLAMADOR CARGA                 
000230*    SUB-BUS-TEXTO Y SUB-BUS-PALABRA (YA EN MAYUSCULA CUANDO              
000240*    CORRESPONDA) Y LUEGO HACE PERFORM 9100-SUBCADENA-BUSCAR.             
000250*----------------------------------------------------------------         
000260 01  SUB-BUSCAR-AREA.                                                     
000270     05  SUB-BUS-TEXTO               PIC X(200).                          
000280     05  SUB-BUS-PALABRA             PIC X(40).                           
000290     05  SUB-BUS-HALLADA             PIC X(01).                           
000300         88  SUB-BUS-HALLADA-SI          VALUE 'Y'.                       
000310         88  SUB-BUS-HALLADA-NO          VALUE 'N'.                       
000320     05  SUB-BUS-POS                 PIC S9(03) COMP.                     
000330     05  SUB-BUS-LIM-INIC            PIC S9(03) COMP.                     
000340     05  SUB-BUS-LONG-PAL            PIC S9(03) COMP.                     
000350     05  FILLER                      PIC X(04).                           
000360 01  SUB-CONSTANTES.                                                      
000370     05  SUB-BUS-TAM-PALABRA         PIC S9(03) COMP VALUE 40.            
000380     05  SUB-BUS-TAM-TEXTO           PIC S9(03) COMP VALUE 200.           
000390     05  FILLER                      PIC X(04).                           
