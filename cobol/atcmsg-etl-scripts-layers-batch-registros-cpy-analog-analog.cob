000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCANLOG                                *         
000120* DESCRIPCION.........: LOG DE ANALISIS POR MENSAJE - SALIDA    *         
000130* ORGANIZACION........: SECUENCIAL (LINE SEQUENTIAL)            *         
000140* LONGITUD DE REGISTRO: 286 CARACTERES                          *         
000150* PREFIJO.............: AL                                      *         
000160*****************************************************************         
000170* UN REGISTRO POR MENSAJE PROCESADO EN EL FLUJO DE ANALISIS.    *         
000180* LOS REGISTROS DE TEXTO VACIO SE RECHAZAN Y NO GENERAN AQUI.   *         
000190*****************************************************************         
000200 01  ANALYSIS-LOG.                                                        
000210     05  AL-CONV-ID                  PIC X(12).                           
000220     05  AL-TEXT                     PIC X(200).                          
000230     05  AL-HARASS-SEV               PIC X(08).                           
000240     05  AL-SENTIMENT                PIC X(08).                           
000250     05  AL-COMBINED-RISK            PIC X(08).                           
000260     05  AL-CONFIDENCE               PIC 9V999.                           
000270     05  AL-HAR-CONFIDENCE           PIC 9V999.                           
000280     05  AL-SCORE-POS                PIC 9V999.                           
000290     05  AL-SCORE-NEU                PIC 9V999.                           
000300     05  AL-SCORE-NEG                PIC 9V999.                           
000310     05  AL-SCORE-ANG                PIC 9V999.                           
000320     05  AL-ALERT-FLAG               PIC X(01).                           
000330         88  AL-ALERT-SI                 VALUE 'Y'.                       
000340         88  AL-ALERT-NO                 VALUE 'N'.                       
000350     05  AL-ALERT-TYPE                PIC X(20).                          
000360     05  FILLER                       PIC X(05).                          
