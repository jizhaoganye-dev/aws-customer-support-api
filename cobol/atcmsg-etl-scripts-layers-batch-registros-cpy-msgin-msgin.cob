000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCMSGIN                                *         
000120* DESCRIPCION.........: MENSAJE DE CLIENTE - ENTRADA ATC        *         
000130* ORGANIZACION........: SECUENCIAL (LINE SEQUENTIAL)            *         
000140* LONGITUD DE REGISTRO: 238 CARACTERES                          *
000150* PREFIJO.............: MSG                                     *         
000160*****************************************************************         
000170* UN REGISTRO POR MENSAJE DE LA CONVERSACION, EN ORDEN DE       *         
000180* LLEGADA.  LOS REGISTROS DE UNA MISMA CONVERSACION SON         *         
000190* CONTIGUOS (CLAVE DE RUPTURA DEL FLUJO DE CHAT).               *         
000200*****************************************************************         
000210 01  MSG-IN.                                                              
000220     05  MSG-CONV-ID                 PIC X(12).                           
000230     05  MSG-ROLE                    PIC X(01).                           
000240         88  MSG-ROLE-CLIENTE            VALUE 'U'.                       
000250         88  MSG-ROLE-AGENTE             VALUE 'A'.                       
000260     05  MSG-CUST-NAME                PIC X(20).                          
000270     05  MSG-TEXT                     PIC X(200).                         
000280     05  FILLER                       PIC X(05).                          
000290*----------------------------------------------------------------         
000300*    VISTA REDEFINIDA CARACTER A CARACTER DEL TEXTO, USADA POR            
000310*    ATCSNTPR PARA CONTAR SIGNOS DE EXCLAMACION (! Y FULL-WIDTH).         
000320*----------------------------------------------------------------         
000330     05  MSG-TEXT-TBL REDEFINES MSG-TEXT                                  
000340                                  PIC X(01) OCCURS 200 TIMES              
000350                                  INDEXED BY MSG-CHAR-IDX.                
