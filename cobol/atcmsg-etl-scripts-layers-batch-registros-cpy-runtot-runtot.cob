000100*****************************************************************         
000110* NOMBRE DEL OBJETO: ATCRTOT                                    *         
000120*                                                                *        
000130* DESCRIPCION: ACUMULADORES DE CONTROL DE FIN DE CORRIDA,       *         
000140*              COMUNES A LOS FLUJOS DE ANALISIS Y DE CHAT.      *         
000150*              VIVEN EN WORKING-STORAGE; SE VUELCAN AL          *         
000160*              RUNRPT POR MEDIO DE ATCRPTLN.                    *         
000170*                                                                *        
000180* LONGITUD  : NO ES REGISTRO DE ARCHIVO (SOLO ACUMULADORES).    *         
000190* PREFIJO   : RT.                                                *        
000200*****************************************************************         
000210 01  RUN-TOTALS.                                                          
000220     05  RT-MSGS-READ                PIC S9(06) COMP.                     
000230     05  RT-MSGS-REJECTED            PIC S9(06) COMP.                     
000240     05  RT-HARASS-EVENTS            PIC S9(06) COMP.                     
000250     05  RT-ANGER-ALERTS             PIC S9(06) COMP.                     
000260     05  RT-HANDOFFS                 PIC S9(06) COMP.                     
000270*--------------------------------------------------------------           
000280*    CONTADORES POR NIVEL DE RIESGO COMBINADO, EN TABLA PARA              
000290*    RECORRIDO POR INDICE Y REDEFINIDOS CON NOMBRE PARA USO               
000300*    DIRECTO EN LOS PARRAFOS DE ACUMULACION Y DE IMPRESION.               
000310*--------------------------------------------------------------           
000320     05  RT-BY-RISK-TBL.                                                  
000330         10  RT-BY-RISK              OCCURS 5 TIMES                       
000340                                      INDEXED BY RT-RISK-IDX              
000350                                      PIC S9(06) COMP.                    
000360     05  RT-BY-RISK-NAMES REDEFINES RT-BY-RISK-TBL.                       
000370         10  RT-RISK-CRITICAL            PIC S9(06) COMP.                 
000380         10  RT-RISK-HIGH                PIC S9(06) COMP.                 
000390         10  RT-RISK-MEDIUM              PIC S9(06) COMP.                 
000400         10  RT-RISK-LOW                 PIC S9(06) COMP.                 
000410         10  RT-RISK-NONE                PIC S9(06) COMP.                 
000420*--------------------------------------------------------------           
000430*    ACUMULADORES POR CONVERSACION (FLUJO DE CHAT), REINICIADOS           
000440*    EN CADA RUPTURA DE CONVERSACION (CONTROL BREAK).                     
000450*--------------------------------------------------------------           
000460     05  RT-CONV-CUST-MSGS           PIC S9(04) COMP.                     
000470     05  RT-CONV-HARASS-EVENTS       PIC S9(04) COMP.                     
000480     05  RT-CONV-LAST-PRIORITY       PIC X(08).                           
000490     05  FILLER                      PIC X(04).                           
