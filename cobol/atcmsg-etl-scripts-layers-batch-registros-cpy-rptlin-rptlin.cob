000100*****************************************************************         
000110* NOMBRE DEL OBJETO: ATCRPTLN                                   *         
000120*                                                                *        
000130* DESCRIPCION: IMAGENES DE LINEA DEL REPORTE RUNRPT (CORRIDA     *        
000140*              DE ANALISIS DE MENSAJES DE SOPORTE).  SE ARMAN    *        
000150*              EN WORKING-STORAGE Y SE MUEVEN AL REGISTRO DE     *        
000160*              SALIDA ANTES DEL WRITE.                           *        
000170*                                                                *        
000180* LONGITUD  : 132 POSICIONES POR LINEA IMPRESA.                  *        
000190* PREFIJO   : RL.                                                *        
000200*****************************************************************         
000210 01  RL-ENCAB-1.                                                          
000220     05  FILLER                      PIC X(10) VALUE 'PROGRAMA: '.        
000230     05  RL-E1-PROGRAMA              PIC X(08).                           
000240     05  FILLER                      PIC X(04) VALUE SPACES.              
000250     05  FILLER                      PIC X(48) VALUE                      
000260         'REPORTE DE CORRIDA - ANALISIS MENSAJES SOPORTE'.                
000270     05  FILLER                      PIC X(07) VALUE SPACES.              
000280     05  FILLER                      PIC X(07) VALUE 'PAGINA:'.           
000290     05  RL-E1-PAGINA                PIC ZZZ9.                            
000300     05  FILLER                      PIC X(44) VALUE SPACES.              
000310 01  RL-ENCAB-2.                                                          
000320     05  FILLER                      PIC X(15) VALUE                      
000330         'CONVERSACION'.                                                  
000340     05  FILLER                      PIC X(15) VALUE                      
000350         'MENS. CLIENTE'.                                                 
000360     05  FILLER                      PIC X(17) VALUE                      
000370         'EVENTOS DE ACOSO'.                                              
000380     05  FILLER                      PIC X(20) VALUE                      
000390         'PRIORIDAD DERIVACION'.                                          
000400     05  FILLER                      PIC X(65) VALUE SPACES.              
000410 01  RL-DET-CONV.                                                         
000420     05  RL-DC-CONV-ID               PIC X(12).                           
000430     05  FILLER                      PIC X(03) VALUE SPACES.              
000440     05  RL-DC-CUST-MSGS             PIC ZZZ9.                            
000450     05  FILLER                      PIC X(11) VALUE SPACES.              
000460     05  RL-DC-HARASS-EV             PIC ZZZ9.                            
000470     05  FILLER                      PIC X(13) VALUE SPACES.              
000480     05  RL-DC-PRIORITY              PIC X(08).                           
000490     05  FILLER                      PIC X(77) VALUE SPACES.              
000500*--------------------------------------------------------------           
000510*    LINEA GENERICA DE TOTALES: SE REUTILIZA PARA CADA RENGLON            
000520*    DEL BLOQUE FINAL (ETIQUETA + CONTADOR JUSTIFICADO A LA               
000530*    DERECHA), MOVIENDO UNA ETIQUETA Y UN VALOR DISTINTOS CADA            
000540*    VEZ ANTES DE ESCRIBIR.                                               
000550*--------------------------------------------------------------           
000560 01  RL-TOT-LINE.                                                         
000570     05  RL-TL-LABEL                 PIC X(38).                           
000580     05  FILLER                      PIC X(02) VALUE SPACES.              
000590     05  RL-TL-COUNT                 PIC ZZZ,ZZ9.                         
000600     05  FILLER                      PIC X(85) VALUE SPACES.              
000610 01  RL-TOT-TITLE.                                                        
000620     05  FILLER                      PIC X(26) VALUE                      
000630         'TOTALES FINALES DE CORRIDA'.                                    
000640     05  FILLER                      PIC X(106) VALUE SPACES.             
000650 01  RL-BLANK-LINE                   PIC X(132) VALUE SPACES.             
