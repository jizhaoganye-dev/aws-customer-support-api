000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCRSKWD                                *         
000120* DESCRIPCION.........: MATRIZ Y AREA DE TRABAJO DE LA          *         
000130*                       CALCULADORA DE RIESGO COMBINADO.        *         
000140*                       CRUZA LA SEVERIDAD DE ACOSO (ATCHARPR)  *         
000150*                       CON EL SENTIMIENTO DOMINANTE (ATCSNTPR) *         
000160*                       CONTRA RSK-MATRIZ (VER ATCRSKPR PARA EL *         
000170*                       PARRAFO DE BUSQUEDA).                    *        
000180* PREFIJO.............: RSK                                     *         
000190*****************************************************************         
000200* LA MATRIZ SE CARGA COMO 20 FILLER CON VALUE (5 SEVERIDADES X  *         
000210* 4 SENTIMIENTOS) Y SE REDEFINE COMO TABLA OCCURS DE DOS NIVELES*         
000220* PARA BUSQUEDA DIRECTA POR SUBINDICE (SIN SEARCH).             *         
000230*****************************************************************         
000240*----------------------------------------------------------------         
000250*    ORDEN DE FILAS: CRITICAL, HIGH, MEDIUM, LOW, NONE.                   
000260*    ORDEN DE COLUMNAS: ANGER, NEGATIVE, NEUTRAL, POSITIVE.               
000270*----------------------------------------------------------------         
000280 01  RSK-MATRIZ-NAMED.                                                    
000290     05  FILLER.                                                          
000300         10  FILLER              PIC X(08) VALUE 'CRITICAL'.              
000310         10  FILLER              PIC X(08) VALUE 'CRITICAL'.              
000320         10  FILLER              PIC X(08) VALUE 'CRITICAL'.              
000330         10  FILLER              PIC X(08) VALUE 'HIGH    '.              
000340     05  FILLER.                                                          
000350         10  FILLER              PIC X(08) VALUE 'CRITICAL'.              
000360         10  FILLER              PIC X(08) VALUE 'HIGH    '.              
000370         10  FILLER              PIC X(08) VALUE 'HIGH    '.              
000380         10  FILLER              PIC X(08) VALUE 'MEDIUM  '.              
000390     05  FILLER.                                                          
000400         10  FILLER              PIC X(08) VALUE 'HIGH    '.              
000410         10  FILLER              PIC X(08) VALUE 'MEDIUM  '.              
000420         10  FILLER              PIC X(08) VALUE 'MEDIUM  '.              
000430         10  FILLER              PIC X(08) VALUE 'LOW     '.              
000440     05  FILLER.                                                          
000450         10  FILLER              PIC X(08) VALUE 'MEDIUM  '.              
000460         10  FILLER              PIC X(08) VALUE 'MEDIUM  '.              
000470         10  FILLER              PIC X(08) VALUE 'LOW     '.              
000480         10  FILLER              PIC X(08) VALUE 'LOW     '.              
000490     05  FILLER.                                                          
000500         10  FILLER              PIC X(08) VALUE 'MEDIUM  '.              
000510         10  FILLER              PIC X(08) VALUE 'LOW     '.              
000520         10  FILLER              PIC X(08) VALUE 'NONE    '.              
000530         10  FILLER              PIC X(08) VALUE 'NONE    '.              
000540 01  RSK-MATRIZ-TBL REDEFINES RSK-MATRIZ-NAMED.                           
000550     05  RSK-FILA                OCCURS 5 TIMES                           
000560                                    INDEXED BY RSK-FILA-IDX.              
000570         10  RSK-COLUMNA         OCCURS 4 TIMES                           
000580                                    INDEXED BY RSK-COL-IDX                
000590                                    PIC X(08).                            
000600*----------------------------------------------------------------         
000610*    AREA DE TRABAJO DE LA CALCULADORA DE RIESGO COMBINADO.               
000620*    RSK-HAR-SEVERITY Y RSK-SENTIMENT LOS CARGA EL LLAMADOR               
000630*    ANTES DE INVOCAR EL PARRAFO 7000; RSK-COMBINED-RISK ES               
000640*    LA SALIDA.                                                           
000650*----------------------------------------------------------------         
000660 01  RSK-WORK-AREA.                                                       
000670     05  RSK-HAR-SEVERITY            PIC X(08).                           
000680     05  RSK-SENTIMENT               PIC X(08).                           
000690     05  RSK-COMBINED-RISK           PIC X(08).                           
000700     05  RSK-FILA-NUM                PIC S9(01) COMP.                     
000710     05  RSK-COL-NUM                 PIC S9(01) COMP.                     
000720     05  FILLER                      PIC X(04).                           
