000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCHNDWD                                *         
000120* DESCRIPCION.........: AREA DE TRABAJO DEL ARMADOR DE          *         
000130*                       DERIVACION (HANDOFF).  ACUMULA, POR     *         
000140*                       CONVERSACION, LOS NUMEROS DE ORDEN Y    *         
000150*                       LOS PROBLEMAS DETECTADOS A MEDIDA QUE   *         
000160*                       ATCCHAT VA LEYENDO LOS MENSAJES DEL     *         
000170*                       GRUPO, Y DEJA EL RESULTADO FINAL EN     *         
000180*                       HND-PRIORITY Y HND-SUMMARY CUANDO SE    *         
000190*                       DISPARA LA DERIVACION.                  *         
000200* PREFIJO.............: HND                                     *         
000210*****************************************************************         
000220*----------------------------------------------------------------         
000230*    MARCADORES DE NUMERO DE ORDEN (REGLA DE NEGOCIO: CUALQUIERA          
000240*    DE ESTOS TEXTOS, SEGUIDO OPCIONALMENTE DE ':' O ESPACIOS,            
000250*    ANTECEDE AL NUMERO DE ORDEN A CAPTURAR).                             
000260*----------------------------------------------------------------         
000270 01  HND-MARCADORES-NAMED.                                                
000280     05  FILLER                  PIC X(20) VALUE '注文番号'.                  
000290     05  FILLER                  PIC X(20) VALUE 'オーダー'.                  
000300     05  FILLER                  PIC X(20) VALUE 'ORDER NUMBER'.          
000310     05  FILLER                  PIC X(20) VALUE 'ORDER#'.                
000320     05  FILLER                  PIC X(20) VALUE 'ORDER NO.'.             
000330     05  FILLER                  PIC X(20) VALUE 'ORDER NO'.              
000340 01  HND-MARCADORES-TBL REDEFINES HND-MARCADORES-NAMED.                   
000350     05  HND-MARCADOR            OCCURS 6 TIMES                           
000360                                    INDEXED BY HND-MARCA-IDX              
000370                                    PIC X(20).                            
000380*----------------------------------------------------------------         
000390*    PALABRAS SIMPLES DE PROBLEMA (SIN COOCURRENCIA).  CADA               
000400*    ENTRADA EMPACA LA PALABRA (24) Y EL NUMERO DE CATEGORIA (1):         
000410*    1-ENTREGA  2-CALIDAD  3-REEMBOLSO  4-CUENTA  5-COBRO  6-TRATO        
000420*----------------------------------------------------------------         
000430 01  HND-PALABRAS-NAMED.                                                  
000440     05  FILLER                  PIC X(25) VALUE                          
000450         '届かない                    1'.                                     
000460     05  FILLER                  PIC X(25) VALUE                          
000470         '届いていない                  1'.                                     
000480     05  FILLER                  PIC X(25) VALUE                          
000490         '壊れ                      2'.                                     
000500     05  FILLER                  PIC X(25) VALUE                          
000510         '破損                      2'.                                     
000520     05  FILLER                  PIC X(25) VALUE                          
000530         '不良                      2'.                                     
000540     05  FILLER                  PIC X(25) VALUE                          
000550         '傷                       2'.                                     
000560     05  FILLER                  PIC X(25) VALUE                          
000570         '汚れ                      2'.                                     
000580     05  FILLER                  PIC X(25) VALUE                          
000590         '欠陥                      2'.                                     
000600     05  FILLER                  PIC X(25) VALUE                          
000610         '故障                      2'.                                     
000620     05  FILLER                  PIC X(25) VALUE                          
000630         '動かない                    2'.                                     
000640     05  FILLER                  PIC X(25) VALUE                          
000650         '返品                      3'.                                     
000660     05  FILLER                  PIC X(25) VALUE                          
000670         '返金                      3'.                                     
000680     05  FILLER                  PIC X(25) VALUE                          
000690         'キャンセル                   3'.                                     
000700     05  FILLER                  PIC X(25) VALUE                          
000710         '取り消し                    3'.                                     
000720     05  FILLER                  PIC X(25) VALUE                          
000730         '払い戻し                    3'.                                     
000740     05  FILLER                  PIC X(25) VALUE                          
000750         'パスワード                   4'.                                     
000760     05  FILLER                  PIC X(25) VALUE                          
000770         'たらい回し                   6'.                                     
000780 01  HND-PALABRAS-TBL REDEFINES HND-PALABRAS-NAMED.                       
000790     05  HND-PAL-ENTRADA          OCCURS 17 TIMES                         
000800                                    INDEXED BY HND-PAL-IDX.               
000810         10  HND-PAL-TEXTO        PIC X(24).                              
000820         10  HND-PAL-CATEGORIA    PIC 9(01).                              
000830*----------------------------------------------------------------         
000840*    NOMBRE DE CATEGORIA POR NUMERO (VER HND-PAL-CATEGORIA Y LOS          
000850*    PARRAFOS 8210 A 8260 DE ATCHNDPR PARA LAS PRUEBAS DE                 
000860*    COOCURRENCIA QUE NO ESTAN EN LA TABLA ANTERIOR).                     
000870*----------------------------------------------------------------         
000880 01  HND-CATEGORIAS-NAMED.                                                
000890     05  FILLER                  PIC X(10) VALUE 'DELIVERY'.              
000900     05  FILLER                  PIC X(10) VALUE 'QUALITY'.               
000910     05  FILLER                  PIC X(10) VALUE 'REFUND'.                
000920     05  FILLER                  PIC X(10) VALUE 'ACCOUNT'.               
000930     05  FILLER                  PIC X(10) VALUE 'BILLING'.               
000940     05  FILLER                  PIC X(10) VALUE 'SERVICE'.               
000950 01  HND-CATEGORIAS-TBL REDEFINES HND-CATEGORIAS-NAMED.                   
000960     05  HND-CAT-NOMBRE           OCCURS 6 TIMES                          
000970                                    INDEXED BY HND-CAT-IDX                
000980                                    PIC X(10).                            
000990*----------------------------------------------------------------         
001000*    ACUMULADORES DE LA CONVERSACION.  ATCCHAT LOS PONE EN CERO           
001010*    AL DETECTAR CAMBIO DE CO-CONV-ID Y LOS VA ACTUALIZANDO CON           
001020*    PERFORM 8050-ACUMULAR-MENSAJE POR CADA MENSAJE DEL GRUPO.            
001030*----------------------------------------------------------------         
001040 01  HND-ACUMULADOR-AREA.                                                 
001050     05  HND-TOTAL-MSGS           PIC S9(04) COMP.                        
001060     05  HND-CUST-MSGS            PIC S9(04) COMP.                        
001070     05  HND-FIRST-CUST-MSG       PIC X(100).                             
001080     05  HND-LAST-CUST-MSG        PIC X(100).                             
001090     05  HND-ORDEN-CNT            PIC S9(02) COMP.                        
001100     05  HND-ORDEN-LISTA.                                                 
001110         10  HND-ORDEN-NUM        OCCURS 10 TIMES                         
001120                                    INDEXED BY HND-ORD-IDX                
001130                                    PIC X(12).                            
001140     05  HND-ISSUE-CNT            PIC S9(02) COMP.                        
001150     05  HND-ISSUE-LISTA.                                                 
001160         10  HND-ISSUE-NOMBRE     OCCURS 6 TIMES                          
001170                                    INDEXED BY HND-ISS-IDX                
001180                                    PIC X(10).                            
001190     05  HND-ISSUE-FLAGS.                                                 
001200         10  HND-ISSUE-FLAG       OCCURS 6 TIMES                          
001210                                    INDEXED BY HND-FLAG-IDX               
001220                                    PIC X(01).                            
001230             88  HND-ISSUE-YA-SI      VALUE 'Y'.                          
001240             88  HND-ISSUE-YA-NO      VALUE 'N'.                          
001250     05  FILLER                   PIC X(10).                              
001260*----------------------------------------------------------------         
001270*    ENTRADA/SALIDA DEL PARRAFO 8000 (SE CARGA CUANDO SE DISPARA          
001280*    LA DERIVACION: NECESITA ACOSO Y SENTIMIENTO DEL MENSAJE              
001290*    ACTUAL, YA CALCULADOS POR ATCHARPR/ATCSNTPR).                        
001300*----------------------------------------------------------------         
001310 01  HND-DECISION-AREA.                                                   
001320     05  HND-HAR-IS-HARASSMENT    PIC X(01).                              
001330     05  HND-HAR-SEVERITY         PIC X(08).                              
001340     05  HND-CUR-SENTIMENT        PIC X(08).                              
001350     05  HND-PRIORITY             PIC X(08).                              
001360     05  HND-NEEDS-HANDOFF        PIC X(01).                              
001370         88  HND-DISPARA-SI           VALUE 'Y'.                          
001380         88  HND-DISPARA-NO           VALUE 'N'.                          
001390     05  HND-SUMMARY              PIC X(200).                             
001400     05  HND-ORDEN-TEXTO          PIC X(60).                              
001410     05  HND-ENOJO-CNT            PIC S9(01) COMP.                        
001420     05  HND-NEGATIVO-CNT         PIC S9(01) COMP.                        
001430     05  HND-CUST-MSGS-ED         PIC 9(04).                              
001440     05  FILLER                   PIC X(04).                              
001450*----------------------------------------------------------------         
001460*    AREA DE TRABAJO DE LA EXTRACCION DE NUMEROS DE ORDEN Y DE            
001470*    LA COMPOSICION DE LISTAS (CON PUNTERO STRING).                       
001480*----------------------------------------------------------------         
001490 01  HND-SCAN-AREA.                                                       
001500     05  HND-SCAN-TEXTO           PIC X(200).                             
001510     05  HND-SCAN-MAYUSCULA       PIC X(200).                             
001520     05  HND-SCAN-POS             PIC S9(04) COMP.                        
001530     05  HND-SCAN-LIM             PIC S9(04) COMP.                        
001540     05  HND-TOKEN                PIC X(12).                              
001550     05  HND-TOKEN-LEN            PIC S9(02) COMP.                        
001560     05  HND-MARCA-LONG           PIC S9(03) COMP.                        
001570     05  HND-YA-EXISTE            PIC X(01).                              
001580         88  HND-YA-EXISTE-SI         VALUE 'Y'.                          
001590         88  HND-YA-EXISTE-NO         VALUE 'N'.                          
001600     05  HND-PUNTERO              PIC S9(04) COMP.                        
001610     05  HND-CUR-ROLE             PIC X(01).
001620         88  HND-ROL-CLIENTE          VALUE 'U'.
001630         88  HND-ROL-AGENTE           VALUE 'A'.
001640     05  HND-1-CARACTER           PIC X(01).                              
001650     05  HND-CAT-NUM              PIC S9(01) COMP.                        
001660     05  HND-SUM-PTR              PIC S9(04) COMP.                        
001670     05  HND-ORD-PTR              PIC S9(04) COMP.                        
001680     05  HND-ORD-IDX2             PIC S9(02) COMP.                        
001690     05  HND-ORD-TEMP             PIC X(12).                              
001700     05  HND-TMP-1                PIC X(01).                              
001710     05  HND-TMP-2                PIC X(01).                              
001720     05  HND-TMP-3                PIC X(01).                              
001730     05  HND-TMP-4                PIC X(01).                              
001740     05  HND-TMP-5                PIC X(01).                              
001750     05  HND-TMP-6                PIC X(01).                              
001760     05  HND-TMP-7                PIC X(01).                              
001770     05  HND-TMP-8                PIC X(01).                              
001780     05  FILLER                   PIC X(04).                              
