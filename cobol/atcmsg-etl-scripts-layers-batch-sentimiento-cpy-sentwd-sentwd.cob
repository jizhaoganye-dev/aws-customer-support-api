000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCSNTWD                                *         
000120* DESCRIPCION.........: TABLAS DE PALABRAS CLAVE DE SENTIMIENTO *         
000130*                       (POSITIVO / NEGATIVO / ENOJO), USADAS   *         
000140*                       POR ATCSNTPR PARA CLASIFICAR MENSAJES.  *         
000150* LONGITUD DE REGISTRO: NO APLICA (TABLAS EN WORKING-STORAGE)   *         
000160* PREFIJO.............: SNT                                     *         
000170*****************************************************************         
000180* CADA PALABRA CLAVE SE DECLARA COMO FILLER CON VALUE PROPIO Y  *         
000190* SE REDEFINE EL BLOQUE COMO TABLA OCCURS PARA BUSQUEDA POR     *         
000200* SUBCADENA EN EL TEXTO DEL MENSAJE (VER ATCSNTPR, PARRAFOS 1XXX*         
000210*****************************************************************         
000220*----------------------------------------------------------------         
000230*    26 PALABRAS CLAVE DE SENTIMIENTO POSITIVO.                           
000240*----------------------------------------------------------------         
000250 01  SNT-POS-WORDS-NAMED.                                                 
000260     05  FILLER                  PIC X(24) VALUE 'ありがとう'.                 
000270     05  FILLER                  PIC X(24) VALUE '助かり'.                   
000280     05  FILLER                  PIC X(24) VALUE '感謝'.                    
000290     05  FILLER                  PIC X(24) VALUE '嬉しい'.                   
000300     05  FILLER                  PIC X(24) VALUE 'うれしい'.                  
000310     05  FILLER                  PIC X(24) VALUE '素晴らしい'.                 
000320     05  FILLER                  PIC X(24) VALUE 'すばらしい'.                 
000330     05  FILLER                  PIC X(24) VALUE '最高'.                    
000340     05  FILLER                  PIC X(24) VALUE '完璧'.                    
000350     05  FILLER                  PIC X(24) VALUE '良い'.                    
000360     05  FILLER                  PIC X(24) VALUE 'よい'.                    
000370     05  FILLER                  PIC X(24) VALUE 'いい'.                    
000380     05  FILLER                  PIC X(24) VALUE '丁寧'.                    
000390     05  FILLER                  PIC X(24) VALUE '親切'.                    
000400     05  FILLER                  PIC X(24) VALUE '迅速'.                    
000410     05  FILLER                  PIC X(24) VALUE '便利'.                    
000420     05  FILLER                  PIC X(24) VALUE '満足'.                    
000430     05  FILLER                  PIC X(24) VALUE '解決'.                    
000440     05  FILLER                  PIC X(24) VALUE 'サンキュー'.                 
000450     05  FILLER                  PIC X(24) VALUE '神対応'.                   
000460     05  FILLER                  PIC X(24) VALUE 'GREAT'.                 
000470     05  FILLER                  PIC X(24) VALUE 'THANKS'.                
000480     05  FILLER                  PIC X(24) VALUE 'THANK YOU'.             
000490     05  FILLER                  PIC X(24) VALUE 'EXCELLENT'.             
000500     05  FILLER                  PIC X(24) VALUE 'GOOD'.                  
000510     05  FILLER                  PIC X(24) VALUE 'PERFECT'.               
000520 01  SNT-POS-WORDS-TBL REDEFINES SNT-POS-WORDS-NAMED.                     
000530     05  SNT-POS-WORD         OCCURS 26 TIMES                             
000540                                 INDEXED BY SNT-POS-IDX                   
000550                                 PIC X(24).                               
000560*----------------------------------------------------------------         
000570*    23 PALABRAS CLAVE DE SENTIMIENTO NEGATIVO.                           
000580*----------------------------------------------------------------         
000590 01  SNT-NEG-WORDS-NAMED.                                                 
000600     05  FILLER                  PIC X(24) VALUE '不満'.                    
000610     05  FILLER                  PIC X(24) VALUE '不便'.                    
000620     05  FILLER                  PIC X(24) VALUE '残念'.                    
000630     05  FILLER                  PIC X(24) VALUE 'がっかり'.                  
000640     05  FILLER                  PIC X(24) VALUE '困る'.                    
000650     05  FILLER                  PIC X(24) VALUE '困って'.                   
000660     05  FILLER                  PIC X(24) VALUE '心配'.                    
000670     05  FILLER                  PIC X(24) VALUE '不安'.                    
000680     05  FILLER                  PIC X(24) VALUE '面倒'.                    
000690     05  FILLER                  PIC X(24) VALUE '嫌'.                     
000700     05  FILLER                  PIC X(24) VALUE 'いやだ'.                   
000710     05  FILLER                  PIC X(24) VALUE 'ダメ'.                    
000720     05  FILLER                  PIC X(24) VALUE 'だめ'.                    
000730     05  FILLER                  PIC X(24) VALUE '問題'.                    
000740     05  FILLER                  PIC X(24) VALUE '使えない'.                  
000750     05  FILLER                  PIC X(24) VALUE '分からない'.                 
000760     05  FILLER                  PIC X(24) VALUE 'エラー'.                   
000770     05  FILLER                  PIC X(24) VALUE 'バグ'.                    
000780     05  FILLER                  PIC X(24) VALUE '障害'.                    
000790     05  FILLER                  PIC X(24) VALUE '遅い'.                    
000800     05  FILLER                  PIC X(24) VALUE '改善'.                    
000810     05  FILLER                  PIC X(24) VALUE '苦情'.                    
000820     05  FILLER                  PIC X(24) VALUE 'クレーム'.                  
000830 01  SNT-NEG-WORDS-TBL REDEFINES SNT-NEG-WORDS-NAMED.                     
000840     05  SNT-NEG-WORD         OCCURS 23 TIMES                             
000850                                 INDEXED BY SNT-NEG-IDX                   
000860                                 PIC X(24).                               
000870*----------------------------------------------------------------         
000880*    38 PALABRAS CLAVE DE ENOJO (CATALOGO VIGENTE DEL AREA DE             
000890*    CALIDAD; VER BITACORA DE CAMBIOS EN ATCSNTPR PARA EL                 
000900*    HISTORIAL DE ALTAS A ESTA LISTA).                                    
000910*----------------------------------------------------------------         
000920 01  SNT-ANG-WORDS-NAMED.                                                 
000930     05  FILLER                  PIC X(24) VALUE '怒り'.                    
000940     05  FILLER                  PIC X(24) VALUE '怒って'.                   
000950     05  FILLER                  PIC X(24) VALUE '激怒'.                    
000960     05  FILLER                  PIC X(24) VALUE 'ふざけるな'.                 
000970     05  FILLER                  PIC X(24) VALUE 'ふざけんな'.                 
000980     05  FILLER                  PIC X(24) VALUE 'いい加減にしろ'.               
000990     05  FILLER                  PIC X(24) VALUE 'いい加減にして'.               
001000     05  FILLER                  PIC X(24) VALUE '許さない'.                  
001010     05  FILLER                  PIC X(24) VALUE '許せない'.                  
001020     05  FILLER                  PIC X(24) VALUE 'ありえない'.                 
001030     05  FILLER                  PIC X(24) VALUE '信じられない'.                
001040     05  FILLER                  PIC X(24) VALUE '最悪'.                    
001050     05  FILLER                  PIC X(24) VALUE '最低'.                    
001060     05  FILLER                  PIC X(24) VALUE '酷い'.                    
001070     05  FILLER                  PIC X(24) VALUE 'ひどい'.                   
001080     05  FILLER                  PIC X(24) VALUE 'クソ'.                    
001090     05  FILLER                  PIC X(24) VALUE 'くそ'.                    
001100     05  FILLER                  PIC X(24) VALUE 'バカ'.                    
001110     05  FILLER                  PIC X(24) VALUE 'ばか'.                    
001120     05  FILLER                  PIC X(24) VALUE 'アホ'.                    
001130     05  FILLER                  PIC X(24) VALUE '死ね'.                    
001140     05  FILLER                  PIC X(24) VALUE '殺す'.                    
001150     05  FILLER                  PIC X(24) VALUE 'キレ'.                    
001160     05  FILLER                  PIC X(24) VALUE 'きれ'.                    
001170     05  FILLER                  PIC X(24) VALUE 'ブチギレ'.                  
001180     05  FILLER                  PIC X(24) VALUE 'ブチ切れ'.                  
001190     05  FILLER                  PIC X(24) VALUE '腹が立つ'.                  
001200     05  FILLER                  PIC X(24) VALUE '腹立つ'.                   
001210     05  FILLER                  PIC X(24) VALUE 'むかつく'.                  
001220     05  FILLER                  PIC X(24) VALUE 'ムカつく'.                  
001230     05  FILLER                  PIC X(24) VALUE 'イライラ'.                  
001240     05  FILLER                  PIC X(24) VALUE '苛々'.                    
001250     05  FILLER                  PIC X(24) VALUE '頭にくる'.                  
001260     05  FILLER                  PIC X(24) VALUE 'なめてる'.                  
001270     05  FILLER                  PIC X(24) VALUE 'ナメてる'.                  
001280     05  FILLER                  PIC X(24) VALUE '舐めてる'.                  
001290     05  FILLER                  PIC X(24) VALUE 'ゴミ'.                    
001300     05  FILLER                  PIC X(24) VALUE 'カス'.                    
001310 01  SNT-ANG-WORDS-TBL REDEFINES SNT-ANG-WORDS-NAMED.                     
001320     05  SNT-ANG-WORD         OCCURS 38 TIMES                             
001330                                 INDEXED BY SNT-ANG-IDX                   
001340                                 PIC X(24).                               
001350*----------------------------------------------------------------         
001360*    AREA DE TRABAJO DEL ANALIZADOR DE SENTIMIENTO (ATCSNTPR).            
001370*    SNT-MSG-TEXT LA CARGA EL PROGRAMA LLAMADOR ANTES DE INVOCAR          
001380*    EL PARRAFO 5000; LOS DEMAS CAMPOS SON SALIDA DEL ANALISIS.           
001390*----------------------------------------------------------------         
001400 01  SNT-WORK-AREA.                                                       
001410     05  SNT-MSG-TEXT                PIC X(200).                          
001420     05  SNT-TEXT-UPPER              PIC X(200).                          
001430*        VISTA CARACTER A CARACTER DEL TEXTO EN MAYUSCULA, PARA           
001440*        CONTEO DE SIGNOS DE EXCLAMACION (VER ATCSNTPR 5300-).            
001450     05  SNT-TEXT-TBL REDEFINES SNT-TEXT-UPPER                            
001460                                     PIC X(01) OCCURS 200 TIMES           
001470                                     INDEXED BY SNT-CHAR-IDX.             
001480     05  SNT-P-COUNT                 PIC S9(03) COMP.                     
001490     05  SNT-N-COUNT                 PIC S9(03) COMP.                     
001500     05  SNT-A-COUNT                 PIC S9(03) COMP.                     
001510     05  SNT-EXCL-COUNT              PIC S9(03) COMP.                     
001520     05  SNT-TOTAL-DIV               PIC S9(05) COMP.                     
001530     05  SNT-RAW-POS                 PIC S9(03)V9(06) COMP-3.             
001540     05  SNT-RAW-NEU                 PIC S9(03)V9(06) COMP-3.             
001550     05  SNT-RAW-NEG                 PIC S9(03)V9(06) COMP-3.             
001560     05  SNT-RAW-ANG                 PIC S9(03)V9(06) COMP-3.             
001570     05  SNT-RAW-SUM                 PIC S9(03)V9(06) COMP-3.             
001580*        SALIDA DEL ANALISIS: SENTIMIENTO DOMINANTE, CONFIANZA Y          
001590*        PUNTAJES NORMALIZADOS POR CATEGORIA.                             
001600     05  SNT-DOM-SENTIMENT           PIC X(08).                           
001610         88  SNT-DOM-POSITIVE            VALUE 'POSITIVE'.                
001620         88  SNT-DOM-NEUTRAL             VALUE 'NEUTRAL '.                
001630         88  SNT-DOM-NEGATIVE            VALUE 'NEGATIVE'.                
001640         88  SNT-DOM-ANGER               VALUE 'ANGER   '.                
001650     05  SNT-CONFIDENCE              PIC 9V999.                           
001660     05  SNT-SCORE-POS               PIC 9V999.                           
001670     05  SNT-SCORE-NEU               PIC 9V999.                           
001680     05  SNT-SCORE-NEG               PIC 9V999.                           
001690     05  SNT-SCORE-ANG               PIC 9V999.                           
001700     05  SNT-ALERT-FLAG              PIC X(01).                           
001710         88  SNT-ALERT-SI                VALUE 'Y'.                       
001720         88  SNT-ALERT-NO                VALUE 'N'.                       
001730     05  FILLER                      PIC X(04).                           
