000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCRSPWD                                *         
000120* DESCRIPCION.........: TABLA DE REGLAS DEL MOTOR DE RESPUESTA  *         
000130*                       (7 TEMAS POR PALABRA CLAVE), USADA POR  *         
000140*                       ATCRSPPR PARA ELEGIR LA RESPUESTA FIJA. *         
000150*                       LOS TEXTOS DE RESPUESTA VIVEN EN         *        
000160*                       ATCRSPPR, PARRAFO 7550 (SON LARGOS Y SE *         
000170*                       ARMAN CON STRING, NO CABEN EN UN VALUE). *        
000180* LONGITUD DE REGISTRO: NO APLICA (TABLAS EN WORKING-STORAGE)   *         
000190* PREFIJO.............: RSP                                     *         
000200*****************************************************************         
000210* LAS 43 PALABRAS CLAVE SE DECLARAN EN EL ORDEN DE LAS 7 REGLAS *         
000220* (REGLA DE NEGOCIO 1: GANA LA PRIMERA REGLA CON COINCIDENCIA); *         
000230* CADA FILLER EMPAQUETA LA PALABRA (24) MAS EL NUMERO DE REGLA  *         
000240* (2) EN UN SOLO LITERAL, IGUAL QUE ATCHARPT.                   *         
000250*****************************************************************         
000260*----------------------------------------------------------------         
000270*    01=SHIPPING 02=REFUND 03=DEFECT 04=ACCOUNT 05=BILLING                
000280*    06=GREETING 07=THANKS.                                               
000290*----------------------------------------------------------------         
000300 01  RSP-FRAGMENTOS-NAMED.                                                
000310     05  FILLER                  PIC X(26) VALUE                          
000320         '届かない                    01'.                                    
000330     05  FILLER                  PIC X(26) VALUE                          
000340         '届いていない                  01'.                                    
000350     05  FILLER                  PIC X(26) VALUE                          
000360         '配送                      01'.                                    
000370     05  FILLER                  PIC X(26) VALUE                          
000380         '配達                      01'.                                    
000390     05  FILLER                  PIC X(26) VALUE                          
000400         '発送                      01'.                                    
000410     05  FILLER                  PIC X(26) VALUE                          
000420         'SHIPPING                01'.                                    
000430     05  FILLER                  PIC X(26) VALUE                          
000440         '返品                      02'.                                    
000450     05  FILLER                  PIC X(26) VALUE                          
000460         '返金                      02'.                                    
000470     05  FILLER                  PIC X(26) VALUE                          
000480         'キャンセル                   02'.                                    
000490     05  FILLER                  PIC X(26) VALUE                          
000500         '取り消し                    02'.                                    
000510     05  FILLER                  PIC X(26) VALUE                          
000520         '払い戻し                    02'.                                    
000530     05  FILLER                  PIC X(26) VALUE                          
000540         'RETURN                  02'.                                    
000550     05  FILLER                  PIC X(26) VALUE                          
000560         'REFUND                  02'.                                    
000570     05  FILLER                  PIC X(26) VALUE                          
000580         '壊れ                      03'.                                    
000590     05  FILLER                  PIC X(26) VALUE                          
000600         '不良                      03'.                                    
000610     05  FILLER                  PIC X(26) VALUE                          
000620         '破損                      03'.                                    
000630     05  FILLER                  PIC X(26) VALUE                          
000640         '故障                      03'.                                    
000650     05  FILLER                  PIC X(26) VALUE                          
000660         '動かない                    03'.                                    
000670     05  FILLER                  PIC X(26) VALUE                          
000680         '傷                       03'.                                    
000690     05  FILLER                  PIC X(26) VALUE                          
000700         'DEFECT                  03'.                                    
000710     05  FILLER                  PIC X(26) VALUE                          
000720         'BROKEN                  03'.                                    
000730     05  FILLER                  PIC X(26) VALUE                          
000740         'ログイン                    04'.                                    
000750     05  FILLER                  PIC X(26) VALUE                          
000760         'パスワード                   04'.                                    
000770     05  FILLER                  PIC X(26) VALUE                          
000780         'アカウント                   04'.                                    
000790     05  FILLER                  PIC X(26) VALUE                          
000800         'LOGIN                   04'.                                    
000810     05  FILLER                  PIC X(26) VALUE                          
000820         'PASSWORD                04'.                                    
000830     05  FILLER                  PIC X(26) VALUE                          
000840         'ACCOUNT                 04'.                                    
000850     05  FILLER                  PIC X(26) VALUE                          
000860         '請求                      05'.                                    
000870     05  FILLER                  PIC X(26) VALUE                          
000880         '課金                      05'.                                    
000890     05  FILLER                  PIC X(26) VALUE                          
000900         '料金                      05'.                                    
000910     05  FILLER                  PIC X(26) VALUE                          
000920         '支払い                     05'.                                    
000930     05  FILLER                  PIC X(26) VALUE                          
000940         'BILLING                 05'.                                    
000950     05  FILLER                  PIC X(26) VALUE                          
000960         'CHARGE                  05'.                                    
000970     05  FILLER                  PIC X(26) VALUE                          
000980         'PAYMENT                 05'.                                    
000990     05  FILLER                  PIC X(26) VALUE                          
001000         'こんにちは                   06'.                                    
001010     05  FILLER                  PIC X(26) VALUE                          
001020         'はじめまして                  06'.                                    
001030     05  FILLER                  PIC X(26) VALUE                          
001040         'よろしく                    06'.                                    
001050     05  FILLER                  PIC X(26) VALUE                          
001060         'HELLO                   06'.                                    
001070     05  FILLER                  PIC X(26) VALUE                          
001080         'HI                      06'.                                    
001090     05  FILLER                  PIC X(26) VALUE                          
001100         'ありがとう                   07'.                                    
001110     05  FILLER                  PIC X(26) VALUE                          
001120         '感謝                      07'.                                    
001130     05  FILLER                  PIC X(26) VALUE                          
001140         '助かり                     07'.                                    
001150     05  FILLER                  PIC X(26) VALUE                          
001160         'THANK                   07'.                                    
001170 01  RSP-FRAGMENTOS-TBL REDEFINES RSP-FRAGMENTOS-NAMED.                   
001180     05  RSP-FRAG-ENTRY           OCCURS 43 TIMES                         
001190                                     INDEXED BY RSP-FRAG-IDX.             
001200         10  RSP-FRAG-PALABRA     PIC X(24).                              
001210         10  RSP-FRAG-REGLA-NUM   PIC 9(02).                              
001220*----------------------------------------------------------------         
001230*    CODIGO DE RESPUESTA FIJO POR REGLA, EN EL MISMO ORDEN QUE            
001240*    LA TABLA DE ARRIBA (1=SHIPPING ... 7=THANKS). EL TEXTO DE            
001250*    CADA RESPUESTA SE ARMA EN ATCRSPPR, PARRAFO 7550-.                   
001260*----------------------------------------------------------------         
001270 01  RSP-CODIGOS-NAMED.                                                   
001280     05  FILLER                  PIC X(10) VALUE 'SHIPPING  '.            
001290     05  FILLER                  PIC X(10) VALUE 'REFUND    '.            
001300     05  FILLER                  PIC X(10) VALUE 'DEFECT    '.            
001310     05  FILLER                  PIC X(10) VALUE 'ACCOUNT   '.            
001320     05  FILLER                  PIC X(10) VALUE 'BILLING   '.            
001330     05  FILLER                  PIC X(10) VALUE 'GREETING  '.            
001340     05  FILLER                  PIC X(10) VALUE 'THANKS    '.            
001350 01  RSP-CODIGOS-TBL REDEFINES RSP-CODIGOS-NAMED.                         
001360     05  RSP-REPLY-CODE           OCCURS 7 TIMES                          
001370                                     INDEXED BY RSP-CODE-IDX              
001380                                     PIC X(10).                           
001390*----------------------------------------------------------------         
001400*    AREA DE TRABAJO DEL MOTOR DE RESPUESTA (ATCRSPPR). EL                
001410*    LLAMADOR CARGA RSP-MSG-TEXT Y LOS DATOS DE ACOSO ANTES DE            
001420*    INVOCAR EL PARRAFO 7500; LOS DEMAS CAMPOS SON SALIDA.                
001430*----------------------------------------------------------------         
001440 01  RSP-WORK-AREA.                                                       
001450     05  RSP-MSG-TEXT                PIC X(200).                          
001460     05  RSP-TEXT-UPPER              PIC X(200).                          
001470     05  RSP-HAR-IS-HARASSMENT       PIC X(01).                           
001480     05  RSP-HAR-SEVERITY            PIC X(08).                           
001490     05  RSP-MATCH-REGLA-NUM         PIC 9(02).                           
001500     05  RSP-HALLADO-FLAG            PIC X(01).                           
001510         88  RSP-HALLADO-SI              VALUE 'Y'.                       
001520         88  RSP-HALLADO-NO              VALUE 'N'.                       
001530     05  RSP-RESPONSE-CODE           PIC X(10).                           
001540     05  RSP-RESPONSE-TEXT           PIC X(160).                          
001550     05  RSP-NEEDS-HANDOFF           PIC X(01).                           
001560         88  RSP-HANDOFF-SI              VALUE 'Y'.                       
001570         88  RSP-HANDOFF-NO              VALUE 'N'.                       
001580     05  FILLER                      PIC X(04).                           
