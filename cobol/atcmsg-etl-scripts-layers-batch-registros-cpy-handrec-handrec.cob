000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCHANDX                                *         
000120* DESCRIPCION.........: CONTEXTO DE DERIVACION A HUMANO -SALIDA *         
000130* ORGANIZACION........: SECUENCIAL (LINE SEQUENTIAL)            *         
000140* LONGITUD DE REGISTRO: 402 CARACTERES                          *         
000150* PREFIJO.............: HX                                      *         
000160*****************************************************************         
000170* SE GENERA CUANDO EL FLUJO DE CHAT DECIDE DERIVAR (NEEDS-      *         
000180* HANDOFF) O CUANDO SE DISPARA LA ALERTA DE ENOJO (ANGER).      *         
000190*****************************************************************         
000200 01  HANDOFF-REC.                                                         
000210     05  HX-CONV-ID                  PIC X(12).                           
000220     05  HX-CUST-NAME                PIC X(20).                           
000230     05  HX-PRIORITY                 PIC X(08).                           
000240     05  HX-HARASS-FLAG              PIC X(01).                           
000250         88  HX-HARASS-FLAG-SI           VALUE 'Y'.                       
000260         88  HX-HARASS-FLAG-NO           VALUE 'N'.                       
000270     05  HX-HARASS-SEV               PIC X(08).                           
000280     05  HX-ORDER-NUMS                PIC X(60).                          
000290     05  HX-ISSUES                    PIC X(80).                          
000300     05  HX-TOTAL-MSGS                PIC 9(04).                          
000310     05  HX-CUST-MSGS                 PIC 9(04).                          
000320     05  HX-SUMMARY                   PIC X(200).                         
000330     05  FILLER                       PIC X(05).                          
