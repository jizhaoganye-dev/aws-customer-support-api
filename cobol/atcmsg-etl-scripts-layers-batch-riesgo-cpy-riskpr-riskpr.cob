000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCRSKPR                                *         
000120* DESCRIPCION.........: PARRAFO DE LA CALCULADORA DE RIESGO     *         
000130*                       COMBINADO.  BUSCA EN RSK-MATRIZ (VER    *         
000140*                       ATCRSKWD) POR SEVERIDAD DE ACOSO Y      *         
000150*                       SENTIMIENTO DOMINANTE Y DEJA EL          *        
000160*                       RESULTADO EN RSK-COMBINED-RISK.          *        
000170* PREFIJO.............: RSK                                     *         
000180*****************************************************************         
000190* REQUIERE COPY PREVIO DE ATCRSKWD (DATOS) EN EL MISMO           *        
000200* PROGRAMA.                                                      *        
000210*****************************************************************         
000220*----------------------------------------------------------------         
000230*    7000: TRADUCE SEVERIDAD Y SENTIMIENTO A SUBINDICES DE FILA           
000240*    Y COLUMNA Y BUSCA EL RIESGO EN RSK-MATRIZ (REGLA DE NEGOCIO          
000250*    UNICA DE ESTE MODULO: TODO PAR QUE NO CAIGA EN LA MATRIZ,            
000260*    POR EJEMPLO UNA SEVERIDAD O SENTIMIENTO NO RECONOCIDO, SE            
000270*    RESUELVE COMO 'LOW').                                                
000280*----------------------------------------------------------------         
000290 7000-RIESGO-COMBINAR.                                                    
000300     MOVE 'LOW     '              TO RSK-COMBINED-RISK.                   
000310     MOVE ZERO                    TO RSK-FILA-NUM RSK-COL-NUM.            
000320     IF RSK-HAR-SEVERITY = 'CRITICAL'                                     
000330         MOVE 1                   TO RSK-FILA-NUM                         
000340     ELSE                                                                 
000350     IF RSK-HAR-SEVERITY = 'HIGH    '                                     
000360         MOVE 2                   TO RSK-FILA-NUM                         
000370     ELSE                                                                 
000380     IF RSK-HAR-SEVERITY = 'MEDIUM  '                                     
000390         MOVE 3                   TO RSK-FILA-NUM                         
000400     ELSE                                                                 
000410     IF RSK-HAR-SEVERITY = 'LOW     '                                     
000420         MOVE 4                   TO RSK-FILA-NUM                         
000430     ELSE                                                                 
000440     IF RSK-HAR-SEVERITY = 'NONE    '                                     
000450         MOVE 5                   TO RSK-FILA-NUM                         
000460     END-IF END-IF END-IF END-IF END-IF.                                  
000470     IF RSK-FILA-NUM = ZERO                                               
000480         GO TO 7000-EXIT.                                                 
000490     IF RSK-SENTIMENT = 'ANGER   '                                        
000500         MOVE 1                   TO RSK-COL-NUM                          
000510     ELSE                                                                 
000520     IF RSK-SENTIMENT = 'NEGATIVE'                                        
000530         MOVE 2                   TO RSK-COL-NUM                          
000540     ELSE                                                                 
000550     IF RSK-SENTIMENT = 'NEUTRAL '                                        
000560         MOVE 3                   TO RSK-COL-NUM                          
000570     ELSE                                                                 
000580     IF RSK-SENTIMENT = 'POSITIVE'                                        
000590         MOVE 4                   TO RSK-COL-NUM                          
000600     END-IF END-IF END-IF.                                                
000610     IF RSK-COL-NUM = ZERO                                                
000620         GO TO 7000-EXIT.                                                 
000630     SET RSK-FILA-IDX               TO RSK-FILA-NUM.                      
000640     SET RSK-COL-IDX                TO RSK-COL-NUM.                       
000650     MOVE RSK-COLUMNA (RSK-FILA-IDX RSK-COL-IDX)                          
000660                                  TO RSK-COMBINED-RISK.                   
000670 7000-EXIT.                                                               
000680     EXIT.                                                                
