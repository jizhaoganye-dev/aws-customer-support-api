000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCSUBPR                                *         
000120* DESCRIPCION.........: UTILERIAS GENERICAS DE CADENAS DE       *         
000130*                       CARACTERES, COMPARTIDAS POR TODOS LOS   *         
000140*                       PARRAFOS DE ANALISIS (SENTIMIENTO,      *         
000150*                       ACOSO, RESPUESTA Y DERIVACION).         *         
000160* PREFIJO.............: SUB                                     *         
000170*****************************************************************         
000180* SE INCLUYE CON COPY EN LA PROCEDURE DIVISION DE CADA PROGRAMA *         
000190* PRINCIPAL (UNA SOLA VEZ POR PROGRAMA); LOS DEMAS COPY DE       *        
000200* PARRAFOS DE NEGOCIO INVOCAN ESTOS PARRAFOS POR PERFORM.       *         
000210*****************************************************************         
000220*----------------------------------------------------------------         
000230*    9000-MAYUSCULAS-CONVERTIR: PASA SUB-CNV-ORIGEN A MAYUSCULA           
000240*    EN SUB-CNV-RESULTADO.  SOLO AFECTA LETRAS LATINAS a-z; EL            
000250*    TEXTO EN JAPONES (MULTIBYTE) QUEDA IGUAL.                            
000260*----------------------------------------------------------------         
000270 9000-MAYUSCULAS-CONVERTIR.                                               
000280     MOVE SUB-CNV-ORIGEN         TO SUB-CNV-RESULTADO.                    
000290     INSPECT SUB-CNV-RESULTADO CONVERTING                                 
000300             'abcdefghijklmnopqrstuvwxyz'                                 
000310          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
000320 9000-EXIT.                                                               
000330     EXIT.                                                                
000340*----------------------------------------------------------------         
000350*    9100-SUBCADENA-BUSCAR: BUSCA SUB-BUS-PALABRA (RELLENA A LA           
000360*    DERECHA CON ESPACIOS) COMO SUBCADENA DE SUB-BUS-TEXTO.               
000370*    AMBOS DEBEN LLEGAR YA CONVERTIDOS A MAYUSCULA POR EL                 
000380*    LLAMADOR (VIA 9000- ARRIBA) CUANDO CONTENGAN LETRAS                  
000390*    LATINAS.  DEVUELVE SUB-BUS-HALLADA = 'Y' / 'N'.                      
000400*----------------------------------------------------------------         
000410 9100-SUBCADENA-BUSCAR.                                                   
000420     MOVE 'N'                    TO SUB-BUS-HALLADA.                      
000430     MOVE ZERO                   TO SUB-BUS-LONG-PAL.                     
000440     PERFORM 9110-LONGITUD-HALLAR THRU 9110-EXIT.                         
000450     IF SUB-BUS-LONG-PAL = ZERO                                           
000460         GO TO 9100-EXIT.                                                 
000470     COMPUTE SUB-BUS-LIM-INIC =                                           
000480             SUB-BUS-TAM-TEXTO - SUB-BUS-LONG-PAL + 1.                    
000490     IF SUB-BUS-LIM-INIC < 1                                              
000500         GO TO 9100-EXIT.                                                 
000510     MOVE 1                       TO SUB-BUS-POS.                         
000520 9100-BUCLE.                                                              
000530     IF SUB-BUS-POS > SUB-BUS-LIM-INIC                                    
000540         GO TO 9100-EXIT.                                                 
000550     IF SUB-BUS-HALLADA = 'Y'                                             
000560         GO TO 9100-EXIT.                                                 
000570     IF SUB-BUS-TEXTO (SUB-BUS-POS : SUB-BUS-LONG-PAL) =                  
000580        SUB-BUS-PALABRA (1 : SUB-BUS-LONG-PAL)                            
000590         MOVE 'Y'                 TO SUB-BUS-HALLADA                      
000600     END-IF.                                                              
000610     ADD 1                        TO SUB-BUS-POS.                         
000620     GO TO 9100-BUCLE.                                                    
000630 9100-EXIT.                                                               
000640     EXIT.                                                                
000650*----------------------------------------------------------------         
000660*    9110-LONGITUD-HALLAR: CALCULA EN SUB-BUS-LONG-PAL LA                 
000670*    LONGITUD UTIL DE SUB-BUS-PALABRA (SIN LOS ESPACIOS DE                
000680*    RELLENO A LA DERECHA).                                               
000690*----------------------------------------------------------------         
000700 9110-LONGITUD-HALLAR.                                                    
000710     MOVE SUB-BUS-TAM-PALABRA     TO SUB-BUS-LONG-PAL.                    
000720 9110-BUCLE.                                                              
000730     IF SUB-BUS-LONG-PAL = ZERO                                           
000740         GO TO 9110-EXIT.                                                 
000750     IF SUB-BUS-PALABRA (SUB-BUS-LONG-PAL : 1) NOT = SPACE                
000760         GO TO 9110-EXIT.                                                 
000770     SUBTRACT 1                  FROM SUB-BUS-LONG-PAL.                   
000780     GO TO 9110-BUCLE.                                                    
000790 9110-EXIT.                                                               
000800     EXIT.                                                                
