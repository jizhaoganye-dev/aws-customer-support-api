000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCSNTPR                                *         
000120* DESCRIPCION.........: PARRAFOS DEL ANALIZADOR DE SENTIMIENTO. *         
000130*                       COMPUTO PURO, SIN E/S; OPERA SOBRE       *        
000140*                       SNT-MSG-TEXT (VER ATCSNTWD) Y DEJA EL    *        
000150*                       RESULTADO EN LOS DEMAS CAMPOS DE         *        
000160*                       SNT-WORK-AREA.                           *        
000170* PREFIJO.............: SNT                                     *         
000180*****************************************************************         
000190* REQUIERE COPY PREVIO DE ATCSUBWK (DATOS) Y ATCSUBPR            *        
000200* (PARRAFOS 9000/9100) EN EL MISMO PROGRAMA.                     *        
000210*****************************************************************         
000220 5000-SENTIMENT-ANALIZAR.                                                 
000230     MOVE ZERO                   TO SNT-P-COUNT SNT-N-COUNT               
000240                                     SNT-A-COUNT SNT-EXCL-COUNT.          
000250     MOVE ZERO                   TO SNT-RAW-POS SNT-RAW-NEU               
000260                                     SNT-RAW-NEG SNT-RAW-ANG.             
000270     IF SNT-MSG-TEXT = SPACES                                             
000280         GO TO 5000-CASO-VACIO.                                           
000290     MOVE SNT-MSG-TEXT           TO SUB-CNV-ORIGEN.                       
000300     PERFORM 9000-MAYUSCULAS-CONVERTIR THRU 9000-EXIT.                    
000310     MOVE SUB-CNV-RESULTADO      TO SNT-TEXT-UPPER.                       
000320     PERFORM 5100-CONTAR-PALABRAS THRU 5100-EXIT.                         
000330     PERFORM 5200-CALCULAR-DOMINANTE THRU 5200-EXIT.                      
000340     PERFORM 5300-CONTAR-EXCLAMACION THRU 5300-EXIT.                      
000350     PERFORM 5400-NORMALIZAR-PUNTAJES THRU 5400-EXIT.                     
000360     PERFORM 5500-FIJAR-ALERTA THRU 5500-EXIT.                            
000370     GO TO 5000-EXIT.                                                     
000380 5000-CASO-VACIO.                                                         
000390*        REGLA DE NEGOCIO 1: TEXTO VACIO ES SIEMPRE NEUTRAL.              
000400     MOVE 'NEUTRAL '             TO SNT-DOM-SENTIMENT.                    
000410     MOVE 1.000                  TO SNT-CONFIDENCE SNT-SCORE-NEU.         
000420     MOVE ZERO                   TO SNT-SCORE-POS SNT-SCORE-NEG           
000430                                     SNT-SCORE-ANG.                       
000440     MOVE 'N'                    TO SNT-ALERT-FLAG.                       
000450 5000-EXIT.                                                               
000460     EXIT.                                                                
000470*----------------------------------------------------------------         
000480*    5100: CUENTA COINCIDENCIAS DE CADA DICCIONARIO (CADA                 
000490*    PALABRA CUENTA COMO MAXIMO UNA VEZ, SIN IMPORTAR CUANTAS             
000500*    VECES SE REPITA EN EL TEXTO).                                        
000510*----------------------------------------------------------------         
000520 5100-CONTAR-PALABRAS.                                                    
000530     MOVE SNT-TEXT-UPPER          TO SUB-BUS-TEXTO.                       
000540     PERFORM 5110-CONTAR-POSITIVAS THRU 5110-EXIT.                        
000550     PERFORM 5120-CONTAR-NEGATIVAS THRU 5120-EXIT.                        
000560     PERFORM 5130-CONTAR-ENOJO THRU 5130-EXIT.                            
000570 5100-EXIT.                                                               
000580     EXIT.                                                                
000590*----------------------------------------------------------------         
000600*    5110: CUENTA COINCIDENCIAS DEL DICCIONARIO DE PALABRAS               
000610*    POSITIVAS (ATCSNTWD, 26 ENTRADAS).                                   
000620*----------------------------------------------------------------         
000630 5110-CONTAR-POSITIVAS.                                                   
000640     SET SNT-POS-IDX               TO 1.                                  
000650 5110-BUCLE.                                                              
000660     IF SNT-POS-IDX > 26                                                  
000670         GO TO 5110-EXIT.                                                 
000680     MOVE SNT-POS-WORD (SNT-POS-IDX) TO SUB-BUS-PALABRA.                  
000690     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
000700     IF SUB-BUS-HALLADA-SI                                                
000710         ADD 1                    TO SNT-P-COUNT                          
000720     END-IF.                                                              
000730     SET SNT-POS-IDX               UP BY 1.                               
000740     GO TO 5110-BUCLE.                                                    
000750 5110-EXIT.                                                               
000760     EXIT.                                                                
000770*----------------------------------------------------------------         
000780*    5120: CUENTA COINCIDENCIAS DEL DICCIONARIO DE PALABRAS               
000790*    NEGATIVAS (ATCSNTWD, 23 ENTRADAS).                                   
000800*----------------------------------------------------------------         
000810 5120-CONTAR-NEGATIVAS.                                                   
000820     SET SNT-NEG-IDX               TO 1.                                  
000830 5120-BUCLE.                                                              
000840     IF SNT-NEG-IDX > 23                                                  
000850         GO TO 5120-EXIT.                                                 
000860     MOVE SNT-NEG-WORD (SNT-NEG-IDX) TO SUB-BUS-PALABRA.                  
000870     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
000880     IF SUB-BUS-HALLADA-SI                                                
000890         ADD 1                    TO SNT-N-COUNT                          
000900     END-IF.                                                              
000910     SET SNT-NEG-IDX               UP BY 1.                               
000920     GO TO 5120-BUCLE.                                                    
000930 5120-EXIT.                                                               
000940     EXIT.                                                                
000950*----------------------------------------------------------------         
000960*    5130: CUENTA COINCIDENCIAS DEL DICCIONARIO DE PALABRAS DE            
000970*    ENOJO (ATCSNTWD, 38 ENTRADAS).                                       
000980*----------------------------------------------------------------         
000990 5130-CONTAR-ENOJO.                                                       
001000     SET SNT-ANG-IDX               TO 1.                                  
001010 5130-BUCLE.                                                              
001020     IF SNT-ANG-IDX > 38                                                  
001030         GO TO 5130-EXIT.                                                 
001040     MOVE SNT-ANG-WORD (SNT-ANG-IDX) TO SUB-BUS-PALABRA.                  
001050     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
001060     IF SUB-BUS-HALLADA-SI                                                
001070         ADD 1                    TO SNT-A-COUNT                          
001080     END-IF.                                                              
001090     SET SNT-ANG-IDX               UP BY 1.                               
001100     GO TO 5130-BUCLE.                                                    
001110 5130-EXIT.                                                               
001120     EXIT.                                                                
001130*----------------------------------------------------------------         
001140*    5200: DETERMINA EL SENTIMIENTO DOMINANTE Y SU CONFIANZA              
001150*    (REGLA DE NEGOCIO 3, INCISOS A A G, EN ORDEN).  TAMBIEN              
001160*    CALCULA LOS PUNTAJES CRUDOS ANTES DE NORMALIZAR.                     
001170*----------------------------------------------------------------         
001180 5200-CALCULAR-DOMINANTE.                                                 
001190     COMPUTE SNT-TOTAL-DIV = SNT-P-COUNT + SNT-N-COUNT                    
001200                            + SNT-A-COUNT + 1.                            
001210     COMPUTE SNT-RAW-POS ROUNDED = SNT-P-COUNT / SNT-TOTAL-DIV.           
001220     COMPUTE SNT-RAW-NEU ROUNDED = 1 / SNT-TOTAL-DIV.                     
001230     COMPUTE SNT-RAW-NEG ROUNDED = SNT-N-COUNT / SNT-TOTAL-DIV.           
001240     COMPUTE SNT-RAW-ANG ROUNDED = SNT-A-COUNT / SNT-TOTAL-DIV.           
001250     IF SNT-A-COUNT >= 2                                                  
001260         MOVE 'ANGER   '          TO SNT-DOM-SENTIMENT                    
001270         COMPUTE SNT-CONFIDENCE ROUNDED =                                 
001280                 0.6 + (0.1 * SNT-A-COUNT)                                
001290         IF SNT-CONFIDENCE > 0.950                                        
001300             MOVE 0.950            TO SNT-CONFIDENCE                      
001310         END-IF                                                           
001320     ELSE                                                                 
001330     IF SNT-A-COUNT >= 1 AND SNT-N-COUNT >= 1                             
001340         MOVE 'ANGER   '          TO SNT-DOM-SENTIMENT                    
001350         COMPUTE SNT-CONFIDENCE ROUNDED =                                 
001360                 0.6 + (0.1 * SNT-A-COUNT)                                
001370         IF SNT-CONFIDENCE > 0.950                                        
001380             MOVE 0.950            TO SNT-CONFIDENCE                      
001390         END-IF                                                           
001400     ELSE                                                                 
001410     IF SNT-A-COUNT >= 1                                                  
001420         MOVE 'ANGER   '          TO SNT-DOM-SENTIMENT                    
001430         MOVE 0.700               TO SNT-CONFIDENCE                       
001440     ELSE                                                                 
001450     IF SNT-N-COUNT > SNT-P-COUNT AND SNT-N-COUNT >= 2                    
001460         MOVE 'NEGATIVE'          TO SNT-DOM-SENTIMENT                    
001470         COMPUTE SNT-CONFIDENCE ROUNDED =                                 
001480                 0.5 + (0.1 * SNT-N-COUNT)                                
001490         IF SNT-CONFIDENCE > 0.900                                        
001500             MOVE 0.900            TO SNT-CONFIDENCE                      
001510         END-IF                                                           
001520     ELSE                                                                 
001530     IF SNT-N-COUNT > SNT-P-COUNT                                         
001540         MOVE 'NEGATIVE'          TO SNT-DOM-SENTIMENT                    
001550         MOVE 0.600               TO SNT-CONFIDENCE                       
001560     ELSE                                                                 
001570     IF SNT-P-COUNT > SNT-N-COUNT AND SNT-P-COUNT >= 2                    
001580         MOVE 'POSITIVE'          TO SNT-DOM-SENTIMENT                    
001590         COMPUTE SNT-CONFIDENCE ROUNDED =                                 
001600                 0.5 + (0.1 * SNT-P-COUNT)                                
001610         IF SNT-CONFIDENCE > 0.900                                        
001620             MOVE 0.900            TO SNT-CONFIDENCE                      
001630         END-IF                                                           
001640     ELSE                                                                 
001650     IF SNT-P-COUNT > 0                                                   
001660         MOVE 'POSITIVE'          TO SNT-DOM-SENTIMENT                    
001670         MOVE 0.600               TO SNT-CONFIDENCE                       
001680     ELSE                                                                 
001690         MOVE 'NEUTRAL '          TO SNT-DOM-SENTIMENT                    
001700         MOVE 0.800               TO SNT-CONFIDENCE                       
001710     END-IF END-IF END-IF END-IF END-IF END-IF END-IF.                    
001720 5200-EXIT.                                                               
001730     EXIT.                                                                
001740*----------------------------------------------------------------         
001750*    5300: CUENTA SIGNOS DE EXCLAMACION (! Y EL FULL-WIDTH ！) Y           
001760*    APLICA EL REFUERZO DE CONFIANZA DE LA REGLA DE NEGOCIO 4.            
001770*----------------------------------------------------------------         
001780 5300-CONTAR-EXCLAMACION.                                                 
001790     MOVE ZERO                   TO SNT-EXCL-COUNT.                       
001800     SET SNT-CHAR-IDX             TO 1.                                   
001810 5300-BUCLE.                                                              
001820     IF SNT-CHAR-IDX > 200                                                
001830         GO TO 5300-SEGUIR.                                               
001840     IF SNT-TEXT-TBL (SNT-CHAR-IDX) = '!'                                 
001850         ADD 1                    TO SNT-EXCL-COUNT                       
001860     END-IF.                                                              
001870     SET SNT-CHAR-IDX             UP BY 1.                                
001880     GO TO 5300-BUCLE.                                                    
001890 5300-SEGUIR.                                                             
001900     PERFORM 5310-EXCLAMACION-ANCHA THRU 5310-EXIT.                       
001910     IF SNT-EXCL-COUNT >= 3                                               
001920       AND (SNT-DOM-NEGATIVE OR SNT-DOM-ANGER)                            
001930         COMPUTE SNT-CONFIDENCE ROUNDED = SNT-CONFIDENCE + 0.1            
001940         IF SNT-CONFIDENCE > 0.980                                        
001950             MOVE 0.980            TO SNT-CONFIDENCE                      
001960         END-IF                                                           
001970         COMPUTE SNT-RAW-ANG ROUNDED = SNT-RAW-ANG + 0.1                  
001980     END-IF.                                                              
001990 5300-EXIT.                                                               
002000     EXIT.                                                                
002010*----------------------------------------------------------------         
002020*    5310: BUSCA EL SIGNO DE EXCLAMACION ANCHO JAPONES （！）POR             
002030*    SU REPRESENTACION DE 3 BYTES EN UTF-8 (EF BC 81), YA QUE EL          
002040*    JUEGO DE CARACTERES DE LA MAQUINA NO INCLUYE FULL-WIDTH.             
002050*----------------------------------------------------------------         
002060 5310-EXCLAMACION-ANCHA.                                                  
002070     SET SNT-CHAR-IDX             TO 1.                                   
002080 5310-BUCLE.                                                              
002090     IF SNT-CHAR-IDX > 198                                                
002100         GO TO 5310-EXIT.                                                 
002110     IF SNT-TEXT-TBL (SNT-CHAR-IDX)     = X'EF'                           
002120       AND SNT-TEXT-TBL (SNT-CHAR-IDX + 1) = X'BC'                        
002130       AND SNT-TEXT-TBL (SNT-CHAR-IDX + 2) = X'81'                        
002140         ADD 1                    TO SNT-EXCL-COUNT                       
002150     END-IF.                                                              
002160     SET SNT-CHAR-IDX             UP BY 1.                                
002170     GO TO 5310-BUCLE.                                                    
002180 5310-EXIT.                                                               
002190     EXIT.                                                                
002200*----------------------------------------------------------------         
002210*    5400: NORMALIZA LOS 4 PUNTAJES CRUDOS (REGLA DE NEGOCIO 5).          
002220*----------------------------------------------------------------         
002230 5400-NORMALIZAR-PUNTAJES.                                                
002240     COMPUTE SNT-RAW-SUM = SNT-RAW-POS + SNT-RAW-NEU                      
002250                          + SNT-RAW-NEG + SNT-RAW-ANG.                    
002260     COMPUTE SNT-SCORE-POS ROUNDED = SNT-RAW-POS / SNT-RAW-SUM.           
002270     COMPUTE SNT-SCORE-NEU ROUNDED = SNT-RAW-NEU / SNT-RAW-SUM.           
002280     COMPUTE SNT-SCORE-NEG ROUNDED = SNT-RAW-NEG / SNT-RAW-SUM.           
002290     COMPUTE SNT-SCORE-ANG ROUNDED = SNT-RAW-ANG / SNT-RAW-SUM.           
002300 5400-EXIT.                                                               
002310     EXIT.                                                                
002320*----------------------------------------------------------------         
002330*    5500: LA ALERTA DE ENOJO SE ENCIENDE UNICAMENTE CUANDO EL            
002340*    SENTIMIENTO DOMINANTE ES ANGER (REGLA DE NEGOCIO 6).                 
002350*----------------------------------------------------------------         
002360 5500-FIJAR-ALERTA.                                                       
002370     IF SNT-DOM-ANGER                                                     
002380         MOVE 'Y'                 TO SNT-ALERT-FLAG                       
002390     ELSE                                                                 
002400         MOVE 'N'                 TO SNT-ALERT-FLAG                       
002410     END-IF.                                                              
002420 5500-EXIT.                                                               
002430     EXIT.                                                                
