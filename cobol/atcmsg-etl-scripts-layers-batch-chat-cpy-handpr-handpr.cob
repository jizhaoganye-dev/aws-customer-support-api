000100*****************************************************************         
000110* NOMBRE ARCHIVO......: ATCHNDPR                                *         
000120* DESCRIPCION.........: PARRAFOS DEL ARMADOR DE DERIVACION      *         
000130*                       (HANDOFF).  ATCCHAT HACE PERFORM DE      *        
000140*                       8050 POR CADA MENSAJE DEL GRUPO DE LA    *        
000150*                       CONVERSACION (ACUMULA NUMEROS DE ORDEN,  *        
000160*                       PROBLEMAS Y CONTADORES) Y, CUANDO EL     *        
000170*                       MENSAJE ACTUAL DISPARA LA DERIVACION,    *        
000180*                       HACE PERFORM DE 8000 PARA FIJAR LA       *        
000190*                       PRIORIDAD Y EL RESUMEN FINAL.            *        
000200* PREFIJO.............: HND                                     *         
000210*****************************************************************         
000220* REQUIERE COPY PREVIO DE ATCSUBWK (DATOS) Y ATCSUBPR (PARRAFOS *         
000230* 9000/9100) EN EL MISMO PROGRAMA.                              *         
000240*****************************************************************         
000250*----------------------------------------------------------------         
000260*    8000: SE INVOCA SOLO CUANDO EL MENSAJE ACTUAL DISPARA LA             
000270*    DERIVACION (REGLA DE NEGOCIO: NEEDS-HANDOFF = 'Y' O ALERTA           
000280*    DE ENOJO).  SUPONE QUE 8050 YA CORRIO PARA ESTE MENSAJE.             
000290*----------------------------------------------------------------         
000300 8000-DERIVACION-ARMAR.                                                   
000310     PERFORM 8100-PRIORIDAD-FIJAR THRU 8100-EXIT.                         
000320     PERFORM 8320-ORDEN-TEXTO-ARMAR THRU 8320-EXIT.                       
000330     PERFORM 8300-RESUMEN-ARMAR THRU 8300-EXIT.                           
000340 8000-EXIT.                                                               
000350     EXIT.                                                                
000360*----------------------------------------------------------------         
000370*    8050: SE INVOCA POR CADA MENSAJE DEL GRUPO, DISPARE O NO LA          
000380*    DERIVACION, PARA MANTENER AL DIA LOS ACUMULADORES.  EL               
000390*    LLAMADOR YA CARGO HND-SCAN-TEXTO Y HND-CUR-ROLE.                     
000400*----------------------------------------------------------------         
000410 8050-ACUMULAR-MENSAJE.                                                   
000420     ADD 1                        TO HND-TOTAL-MSGS.                      
000430     IF HND-ROL-CLIENTE                                                   
000440         ADD 1                    TO HND-CUST-MSGS                        
000450         IF HND-CUST-MSGS = 1                                             
000460             MOVE HND-SCAN-TEXTO (1:100) TO HND-FIRST-CUST-MSG            
000470         END-IF                                                           
000480         MOVE HND-SCAN-TEXTO (1:100) TO HND-LAST-CUST-MSG                 
000490     END-IF.                                                              
000500     MOVE HND-SCAN-TEXTO           TO SUB-CNV-ORIGEN.                     
000510     PERFORM 9000-MAYUSCULAS-CONVERTIR THRU 9000-EXIT.                    
000520     MOVE SUB-CNV-RESULTADO        TO HND-SCAN-MAYUSCULA.                 
000530     PERFORM 8110-ORDEN-BUSCAR-TODOS THRU 8110-EXIT.                      
000540     IF HND-ROL-CLIENTE                                                   
000550         PERFORM 8200-ISSUES-DETECTAR THRU 8200-EXIT                      
000560     END-IF.                                                              
000570 8050-EXIT.                                                               
000580     EXIT.                                                                
000590*----------------------------------------------------------------         
000600*    8100: PRIORIDAD (REGLA DE NEGOCIO: GANA LA PRIMERA CONDICION         
000610*    QUE SE CUMPLA).  EL HISTORIAL DE SENTIMIENTO DE UN DISPARO           
000620*    DE UN SOLO MENSAJE ES SOLO EL SENTIMIENTO ACTUAL, POR ESO            
000630*    HND-ENOJO-CNT / HND-NEGATIVO-CNT VALEN 0 O 1 (NUNCA MAS).            
000640*----------------------------------------------------------------         
000650 8100-PRIORIDAD-FIJAR.                                                    
000660     MOVE ZERO                    TO HND-ENOJO-CNT.                       
000670     MOVE ZERO                    TO HND-NEGATIVO-CNT.                    
000680     IF HND-CUR-SENTIMENT = 'ANGER   '                                    
000690         MOVE 1                   TO HND-ENOJO-CNT                        
000700     END-IF.                                                              
000710     IF HND-CUR-SENTIMENT = 'NEGATIVE'                                    
000720         MOVE 1                   TO HND-NEGATIVO-CNT                     
000730     END-IF.                                                              
000740     IF HND-HAR-IS-HARASSMENT = 'Y'                                       
000750       AND (HND-HAR-SEVERITY = 'CRITICAL' OR                              
000760            HND-HAR-SEVERITY = 'HIGH    ')                                
000770         MOVE 'CRITICAL'           TO HND-PRIORITY                        
000780         GO TO 8100-EXIT.                                                 
000790     IF HND-HAR-IS-HARASSMENT = 'Y'                                       
000800         MOVE 'HIGH    '           TO HND-PRIORITY                        
000810         GO TO 8100-EXIT.                                                 
000820     IF HND-ENOJO-CNT >= 2                                                
000830         MOVE 'HIGH    '           TO HND-PRIORITY                        
000840         GO TO 8100-EXIT.                                                 
000850     IF HND-ENOJO-CNT >= 1 OR HND-TOTAL-MSGS > 10                         
000860         MOVE 'HIGH    '           TO HND-PRIORITY                        
000870         GO TO 8100-EXIT.                                                 
000880     IF HND-NEGATIVO-CNT >= 3                                             
000890         MOVE 'HIGH    '           TO HND-PRIORITY                        
000900         GO TO 8100-EXIT.                                                 
000910     MOVE 'NORMAL  '               TO HND-PRIORITY.                       
000920 8100-EXIT.                                                               
000930     EXIT.                                                                
000940*----------------------------------------------------------------         
000950*    8110: RECORRE LOS 6 MARCADORES DE NUMERO DE ORDEN CONTRA EL          
000960*    MENSAJE ACTUAL (EN MAYUSCULA); CADA UNO QUE APAREZCA DISPARA         
000970*    LA CAPTURA DEL TOKEN QUE LO SIGUE (REGLA DE NEGOCIO: UN              
000980*    MENSAJE PUEDE TRAER MAS DE UN NUMERO DE ORDEN).                      
000990*----------------------------------------------------------------         
001000 8110-ORDEN-BUSCAR-TODOS.                                                 
001010     SET HND-MARCA-IDX             TO 1.                                  
001020 8110-BUCLE.                                                              
001030     IF HND-MARCA-IDX > 6                                                 
001040         GO TO 8110-EXIT.                                                 
001050     PERFORM 8130-ORDEN-BUSCAR-UNO THRU 8130-EXIT.                        
001060     SET HND-MARCA-IDX             UP BY 1.                               
001070     GO TO 8110-BUCLE.                                                    
001080 8110-EXIT.                                                               
001090     EXIT.                                                                
001100*----------------------------------------------------------------         
001110*    8130: PRUEBA UN MARCADOR.  SI APARECE, UBICA EL CURSOR JUSTO         
001120*    DESPUES DEL MARCADOR, SALTA ':' / '：' / ESPACIOS OPCIONALES          
001130*    Y CAPTURA EL TOKEN DE NUMERO DE ORDEN.                               
001140*----------------------------------------------------------------         
001150 8130-ORDEN-BUSCAR-UNO.                                                   
001160     MOVE HND-SCAN-MAYUSCULA       TO SUB-BUS-TEXTO.                      
001170     MOVE HND-MARCADOR (HND-MARCA-IDX) TO SUB-BUS-PALABRA.                
001180     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
001190     IF SUB-BUS-HALLADA-NO                                                
001200         GO TO 8130-EXIT.                                                 
001210     MOVE HND-MARCADOR (HND-MARCA-IDX) TO SUB-BUS-PALABRA.                
001220     PERFORM 9110-LONGITUD-HALLAR THRU 9110-EXIT.                         
001230     MOVE SUB-BUS-LONG-PAL         TO HND-MARCA-LONG.                     
001240     COMPUTE HND-SCAN-POS = SUB-BUS-POS - 1 + HND-MARCA-LONG.             
001250     PERFORM 8141-SEPARADOR-SALTAR THRU 8141-EXIT.                        
001260     PERFORM 8140-TOKEN-CAPTURAR THRU 8140-EXIT.                          
001270     IF HND-TOKEN-LEN > 0                                                 
001280         PERFORM 8150-ORDEN-AGREGAR THRU 8150-EXIT                        
001290     END-IF.                                                              
001300 8130-EXIT.                                                               
001310     EXIT.                                                                
001320*----------------------------------------------------------------         
001330*    8140/8141/8142: CAPTURA DEL TOKEN [A-Z 0-9 -] QUE SIGUE AL           
001340*    MARCADOR.  SE DETIENE AL LLEGAR A 12 CARACTERES, AL FIN DEL          
001350*    CAMPO O AL PRIMER CARACTER FUERA DEL JUEGO PERMITIDO.                
001360*----------------------------------------------------------------         
001370 8140-TOKEN-CAPTURAR.                                                     
001380     MOVE SPACES                  TO HND-TOKEN.                           
001390     MOVE ZERO                    TO HND-TOKEN-LEN.                       
001400 8142-CARACTER-CAPTURAR.                                                  
001410     IF HND-TOKEN-LEN >= 12                                               
001420         GO TO 8140-EXIT.                                                 
001430     IF HND-SCAN-POS > 200                                                
001440         GO TO 8140-EXIT.                                                 
001450     MOVE HND-SCAN-MAYUSCULA (HND-SCAN-POS:1) TO HND-1-CARACTER.          
001460     IF (HND-1-CARACTER >= 'A' AND HND-1-CARACTER <= 'Z') OR              
001470        (HND-1-CARACTER >= '0' AND HND-1-CARACTER <= '9') OR              
001480        HND-1-CARACTER = SPACE OR HND-1-CARACTER = '-'                    
001490         ADD 1                    TO HND-TOKEN-LEN                        
001500         MOVE HND-1-CARACTER       TO HND-TOKEN (HND-TOKEN-LEN:1)         
001510         ADD 1                    TO HND-SCAN-POS                         
001520         GO TO 8142-CARACTER-CAPTURAR.                                    
001530 8140-EXIT.                                                               
001540     EXIT.                                                                
001550*----------------------------------------------------------------         
001560*    8141: SALTA UN ':' / '：' / ESPACIOS OPCIONAL ENTRE EL                
001570*    MARCADOR Y EL TOKEN.                                                 
001580*----------------------------------------------------------------         
001590 8141-SEPARADOR-SALTAR.                                                   
001600     IF HND-SCAN-POS > 200                                                
001610         GO TO 8141-EXIT.                                                 
001620     MOVE HND-SCAN-MAYUSCULA (HND-SCAN-POS:1) TO HND-1-CARACTER.          
001630     IF HND-1-CARACTER = ':' OR HND-1-CARACTER = '：' OR                   
001640        HND-1-CARACTER = SPACE                                            
001650         ADD 1                    TO HND-SCAN-POS                         
001660         GO TO 8141-SEPARADOR-SALTAR.                                     
001670 8141-EXIT.                                                               
001680     EXIT.                                                                
001690*----------------------------------------------------------------         
001700*    8150: AGREGA EL TOKEN CAPTURADO A LA LISTA DE NUMEROS DE             
001710*    ORDEN DE LA CONVERSACION, SIN REPETIR (REGLA DE NEGOCIO:             
001720*    "DEDUPE"; EL ORDEN ASCENDENTE LO PONE 8320 AL ARMAR EL               
001730*    TEXTO FINAL).                                                        
001740*----------------------------------------------------------------         
001750 8150-ORDEN-AGREGAR.                                                      
001760     MOVE HND-TOKEN                TO SUB-BUS-PALABRA.                    
001770     PERFORM 9110-LONGITUD-HALLAR THRU 9110-EXIT.                         
001780     IF SUB-BUS-LONG-PAL = ZERO                                           
001790         GO TO 8150-EXIT.                                                 
001800     MOVE 'N'                     TO HND-YA-EXISTE.                       
001810     SET HND-ORD-IDX               TO 1.                                  
001820 8150-BUCLE.                                                              
001830     IF HND-ORD-IDX > HND-ORDEN-CNT                                       
001840         GO TO 8150-SEGUIR.                                               
001850     IF HND-YA-EXISTE-SI                                                  
001860         GO TO 8150-SEGUIR.                                               
001870     IF HND-ORDEN-NUM (HND-ORD-IDX) = HND-TOKEN                           
001880         MOVE 'Y'                 TO HND-YA-EXISTE                        
001890     END-IF.                                                              
001900     SET HND-ORD-IDX               UP BY 1.                               
001910     GO TO 8150-BUCLE.                                                    
001920 8150-SEGUIR.                                                             
001930     IF HND-YA-EXISTE-NO AND HND-ORDEN-CNT < 10                           
001940         ADD 1                    TO HND-ORDEN-CNT                        
001950         MOVE HND-TOKEN                                                   
001960                          TO HND-ORDEN-NUM (HND-ORDEN-CNT)                
001970     END-IF.                                                              
001980 8150-EXIT.                                                               
001990     EXIT.                                                                
002000*----------------------------------------------------------------         
002010*    8200: PRUEBAS DE PROBLEMA SOBRE UN MENSAJE DE CLIENTE (YA EN         
002020*    HND-SCAN-MAYUSCULA).  PRIMERO LAS PALABRAS SIMPLES DE LA             
002030*    TABLA Y LUEGO LAS COMBINACIONES QUE NO ENTRAN EN ELLA.               
002040*----------------------------------------------------------------         
002050 8200-ISSUES-DETECTAR.                                                    
002060     PERFORM 8280-PALABRAS-RECORRER THRU 8280-EXIT.                       
002070     PERFORM 8210-ENTREGA-COMBINAR THRU 8210-EXIT.                        
002080     PERFORM 8240-CUENTA-COMBINAR THRU 8240-EXIT.                         
002090     PERFORM 8250-COBRO-COMBINAR THRU 8250-EXIT.                          
002100     PERFORM 8260-TRATO-COMBINAR THRU 8260-EXIT.                          
002110 8200-EXIT.                                                               
002120     EXIT.                                                                
002130*----------------------------------------------------------------         
002140*    8280: RECORRE LAS 17 PALABRAS SIMPLES DE LA TABLA HND-PAL-           
002150*    ENTRADA (SIN COOCURRENCIA) Y MARCA LA CATEGORIA DE CADA UNA          
002160*    QUE APAREZCA.                                                        
002170*----------------------------------------------------------------         
002180 8280-PALABRAS-RECORRER.                                                  
002190     MOVE HND-SCAN-MAYUSCULA       TO SUB-BUS-TEXTO.                      
002200     SET HND-PAL-IDX               TO 1.                                  
002210 8280-BUCLE.                                                              
002220     IF HND-PAL-IDX > 17                                                  
002230         GO TO 8280-EXIT.                                                 
002240     MOVE HND-PAL-TEXTO (HND-PAL-IDX) TO SUB-BUS-PALABRA.                 
002250     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
002260     IF SUB-BUS-HALLADA-SI                                                
002270         MOVE HND-PAL-CATEGORIA (HND-PAL-IDX) TO HND-CAT-NUM              
002280         PERFORM 8290-ISSUE-AGREGAR THRU 8290-EXIT                        
002290     END-IF.                                                              
002300     SET HND-PAL-IDX               UP BY 1.                               
002310     GO TO 8280-BUCLE.                                                    
002320 8280-EXIT.                                                               
002330     EXIT.                                                                
002340*----------------------------------------------------------------         
002350*    8210: ENTREGA (CATEGORIA 1) POR COOCURRENCIA - "配送" CON              
002360*    "遅", "配達" CON "来ない" Y "発送" CON "まだ".                                 
002370*----------------------------------------------------------------         
002380 8210-ENTREGA-COMBINAR.                                                   
002390     MOVE HND-SCAN-MAYUSCULA       TO SUB-BUS-TEXTO.                      
002400     MOVE '配送                      ' TO SUB-BUS-PALABRA.                  
002410     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
002420     MOVE SUB-BUS-HALLADA          TO HND-TMP-1.                          
002430     MOVE '遅                       ' TO SUB-BUS-PALABRA.                  
002440     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
002450     MOVE SUB-BUS-HALLADA          TO HND-TMP-2.                          
002460     MOVE '配達                      ' TO SUB-BUS-PALABRA.                  
002470     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
002480     MOVE SUB-BUS-HALLADA          TO HND-TMP-3.                          
002490     MOVE '来ない                    ' TO SUB-BUS-PALABRA.                   
002500     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
002510     MOVE SUB-BUS-HALLADA          TO HND-TMP-4.                          
002520     MOVE '発送                      ' TO SUB-BUS-PALABRA.                  
002530     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
002540     MOVE SUB-BUS-HALLADA          TO HND-TMP-5.                          
002550     MOVE 'まだ                      ' TO SUB-BUS-PALABRA.                  
002560     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
002570     MOVE SUB-BUS-HALLADA          TO HND-TMP-6.                          
002580     IF (HND-TMP-1 = 'Y' AND HND-TMP-2 = 'Y') OR                          
002590        (HND-TMP-3 = 'Y' AND HND-TMP-4 = 'Y') OR                          
002600        (HND-TMP-5 = 'Y' AND HND-TMP-6 = 'Y')                             
002610         MOVE 1                   TO HND-CAT-NUM                          
002620         PERFORM 8290-ISSUE-AGREGAR THRU 8290-EXIT                        
002630     END-IF.                                                              
002640 8210-EXIT.                                                               
002650     EXIT.                                                                
002660*----------------------------------------------------------------         
002670*    8240: CUENTA (CATEGORIA 4) POR COOCURRENCIA - "ログイン" CON             
002680*    "できない" Y "アカウント" CON "ロック".                                          
002690*----------------------------------------------------------------         
002700 8240-CUENTA-COMBINAR.                                                    
002710     MOVE HND-SCAN-MAYUSCULA       TO SUB-BUS-TEXTO.                      
002720     MOVE 'ログイン                    ' TO SUB-BUS-PALABRA.                  
002730     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
002740     MOVE SUB-BUS-HALLADA          TO HND-TMP-1.                          
002750     MOVE 'できない                    ' TO SUB-BUS-PALABRA.                  
002760     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
002770     MOVE SUB-BUS-HALLADA          TO HND-TMP-2.                          
002780     MOVE 'アカウント                   ' TO SUB-BUS-PALABRA.                  
002790     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
002800     MOVE SUB-BUS-HALLADA          TO HND-TMP-3.                          
002810     MOVE 'ロック                     ' TO SUB-BUS-PALABRA.                  
002820     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
002830     MOVE SUB-BUS-HALLADA          TO HND-TMP-4.                          
002840     IF (HND-TMP-1 = 'Y' AND HND-TMP-2 = 'Y') OR                          
002850        (HND-TMP-3 = 'Y' AND HND-TMP-4 = 'Y')                             
002860         MOVE 4                   TO HND-CAT-NUM                          
002870         PERFORM 8290-ISSUE-AGREGAR THRU 8290-EXIT                        
002880     END-IF.                                                              
002890 8240-EXIT.                                                               
002900     EXIT.                                                                
002910*----------------------------------------------------------------         
002920*    8250: COBRO (CATEGORIA 5) POR COOCURRENCIA - "請求" CON                
002930*    "おかしい", "二重" CON "課金", "料金" CON "違う" Y "値段" CON                      
002940*    "間違".                                                                
002950*----------------------------------------------------------------         
002960 8250-COBRO-COMBINAR.                                                     
002970     MOVE HND-SCAN-MAYUSCULA       TO SUB-BUS-TEXTO.                      
002980     MOVE '請求                      ' TO SUB-BUS-PALABRA.                  
002990     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
003000     MOVE SUB-BUS-HALLADA          TO HND-TMP-1.                          
003010     MOVE 'おかしい                    ' TO SUB-BUS-PALABRA.                  
003020     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
003030     MOVE SUB-BUS-HALLADA          TO HND-TMP-2.                          
003040     MOVE '二重                      ' TO SUB-BUS-PALABRA.                  
003050     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
003060     MOVE SUB-BUS-HALLADA          TO HND-TMP-3.                          
003070     MOVE '課金                      ' TO SUB-BUS-PALABRA.                  
003080     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
003090     MOVE SUB-BUS-HALLADA          TO HND-TMP-4.                          
003100     MOVE '料金                      ' TO SUB-BUS-PALABRA.                  
003110     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
003120     MOVE SUB-BUS-HALLADA          TO HND-TMP-5.                          
003130     MOVE '違う                      ' TO SUB-BUS-PALABRA.                  
003140     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
003150     MOVE SUB-BUS-HALLADA          TO HND-TMP-6.                          
003160     MOVE '値段                      ' TO SUB-BUS-PALABRA.                  
003170     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
003180     MOVE SUB-BUS-HALLADA          TO HND-TMP-7.                          
003190     MOVE '間違                      ' TO SUB-BUS-PALABRA.                  
003200     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
003210     MOVE SUB-BUS-HALLADA          TO HND-TMP-8.                          
003220     IF (HND-TMP-1 = 'Y' AND HND-TMP-2 = 'Y') OR                          
003230        (HND-TMP-3 = 'Y' AND HND-TMP-4 = 'Y') OR                          
003240        (HND-TMP-5 = 'Y' AND HND-TMP-6 = 'Y') OR                          
003250        (HND-TMP-7 = 'Y' AND HND-TMP-8 = 'Y')                             
003260         MOVE 5                   TO HND-CAT-NUM                          
003270         PERFORM 8290-ISSUE-AGREGAR THRU 8290-EXIT                        
003280     END-IF.                                                              
003290 8250-EXIT.                                                               
003300     EXIT.                                                                
003310*----------------------------------------------------------------         
003320*    8260: TRATO (CATEGORIA 6) POR COOCURRENCIA - "対応" CON                
003330*    "悪い", "何度も" CON "問い合わせ" Y "返事" CON "ない".                             
003340*----------------------------------------------------------------         
003350 8260-TRATO-COMBINAR.                                                     
003360     MOVE HND-SCAN-MAYUSCULA       TO SUB-BUS-TEXTO.                      
003370     MOVE '対応                      ' TO SUB-BUS-PALABRA.                  
003380     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
003390     MOVE SUB-BUS-HALLADA          TO HND-TMP-1.                          
003400     MOVE '悪い                      ' TO SUB-BUS-PALABRA.                  
003410     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
003420     MOVE SUB-BUS-HALLADA          TO HND-TMP-2.                          
003430     MOVE '何度も                     ' TO SUB-BUS-PALABRA.                  
003440     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
003450     MOVE SUB-BUS-HALLADA          TO HND-TMP-3.                          
003460     MOVE '問い合わせ                   ' TO SUB-BUS-PALABRA.                  
003470     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
003480     MOVE SUB-BUS-HALLADA          TO HND-TMP-4.                          
003490     MOVE '返事                      ' TO SUB-BUS-PALABRA.                  
003500     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
003510     MOVE SUB-BUS-HALLADA          TO HND-TMP-5.                          
003520     MOVE 'ない                      ' TO SUB-BUS-PALABRA.                  
003530     PERFORM 9100-SUBCADENA-BUSCAR THRU 9100-EXIT.                        
003540     MOVE SUB-BUS-HALLADA          TO HND-TMP-6.                          
003550     IF (HND-TMP-1 = 'Y' AND HND-TMP-2 = 'Y') OR                          
003560        (HND-TMP-3 = 'Y' AND HND-TMP-4 = 'Y') OR                          
003570        (HND-TMP-5 = 'Y' AND HND-TMP-6 = 'Y')                             
003580         MOVE 6                   TO HND-CAT-NUM                          
003590         PERFORM 8290-ISSUE-AGREGAR THRU 8290-EXIT                        
003600     END-IF.                                                              
003610 8260-EXIT.                                                               
003620     EXIT.                                                                
003630*----------------------------------------------------------------         
003640*    8290: AGREGA LA CATEGORIA HND-CAT-NUM A LA LISTA DE                  
003650*    PROBLEMAS DE LA CONVERSACION, UNA SOLA VEZ (REGLA DE                 
003660*    NEGOCIO: "EN EL ORDEN EN QUE SE DETECTA POR PRIMERA VEZ").           
003670*----------------------------------------------------------------         
003680 8290-ISSUE-AGREGAR.                                                      
003690     IF HND-ISSUE-FLAG (HND-CAT-NUM) NOT = 'Y'                            
003700         MOVE 'Y'                 TO HND-ISSUE-FLAG (HND-CAT-NUM)         
003710         ADD 1                    TO HND-ISSUE-CNT                        
003720         MOVE HND-CAT-NOMBRE (HND-CAT-NUM)                                
003730                    TO HND-ISSUE-NOMBRE (HND-ISSUE-CNT)                   
003740     END-IF.                                                              
003750 8290-EXIT.                                                               
003760     EXIT.                                                                
003770*----------------------------------------------------------------         
003780*    8320: ORDENA (BURBUJA, HASTA 10 ELEMENTOS) LOS NUMEROS DE            
003790*    ORDEN DE LA CONVERSACION Y LOS ARMA COMO TEXTO SEPARADO POR          
003800*    COMAS EN HND-ORDEN-TEXTO (REGLA DE NEGOCIO: SORT ASCENDING).         
003810*----------------------------------------------------------------         
003820 8320-ORDEN-TEXTO-ARMAR.                                                  
003830     MOVE SPACES                  TO HND-ORDEN-TEXTO.                     
003840     IF HND-ORDEN-CNT = ZERO                                              
003850         GO TO 8320-EXIT.                                                 
003860     PERFORM 8330-ORDEN-ORDENAR THRU 8330-EXIT.                           
003870     MOVE 1                       TO HND-ORD-PTR.                         
003880     SET HND-ORD-IDX               TO 1.                                  
003890 8320-BUCLE.                                                              
003900     IF HND-ORD-IDX > HND-ORDEN-CNT                                       
003910         GO TO 8320-EXIT.                                                 
003920     IF HND-ORD-IDX > 1                                                   
003930         STRING ', '               DELIMITED BY SIZE                      
003940                INTO HND-ORDEN-TEXTO                                      
003950                WITH POINTER HND-ORD-PTR                                  
003960     END-IF.                                                              
003970     STRING HND-ORDEN-NUM (HND-ORD-IDX) DELIMITED BY SPACE                
003980            INTO HND-ORDEN-TEXTO                                          
003990            WITH POINTER HND-ORD-PTR.                                     
004000     SET HND-ORD-IDX               UP BY 1.                               
004010     GO TO 8320-BUCLE.                                                    
004020 8320-EXIT.                                                               
004030     EXIT.                                                                
004040*----------------------------------------------------------------         
004050*    8330: BURBUJA ASCENDENTE SOBRE HND-ORDEN-LISTA.                      
004060*----------------------------------------------------------------         
004070 8330-ORDEN-ORDENAR.                                                      
004080     SET HND-ORD-IDX               TO 1.                                  
004090 8330-BUCLE-EXT.                                                          
004100     IF HND-ORD-IDX >= HND-ORDEN-CNT                                      
004110         GO TO 8330-EXIT.                                                 
004120     MOVE 1                       TO HND-ORD-IDX2.                        
004130 8330-BUCLE-INT.                                                          
004140     IF HND-ORD-IDX2 > HND-ORDEN-CNT - HND-ORD-IDX                        
004150         GO TO 8330-SEGUIR-EXT.                                           
004160     IF HND-ORDEN-NUM (HND-ORD-IDX2) >                                    
004170        HND-ORDEN-NUM (HND-ORD-IDX2 + 1)                                  
004180         MOVE HND-ORDEN-NUM (HND-ORD-IDX2) TO HND-ORD-TEMP                
004190         MOVE HND-ORDEN-NUM (HND-ORD-IDX2 + 1)                            
004200                    TO HND-ORDEN-NUM (HND-ORD-IDX2)                       
004210         MOVE HND-ORD-TEMP                                                
004220                    TO HND-ORDEN-NUM (HND-ORD-IDX2 + 1)                   
004230     END-IF.                                                              
004240     ADD 1                        TO HND-ORD-IDX2.                        
004250     GO TO 8330-BUCLE-INT.                                                
004260 8330-SEGUIR-EXT.                                                         
004270     SET HND-ORD-IDX               UP BY 1.                               
004280     GO TO 8330-BUCLE-EXT.                                                
004290 8330-EXIT.                                                               
004300     EXIT.                                                                
004310*----------------------------------------------------------------         
004320*    8300: RESUMEN PARA EL AGENTE HUMANO (REGLA DE NEGOCIO: SI NO         
004330*    HUBO MENSAJES DE CLIENTE, TEXTO FIJO; SI NO, LINEA UNIDA CON         
004340*    " | " CON CANTIDAD, PROBLEMAS (SI HUBO), PRIMERA CONSULTA Y,         
004350*    SI HUBO MAS DE UN MENSAJE DE CLIENTE, EL ULTIMO MENSAJE).            
004360*----------------------------------------------------------------         
004370 8300-RESUMEN-ARMAR.                                                      
004380     MOVE SPACES                  TO HND-SUMMARY.                         
004390     IF HND-CUST-MSGS = ZERO                                              
004400         STRING 'no customer messages' DELIMITED BY SIZE                  
004410                INTO HND-SUMMARY                                          
004420         GO TO 8300-EXIT.                                                 
004430     MOVE 1                       TO HND-SUM-PTR.                         
004440     STRING 'customer message count: ' DELIMITED BY SIZE                  
004450            INTO HND-SUMMARY WITH POINTER HND-SUM-PTR.                    
004460     MOVE HND-CUST-MSGS            TO HND-CUST-MSGS-ED.                   
004470     STRING HND-CUST-MSGS-ED DELIMITED BY SIZE                            
004480            INTO HND-SUMMARY WITH POINTER HND-SUM-PTR.                    
004490     IF HND-ISSUE-CNT > ZERO                                              
004500         STRING ' | detected issues: ' DELIMITED BY SIZE                  
004510                INTO HND-SUMMARY WITH POINTER HND-SUM-PTR                 
004520         PERFORM 8310-ISSUES-UNIR THRU 8310-EXIT                          
004530     END-IF.                                                              
004540     STRING ' | first inquiry: '   DELIMITED BY SIZE                      
004550            INTO HND-SUMMARY WITH POINTER HND-SUM-PTR.                    
004560     STRING HND-FIRST-CUST-MSG DELIMITED BY SIZE                          
004570            INTO HND-SUMMARY WITH POINTER HND-SUM-PTR.                    
004580     IF HND-CUST-MSGS > 1                                                 
004590         STRING ' | latest message: ' DELIMITED BY SIZE                   
004600                INTO HND-SUMMARY WITH POINTER HND-SUM-PTR                 
004610         STRING HND-LAST-CUST-MSG DELIMITED BY SIZE                       
004620                INTO HND-SUMMARY WITH POINTER HND-SUM-PTR                 
004630     END-IF.                                                              
004640 8300-EXIT.                                                               
004650     EXIT.                                                                
004660*----------------------------------------------------------------         
004670*    8310: UNE HND-ISSUE-LISTA CON COMAS DENTRO DEL RESUMEN.              
004680*----------------------------------------------------------------         
004690 8310-ISSUES-UNIR.                                                        
004700     SET HND-ISS-IDX               TO 1.                                  
004710 8310-BUCLE.                                                              
004720     IF HND-ISS-IDX > HND-ISSUE-CNT                                       
004730         GO TO 8310-EXIT.                                                 
004740     IF HND-ISS-IDX > 1                                                   
004750         STRING ', '               DELIMITED BY SIZE                      
004760                INTO HND-SUMMARY WITH POINTER HND-SUM-PTR                 
004770     END-IF.                                                              
004780     STRING HND-ISSUE-NOMBRE (HND-ISS-IDX) DELIMITED BY SPACE             
004790            INTO HND-SUMMARY WITH POINTER HND-SUM-PTR.                    
004800     SET HND-ISS-IDX               UP BY 1.                               
004810     GO TO 8310-BUCLE.                                                    
004820 8310-EXIT.                                                               
004830     EXIT.                                                                
